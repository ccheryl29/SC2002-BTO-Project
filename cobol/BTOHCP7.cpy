000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BTOHCP7                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = BTO HOUSING SYSTEM -                        *
000600*                    COPYBOOK FOR COMMON WORK VARIABLES          *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*  @BANNER_END                                                  *
001100*                                                                *
001200* FUNCTION =                                                    *
001300*      RUN-IDENTIFICATION EYECATCHER, RUN-DATE WORK AREA AND     *
001400*      THE STANDARD REJECT-MESSAGE LAYOUT SHARED BY EVERY BTOH   *
001500*      BATCH PROGRAM.  COPIED INTO WORKING-STORAGE.               *
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*       $SEG(BTOHCP7),COMP(HOUSING),PROD(BTO     ):              *
001900*                                                                *
002000*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002100*   $D0= I41007 100 880404 RFMABU  : NEW COMMON WORK AREA        *
002200*   $P1= I41213 140 990118 GTANOY  : Y2K - CENTURY WINDOW ADDED  *
002300*                                    TO RUN-DATE EXPANSION       *
002400*                                                                *
002500******************************************************************
002600 01  BTOH-RUN-HEADER.
002700     03  WS-EYECATCHER           PIC X(16) VALUE
002800             'BTOH----RUN--WS'.
002900     03  WS-RUN-PROGRAM          PIC X(08).
003000     03  WS-RUN-COUNT            PIC S9(07) COMP.
003100     03  FILLER                  PIC X(04).
003200
003300*----  RUN-DATE WORK AREA, EXPANDED FROM ACCEPT FROM DATE ------
003400 01  BTOH-DATE-WORK.
003500     03  WS-SYS-DATE-YYMMDD      PIC 9(06).
003600     03  WS-SYS-DATE-X REDEFINES WS-SYS-DATE-YYMMDD.
003700         05  WS-SYS-DATE-YY      PIC 9(02).
003800         05  WS-SYS-DATE-MM      PIC 9(02).
003900         05  WS-SYS-DATE-DD      PIC 9(02).
004000     03  WS-CENTURY-WINDOW       PIC 9(02) VALUE 50.
004100     03  WS-RUN-DATE-CCYYMMDD    PIC 9(08).
004200     03  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-CCYYMMDD.
004300         05  WS-RUN-DATE-CC      PIC 9(02).
004400         05  WS-RUN-DATE-YY      PIC 9(02).
004500         05  WS-RUN-DATE-MM      PIC 9(02).
004600         05  WS-RUN-DATE-DD      PIC 9(02).
004700     03  FILLER                  PIC X(04).
004800
004900*----  STANDARD REJECT-MESSAGE LAYOUT ---------------------------
005000 01  BTOH-REJECT-MSG.
005100     03  RM-RUN-DATE             PIC 9(08).
005200     03  FILLER                  PIC X(01) VALUE SPACE.
005300     03  RM-PROGRAM              PIC X(08).
005400     03  FILLER                  PIC X(01) VALUE SPACE.
005500     03  RM-KEY                  PIC X(30).
005600     03  FILLER                  PIC X(01) VALUE SPACE.
005700     03  RM-REASON               PIC X(50).
