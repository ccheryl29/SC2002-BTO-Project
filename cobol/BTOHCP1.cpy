000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BTOHCP1                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = BTO HOUSING SYSTEM -                        *
000600*                    COPYBOOK FOR APPLICANT MASTER RECORD        *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*                                                                *
001100*  FILE  = APPLICANT.DAT                                        *
001200*  DSORG = VSAM KSDS, KEY = APPLT-NRIC                           *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500* FUNCTION =                                                    *
001600*      THIS COPYBOOK DEFINES THE FIXED-LENGTH MASTER RECORD      *
001700*      FOR AN APPLICANT ON THE BTO SCHEME.  THE SAME LAYOUT      *
001800*      (FIRST SIX FIELDS) IS CARRIED FORWARD INTO THE OFFICER    *
001900*      RECORD IN BTOHCP2, SINCE AN OFFICER IS ALSO AN APPLICANT. *
002000*                                                                *
002100*  CHANGE ACTIVITY :                                             *
002200*       $SEG(BTOHCP1),COMP(HOUSING),PROD(BTO     ):              *
002300*                                                                *
002400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002500*   $D0= I41001 100 880314 RFMABU  : NEW MASTER FOR BTO PILOT    *
002600*   $P1= I41118 110 910622 LKSOON  : WIDEN NAME TO 40 CHARS      *
002700*   $P2= I41207 140 990118 GTANOY  : Y2K - CCYY APPL DATES       *
002800*                                                                *
002900******************************************************************
003000 01  BTOH-APPLICANT-REC.
003100     03  APPLT-NRIC              PIC X(09).
003200     03  APPLT-NAME              PIC X(40).
003300     03  APPLT-PASSWORD          PIC X(20).
003400     03  APPLT-AGE               PIC 9(03).
003500     03  APPLT-MARITAL-STATUS    PIC X(01).
003600         88  APPLT-SINGLE             VALUE 'S'.
003700         88  APPLT-MARRIED            VALUE 'M'.
003800     03  APPLT-APPLIED-PROJECT   PIC X(30).
003900     03  FILLER                  PIC X(17).
