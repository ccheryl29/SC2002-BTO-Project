000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = BTOHENQA                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = BTO HOUSING (Batch) Application -          *
000600*                     Applicant Project Enquiry Maintenance      *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*  RUN FREQUENCY = DAILY                                          *
001100*  @BANNER_END                                                  *
001200*                                                                *
001300*  FUNCTION =                                                    *
001400*  THIS RUN LETS AN APPLICANT SUBMIT A PROJECT ENQUIRY, AND      *
001500*  EDIT OR WITHDRAW (DELETE) ONE OF THEIR OWN ENQUIRIES WHILE    *
001600*  IT IS STILL UNANSWERED.  ONCE AN OFFICER OR MANAGER HAS       *
001700*  REPLIED (SEE BTOHENQR) THE ENQUIRY IS FROZEN AND THIS RUN     *
001800*  WILL NO LONGER TOUCH IT.  NEW ENQUIRY NUMBERS ARE BUILT FROM  *
001900*  THE RUN DATE PLUS AN IN-RUN SEQUENCE, SO NO SEPARATE CONTROL  *
002000*  FILE IS NEEDED.                                                *
002100*                                                                *
002200*-------------------------------------------------------------  *
002300*                                                                *
002400*  ENTRY POINT = BTOHENQA                                       *
002500*                                                                *
002600*-------------------------------------------------------------  *
002700*                                                                *
002800*  CHANGE ACTIVITY :                                             *
002900*                                                                *
003000*  $MOD(BTOHENQA),COMP(HOUSING),PROD(BTO     ):                 *
003100*                                                                *
003200*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003300* $D0= I44011 110 910920 LKSOON  : NEW RUN - APPLICANT ENQUIRY   *
003400*                                  SUBMISSION                   *
003500* $P1= I44033 110 911008 LKSOON  : ADD EDIT/DELETE ACTIONS,      *
003600*                                  PENDING-ONLY LOCK             *
003700* $P2= I44102 140 990119 GTANOY  : Y2K - CCYY DATE-SUBMITTED     *
003800* $P3= I44188 150 030916 DTANCI  : REVIEWED FOR HOUSING BOARD    *
003900*                                  SECURITY AUDIT HD04-0311,     *
004000*                                  NO LOGIC CHANGE               *
004100*                                                                *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    BTOHENQA.
004500 AUTHOR.        L K SOON.
004600 INSTALLATION.  HDB DATA PROCESSING CENTRE.
004700 DATE-WRITTEN.  20 SEPTEMBER 1991.
004800 DATE-COMPILED.
004900 SECURITY.      HDB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ENQA-TRANS      ASSIGN TO ENQATX
005900            ORGANIZATION    IS LINE SEQUENTIAL
006000            FILE STATUS     IS FS-ENQA-TRANS.
006100
006200     SELECT ENQA-RESULT     ASSIGN TO ENQARS
006300            ORGANIZATION    IS LINE SEQUENTIAL
006400            FILE STATUS     IS FS-ENQA-RESULT.
006500
006600     SELECT PROJECT-MSTR    ASSIGN TO PROJMSTR
006700            ORGANIZATION    IS INDEXED
006800            ACCESS MODE     IS DYNAMIC
006900            RECORD KEY      IS PROJ-NAME
007000            FILE STATUS     IS FS-PROJECT.
007100
007200     SELECT ENQUIRY-MSTR    ASSIGN TO ENQYMSTR
007300            ORGANIZATION    IS INDEXED
007400            ACCESS MODE     IS DYNAMIC
007500            RECORD KEY      IS ENQ-ID
007600            FILE STATUS     IS FS-ENQUIRY.
007700
007800*----------------------------------------------------------------*
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  ENQA-TRANS
008200     RECORDING MODE IS F.
008300 01  ENQA-REQUEST.
008400     03  EAQ-APPLICANT-NRIC      PIC X(09).
008500     03  EAQ-PROJECT-NAME        PIC X(30).
008600     03  EAQ-ENQUIRY-ID          PIC X(12).
008700     03  EAQ-QUESTION-TEXT       PIC X(200).
008800     03  EAQ-ACTION              PIC X(08).
008900         88  EAQ-IS-SUBMIT           VALUE 'SUBMIT'.
009000         88  EAQ-IS-EDIT             VALUE 'EDIT'.
009100         88  EAQ-IS-DELETE           VALUE 'DELETE'.
009200     03  FILLER                  PIC X(20).
009300
009400 FD  ENQA-RESULT
009500     RECORDING MODE IS F.
009600 01  EAR-RESULT-REC.
009700     03  EAR-OUTCOME             PIC X(11).
009800     03  FILLER                  PIC X(01).
009900     03  EAR-ENQUIRY-ID          PIC X(12).
010000     03  FILLER                  PIC X(01).
010100     03  EAR-REASON              PIC X(40).
010200
010300 FD  PROJECT-MSTR
010400     RECORDING MODE IS F.
010500     COPY BTOHCP4.
010600
010700 FD  ENQUIRY-MSTR
010800     RECORDING MODE IS F.
010900     COPY BTOHCP6.
011000
011100 WORKING-STORAGE SECTION.
011200 01  WS-FILE-STATUSES.
011300     03  FS-ENQA-TRANS           PIC X(02) VALUE SPACES.
011400     03  FS-ENQA-RESULT          PIC X(02) VALUE SPACES.
011500     03  FS-PROJECT              PIC X(02) VALUE SPACES.
011600     03  FS-ENQUIRY              PIC X(02) VALUE SPACES.
011700     03  FILLER                  PIC X(02) VALUE SPACES.
011800
011900 01  WS-SWITCHES.
012000     03  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
012100         88  WS-END-OF-TRANS          VALUE 'Y'.
012200     03  WS-PROJECT-FOUND-SW     PIC X(01) VALUE 'N'.
012300         88  WS-PROJECT-WAS-FOUND     VALUE 'Y'.
012400     03  WS-ENQUIRY-FOUND-SW     PIC X(01) VALUE 'N'.
012500         88  WS-ENQUIRY-WAS-FOUND     VALUE 'Y'.
012600     03  WS-REJECT-SWITCH        PIC X(01) VALUE 'N'.
012700         88  WS-REQUEST-REJECTED      VALUE 'Y'.
012800     03  FILLER                  PIC X(01) VALUE SPACES.
012900
013000 01  WS-COUNTERS.
013100     03  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
013200     03  WS-SUBMITTED-COUNT      PIC S9(07) COMP VALUE ZERO.
013300     03  WS-EDITED-COUNT         PIC S9(07) COMP VALUE ZERO.
013400     03  WS-DELETED-COUNT        PIC S9(07) COMP VALUE ZERO.
013500     03  WS-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
013600     03  FILLER                  PIC X(01) VALUE SPACES.
013700
013800*----  NEW-ENQUIRY-ID BUILDER - RUN DATE + IN-RUN SEQUENCE -------
013900 01  WS-ENQ-SEQUENCE-NO          PIC 9(04) VALUE ZERO.
014000 01  WS-NEW-ENQ-ID-WORK.
014100     03  WS-NEW-ENQ-ID-DATE      PIC 9(08).
014200     03  WS-NEW-ENQ-ID-SEQ       PIC 9(04).
014300 01  WS-NEW-ENQ-ID-X REDEFINES WS-NEW-ENQ-ID-WORK.
014400     03  WS-NEW-ENQ-ID-RAW       PIC X(12).
014500
014600     COPY BTOHCP7.
014700
014800*----------------------------------------------------------------*
014900 PROCEDURE DIVISION.
015000
015100 0000-MAINLINE.
015200     PERFORM 0100-INITIALISE
015300     PERFORM 0200-PROCESS-REQUESTS
015400         UNTIL WS-END-OF-TRANS
015500     PERFORM 0900-TERMINATE
015600     STOP RUN.
015700
015800 0100-INITIALISE.
015900     MOVE 'BTOHENQA'          TO WS-RUN-PROGRAM
016000     MOVE ZERO                TO WS-RUN-COUNT
016100     PERFORM 0150-EXPAND-RUN-DATE
016200     OPEN INPUT  ENQA-TRANS
016300     OPEN OUTPUT ENQA-RESULT
016400     OPEN INPUT  PROJECT-MSTR
016500     OPEN I-O    ENQUIRY-MSTR
016600     IF FS-ENQA-TRANS NOT = '00'
016700         DISPLAY 'BTOHENQA - ENQA-TRANS OPEN ERROR ' FS-ENQA-TRANS
016800         STOP RUN
016900     END-IF
017000     PERFORM 8000-READ-NEXT-REQUEST.
017100
017200 0150-EXPAND-RUN-DATE.
017300     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE
017400     IF WS-SYS-DATE-YY < WS-CENTURY-WINDOW
017500         MOVE 20 TO WS-RUN-DATE-CC
017600     ELSE
017700         MOVE 19 TO WS-RUN-DATE-CC
017800     END-IF
017900     MOVE WS-SYS-DATE-YY TO WS-RUN-DATE-YY
018000     MOVE WS-SYS-DATE-MM TO WS-RUN-DATE-MM
018100     MOVE WS-SYS-DATE-DD TO WS-RUN-DATE-DD.
018200
018300 0200-PROCESS-REQUESTS.
018400     ADD 1 TO WS-REQUESTS-READ
018500     MOVE 'N' TO WS-REJECT-SWITCH
018600     MOVE SPACES TO EAR-REASON
018700     MOVE SPACES TO EAR-ENQUIRY-ID
018800     EVALUATE TRUE
018900         WHEN EAQ-IS-SUBMIT
019000             PERFORM 1000-PROCESS-SUBMIT
019100         WHEN EAQ-IS-EDIT
019200             PERFORM 2000-PROCESS-EDIT
019300         WHEN EAQ-IS-DELETE
019400             PERFORM 3000-PROCESS-DELETE
019500         WHEN OTHER
019600             MOVE 'Y' TO WS-REJECT-SWITCH
019700             MOVE 'UNKNOWN ACTION CODE' TO EAR-REASON
019800     END-EVALUATE
019900     PERFORM 9000-WRITE-RESULT
020000     PERFORM 8000-READ-NEXT-REQUEST.
020100
020200*----  ACTION = SUBMIT --------------------------------------------
020300 1000-PROCESS-SUBMIT.
020400     MOVE EAQ-PROJECT-NAME TO PROJ-NAME
020500     READ PROJECT-MSTR
020600         INVALID KEY
020700             MOVE 'N' TO WS-PROJECT-FOUND-SW
020800         NOT INVALID KEY
020900             MOVE 'Y' TO WS-PROJECT-FOUND-SW
021000     END-READ
021100     IF NOT WS-PROJECT-WAS-FOUND
021200         MOVE 'Y' TO WS-REJECT-SWITCH
021300         MOVE 'PROJECT NOT FOUND' TO EAR-REASON
021400         GO TO 1000-EXIT
021500     END-IF
021600     IF EAQ-QUESTION-TEXT = SPACES
021700         MOVE 'Y' TO WS-REJECT-SWITCH
021800         MOVE 'QUESTION TEXT IS BLANK' TO EAR-REASON
021900         GO TO 1000-EXIT
022000     END-IF
022100
022200     PERFORM 1100-BUILD-NEW-ENQUIRY-ID
022300     MOVE WS-NEW-ENQ-ID-RAW   TO ENQ-ID
022400     MOVE EAQ-APPLICANT-NRIC  TO ENQ-APPLICANT-NRIC
022500     MOVE EAQ-PROJECT-NAME    TO ENQ-PROJECT-NAME
022600     MOVE EAQ-QUESTION-TEXT   TO ENQ-QUESTION-TEXT
022700     MOVE WS-RUN-DATE-CCYYMMDD TO ENQ-DATE-SUBMITTED
022800     MOVE 'P'                 TO ENQ-STATUS
022900     MOVE ZERO                TO ENQ-REPLY-COUNT
023000     MOVE SPACES              TO ENQ-LATEST-REPLY-TEXT
023100     MOVE SPACES              TO ENQ-LATEST-REPLY-BY
023200     MOVE ZERO                TO ENQ-LATEST-REPLY-DATE
023300     WRITE BTOH-ENQUIRY-REC
023400     MOVE ENQ-ID TO EAR-ENQUIRY-ID
023500     ADD 1 TO WS-SUBMITTED-COUNT.
023600 1000-EXIT.
023700     EXIT.
023800
023900*----  BUILD A NEW ENQUIRY ID FROM RUN DATE + IN-RUN SEQUENCE ----
024000 1100-BUILD-NEW-ENQUIRY-ID.
024100     ADD 1 TO WS-ENQ-SEQUENCE-NO
024200     MOVE WS-RUN-DATE-CCYYMMDD TO WS-NEW-ENQ-ID-DATE
024300     MOVE WS-ENQ-SEQUENCE-NO   TO WS-NEW-ENQ-ID-SEQ.
024400 1100-EXIT.
024500     EXIT.
024600
024700*----  ACTION = EDIT : BUSINESS RULE 15 ---------------------------
024800 2000-PROCESS-EDIT.
024900     MOVE EAQ-ENQUIRY-ID TO ENQ-ID
025000     READ ENQUIRY-MSTR
025100         INVALID KEY
025200             MOVE 'N' TO WS-ENQUIRY-FOUND-SW
025300         NOT INVALID KEY
025400             MOVE 'Y' TO WS-ENQUIRY-FOUND-SW
025500     END-READ
025600     IF NOT WS-ENQUIRY-WAS-FOUND
025700         MOVE 'Y' TO WS-REJECT-SWITCH
025800         MOVE 'ENQUIRY NOT FOUND' TO EAR-REASON
025900         GO TO 2000-EXIT
026000     END-IF
026100     IF ENQ-APPLICANT-NRIC NOT = EAQ-APPLICANT-NRIC
026200         MOVE 'Y' TO WS-REJECT-SWITCH
026300         MOVE 'ENQUIRY NOT OWNED BY THIS APPLICANT' TO EAR-REASON
026400         GO TO 2000-EXIT
026500     END-IF
026600     IF NOT ENQ-PENDING
026700         MOVE 'Y' TO WS-REJECT-SWITCH
026800         MOVE 'ENQUIRY ALREADY HAS A REPLY' TO EAR-REASON
026900         GO TO 2000-EXIT
027000     END-IF
027100     MOVE EAQ-QUESTION-TEXT TO ENQ-QUESTION-TEXT
027200     REWRITE BTOH-ENQUIRY-REC
027300     MOVE ENQ-ID TO EAR-ENQUIRY-ID
027400     ADD 1 TO WS-EDITED-COUNT.
027500 2000-EXIT.
027600     EXIT.
027700
027800*----  ACTION = DELETE : BUSINESS RULE 15 -------------------------
027900 3000-PROCESS-DELETE.
028000     MOVE EAQ-ENQUIRY-ID TO ENQ-ID
028100     READ ENQUIRY-MSTR
028200         INVALID KEY
028300             MOVE 'N' TO WS-ENQUIRY-FOUND-SW
028400         NOT INVALID KEY
028500             MOVE 'Y' TO WS-ENQUIRY-FOUND-SW
028600     END-READ
028700     IF NOT WS-ENQUIRY-WAS-FOUND
028800         MOVE 'Y' TO WS-REJECT-SWITCH
028900         MOVE 'ENQUIRY NOT FOUND' TO EAR-REASON
029000         GO TO 3000-EXIT
029100     END-IF
029200     IF ENQ-APPLICANT-NRIC NOT = EAQ-APPLICANT-NRIC
029300         MOVE 'Y' TO WS-REJECT-SWITCH
029400         MOVE 'ENQUIRY NOT OWNED BY THIS APPLICANT' TO EAR-REASON
029500         GO TO 3000-EXIT
029600     END-IF
029700     IF NOT ENQ-PENDING
029800         MOVE 'Y' TO WS-REJECT-SWITCH
029900         MOVE 'ENQUIRY ALREADY HAS A REPLY' TO EAR-REASON
030000         GO TO 3000-EXIT
030100     END-IF
030200     MOVE ENQ-ID TO EAR-ENQUIRY-ID
030300     DELETE ENQUIRY-MSTR RECORD
030400     ADD 1 TO WS-DELETED-COUNT.
030500 3000-EXIT.
030600     EXIT.
030700
030800 9000-WRITE-RESULT.
030900     IF EAR-ENQUIRY-ID = SPACES
031000         MOVE EAQ-ENQUIRY-ID TO EAR-ENQUIRY-ID
031100     END-IF
031200     IF WS-REQUEST-REJECTED
031300         ADD 1 TO WS-REJECTED-COUNT
031400         MOVE 'REJECTED' TO EAR-OUTCOME
031500     ELSE
031600         MOVE 'ACCEPTED' TO EAR-OUTCOME
031700     END-IF
031800     WRITE EAR-RESULT-REC.
031900
032000 8000-READ-NEXT-REQUEST.
032100     READ ENQA-TRANS
032200         AT END
032300             MOVE 'Y' TO WS-EOF-SWITCH
032400         NOT AT END
032500             CONTINUE
032600     END-READ.
032700
032800 0900-TERMINATE.
032900     CLOSE ENQA-TRANS
033000           ENQA-RESULT
033100           PROJECT-MSTR
033200           ENQUIRY-MSTR
033300     DISPLAY 'BTOHENQA - REQUESTS READ    = ' WS-REQUESTS-READ
033400     DISPLAY 'BTOHENQA - SUBMITTED        = ' WS-SUBMITTED-COUNT
033500     DISPLAY 'BTOHENQA - EDITED           = ' WS-EDITED-COUNT
033600     DISPLAY 'BTOHENQA - DELETED          = ' WS-DELETED-COUNT
033700     DISPLAY 'BTOHENQA - REJECTED         = ' WS-REJECTED-COUNT.
