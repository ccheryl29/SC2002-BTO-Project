000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = BTOHAUTH                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = BTO HOUSING (Batch) Application -          *
000600*                     Applicant/Officer/Manager Logon Run        *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*  RUN FREQUENCY = DAILY, ON DEMAND                               *
001100*  @BANNER_END                                                  *
001200*                                                                *
001300*  FUNCTION =                                                    *
001400*  THIS RUN VALIDATES ONE LOGON REQUEST AGAINST THE APPLICANT,   *
001500*  OFFICER OR MANAGER MASTER (AS DIRECTED BY THE USER-TYPE       *
001600*  CODE ON THE REQUEST), KEYED BY NRIC.  NO BREAK PROCESSING -   *
001700*  ONE REQUEST RECORD IN, ONE RESULT RECORD OUT.                 *
001800*                                                                *
001900*-------------------------------------------------------------  *
002000*                                                                *
002100*  ENTRY POINT = BTOHAUTH                                       *
002200*                                                                *
002300*-------------------------------------------------------------  *
002400*                                                                *
002500*  CHANGE ACTIVITY :                                             *
002600*                                                                *
002700*  $MOD(BTOHAUTH),COMP(HOUSING),PROD(BTO     ):                 *
002800*                                                                *
002900*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003000* $D0= I41100 100 880411 RFMABU  : NEW RUN - BTO PILOT LOGON    *
003100* $P1= I41122 120 930927 LKSOON  : NRIC FORMAT CHECK MOVED      *
003200*                                  AHEAD OF MASTER FILE READ    *
003300* $P2= I41214 140 990118 GTANOY  : Y2K - NO DATE FIELDS USED    *
003400*                                  BY THIS RUN, REVIEWED ONLY   *
003500* $P3= I41310 160 070503 DTANCI  : REQ 4471 - CASE-FOLD THE     *
003600*                                  TRAILING LETTER OF THE NRIC  *
003700*                                                                *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    BTOHAUTH.
004100 AUTHOR.        R F MABUHAY.
004200 INSTALLATION.  HDB DATA PROCESSING CENTRE.
004300 DATE-WRITTEN.  11 APRIL 1988.
004400 DATE-COMPILED.
004500 SECURITY.      HDB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
004600*----------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOGIN-TRANS    ASSIGN TO LOGINTX
005500            ORGANIZATION   IS LINE SEQUENTIAL
005600            FILE STATUS    IS FS-LOGIN-TRANS.
005700
005800     SELECT LOGIN-RESULT   ASSIGN TO LOGINRS
005900            ORGANIZATION   IS LINE SEQUENTIAL
006000            FILE STATUS    IS FS-LOGIN-RESULT.
006100
006200     SELECT APPLICANT-MSTR ASSIGN TO APPLMSTR
006300            ORGANIZATION   IS INDEXED
006400            ACCESS MODE    IS DYNAMIC
006500            RECORD KEY     IS APPLT-NRIC
006600            FILE STATUS    IS FS-APPLICANT.
006700
006800     SELECT OFFICER-MSTR   ASSIGN TO OFCRMSTR
006900            ORGANIZATION   IS INDEXED
007000            ACCESS MODE    IS DYNAMIC
007100            RECORD KEY     IS OFCR-NRIC
007200            FILE STATUS    IS FS-OFFICER.
007300
007400     SELECT MANAGER-MSTR   ASSIGN TO MGRMSTR
007500            ORGANIZATION   IS INDEXED
007600            ACCESS MODE    IS DYNAMIC
007700            RECORD KEY     IS MGR-NRIC
007800            FILE STATUS    IS FS-MANAGER.
007900
008000*----------------------------------------------------------------*
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  LOGIN-TRANS
008400     RECORDING MODE IS F.
008500 01  LOGIN-REQUEST.
008600     03  LR-USER-TYPE            PIC X(01).
008700         88  LR-IS-APPLICANT          VALUE 'A'.
008800         88  LR-IS-OFFICER            VALUE 'O'.
008900         88  LR-IS-MANAGER            VALUE 'M'.
009000     03  LR-NRIC                 PIC X(09).
009100     03  LR-PASSWORD             PIC X(20).
009200     03  FILLER                  PIC X(30).
009300
009400 FD  LOGIN-RESULT
009500     RECORDING MODE IS F.
009600 01  LOGIN-RESULT-REC.
009700     03  LRS-OUTCOME             PIC X(11).
009800     03  FILLER                  PIC X(01).
009900     03  LRS-NRIC                PIC X(09).
010000     03  FILLER                  PIC X(01).
010100     03  LRS-NAME                PIC X(40).
010200     03  FILLER                  PIC X(01).
010300     03  LRS-REASON              PIC X(40).
010400
010500 FD  APPLICANT-MSTR
010600     RECORDING MODE IS F.
010700     COPY BTOHCP1.
010800
010900 FD  OFFICER-MSTR
011000     RECORDING MODE IS F.
011100     COPY BTOHCP2.
011200
011300 FD  MANAGER-MSTR
011400     RECORDING MODE IS F.
011500     COPY BTOHCP3.
011600
011700 WORKING-STORAGE SECTION.
011800 01  WS-FILE-STATUSES.
011900     03  FS-LOGIN-TRANS          PIC X(02) VALUE SPACES.
012000     03  FS-LOGIN-RESULT         PIC X(02) VALUE SPACES.
012100     03  FS-APPLICANT            PIC X(02) VALUE SPACES.
012200     03  FS-OFFICER              PIC X(02) VALUE SPACES.
012300     03  FS-MANAGER              PIC X(02) VALUE SPACES.
012400     03  FILLER                  PIC X(02) VALUE SPACES.
012500
012600 01  WS-SWITCHES.
012700     03  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
012800         88  WS-END-OF-TRANS          VALUE 'Y'.
012900     03  WS-NRIC-VALID-SWITCH    PIC X(01) VALUE 'N'.
013000         88  WS-NRIC-IS-VALID         VALUE 'Y'.
013100     03  WS-MASTER-FOUND-SWITCH  PIC X(01) VALUE 'N'.
013200         88  WS-MASTER-WAS-FOUND      VALUE 'Y'.
013300     03  FILLER                  PIC X(01) VALUE SPACES.
013400
013500 01  WS-COUNTERS.
013600     03  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
013700     03  WS-AUTHENTICATED-COUNT  PIC S9(07) COMP VALUE ZERO.
013800     03  WS-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
013900     03  FILLER                  PIC X(01) VALUE SPACES.
014000
014100*----  NRIC FORMAT WORK AREA, VALIDATED CHARACTER BY CHARACTER -
014200 01  WS-NRIC-WORK.
014300     03  WS-NRIC-PREFIX          PIC X(01).
014400     03  WS-NRIC-DIGITS          PIC X(07).
014500     03  WS-NRIC-SUFFIX          PIC X(01).
014600 01  WS-NRIC-DIGIT-TABLE REDEFINES WS-NRIC-WORK.
014700     03  FILLER                  PIC X(01).
014800     03  WS-NRIC-DIGIT OCCURS 7 TIMES
014900                                 INDEXED BY WS-NRIC-IDX
015000                                 PIC X(01).
015100     03  FILLER                  PIC X(01).
015200
015300 01  WS-MATCHED-NAME             PIC X(40).
015400
015500*----  COMMON WORK VARIABLES (RUN-DATE, REJECT-MSG) -------------
015600     COPY BTOHCP7.
015700
015800*----------------------------------------------------------------*
015900 PROCEDURE DIVISION.
016000
016100 0000-MAINLINE.
016200     MOVE 'BTOHAUTH' TO WS-RUN-PROGRAM.
016300     PERFORM 0100-INITIALISE.
016400     PERFORM 0200-PROCESS-REQUESTS
016500         UNTIL WS-END-OF-TRANS.
016600     PERFORM 0900-TERMINATE.
016700     STOP RUN.
016800
016900 0100-INITIALISE.
017000     OPEN INPUT  LOGIN-TRANS.
017100     OPEN OUTPUT LOGIN-RESULT.
017200     OPEN INPUT  APPLICANT-MSTR.
017300     OPEN INPUT  OFFICER-MSTR.
017400     OPEN INPUT  MANAGER-MSTR.
017500     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE.
017600     PERFORM 0150-EXPAND-RUN-DATE.
017700     PERFORM 1000-READ-NEXT-REQUEST.
017800
017900 0150-EXPAND-RUN-DATE.
018000     IF WS-SYS-DATE-YY < WS-CENTURY-WINDOW
018100         MOVE 20 TO WS-RUN-DATE-CC
018200     ELSE
018300         MOVE 19 TO WS-RUN-DATE-CC
018400     END-IF
018500     MOVE WS-SYS-DATE-YY TO WS-RUN-DATE-YY
018600     MOVE WS-SYS-DATE-MM TO WS-RUN-DATE-MM
018700     MOVE WS-SYS-DATE-DD TO WS-RUN-DATE-DD.
018800
018900 0200-PROCESS-REQUESTS.
019000     ADD 1 TO WS-REQUESTS-READ
019100     MOVE 'N' TO WS-NRIC-VALID-SWITCH
019200     MOVE 'N' TO WS-MASTER-FOUND-SWITCH
019300     MOVE SPACES TO WS-MATCHED-NAME
019400     PERFORM 1100-VALIDATE-NRIC-FORMAT
019500     IF WS-NRIC-IS-VALID
019600         PERFORM 1200-SELECT-AND-READ-MASTER
019700     END-IF
019800     PERFORM 1300-WRITE-RESULT
019900     PERFORM 1000-READ-NEXT-REQUEST.
020000
020100*================================================================*
020200* RULE 14 - NRIC FORMAT: ^[ST][0-9]{7}[A-Za-z]$                 *
020300*================================================================*
020400 1100-VALIDATE-NRIC-FORMAT.
020500     MOVE LR-NRIC TO WS-NRIC-WORK
020600     MOVE 'Y' TO WS-NRIC-VALID-SWITCH
020700     IF WS-NRIC-PREFIX NOT = 'S' AND WS-NRIC-PREFIX NOT = 'T'
020800         MOVE 'N' TO WS-NRIC-VALID-SWITCH
020900     END-IF
021000     SET WS-NRIC-IDX TO 1
021100     PERFORM 1110-CHECK-ONE-DIGIT
021200         THRU 1110-EXIT
021300         VARYING WS-NRIC-IDX FROM 1 BY 1
021400         UNTIL WS-NRIC-IDX > 7
021500     IF WS-NRIC-SUFFIX IS NOT ALPHABETIC
021600         MOVE 'N' TO WS-NRIC-VALID-SWITCH
021700     END-IF
021800*----  REQ 4471 - FOLD THE TRAILING LETTER TO UPPER CASE SO A
021900*----  LOWER-CASE NRIC ON THE REQUEST STILL MATCHES THE MASTER
022000*----  FILE KEY, WHICH IS ALWAYS STORED UPPER CASE
022100     INSPECT WS-NRIC-SUFFIX CONVERTING
022200         'abcdefghijklmnopqrstuvwxyz'
022300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022400     MOVE WS-NRIC-WORK TO LR-NRIC.
022500
022600 1110-CHECK-ONE-DIGIT.
022700     IF WS-NRIC-DIGIT (WS-NRIC-IDX) NOT NUMERIC
022800         MOVE 'N' TO WS-NRIC-VALID-SWITCH
022900     END-IF.
023000 1110-EXIT.
023100     EXIT.
023200
023300 1200-SELECT-AND-READ-MASTER.
023400     EVALUATE TRUE
023500         WHEN LR-IS-APPLICANT
023600             PERFORM 1210-READ-APPLICANT
023700         WHEN LR-IS-OFFICER
023800             PERFORM 1220-READ-OFFICER
023900         WHEN LR-IS-MANAGER
024000             PERFORM 1230-READ-MANAGER
024100         WHEN OTHER
024200             MOVE 'N' TO WS-MASTER-FOUND-SWITCH
024300     END-EVALUATE.
024400
024500 1210-READ-APPLICANT.
024600     MOVE LR-NRIC TO APPLT-NRIC
024700     READ APPLICANT-MSTR
024800         KEY IS APPLT-NRIC
024900         INVALID KEY
025000             MOVE 'N' TO WS-MASTER-FOUND-SWITCH
025100         NOT INVALID KEY
025200             IF APPLT-PASSWORD = LR-PASSWORD
025300                 MOVE 'Y' TO WS-MASTER-FOUND-SWITCH
025400                 MOVE APPLT-NAME TO WS-MATCHED-NAME
025500             ELSE
025600                 MOVE 'N' TO WS-MASTER-FOUND-SWITCH
025700             END-IF
025800     END-READ.
025900
026000 1220-READ-OFFICER.
026100     MOVE LR-NRIC TO OFCR-NRIC
026200     READ OFFICER-MSTR
026300         KEY IS OFCR-NRIC
026400         INVALID KEY
026500             MOVE 'N' TO WS-MASTER-FOUND-SWITCH
026600         NOT INVALID KEY
026700             IF OFCR-PASSWORD = LR-PASSWORD
026800                 MOVE 'Y' TO WS-MASTER-FOUND-SWITCH
026900                 MOVE OFCR-NAME TO WS-MATCHED-NAME
027000             ELSE
027100                 MOVE 'N' TO WS-MASTER-FOUND-SWITCH
027200             END-IF
027300     END-READ.
027400
027500 1230-READ-MANAGER.
027600     MOVE LR-NRIC TO MGR-NRIC
027700     READ MANAGER-MSTR
027800         KEY IS MGR-NRIC
027900         INVALID KEY
028000             MOVE 'N' TO WS-MASTER-FOUND-SWITCH
028100         NOT INVALID KEY
028200             IF MGR-PASSWORD = LR-PASSWORD
028300                 MOVE 'Y' TO WS-MASTER-FOUND-SWITCH
028400                 MOVE MGR-NAME TO WS-MATCHED-NAME
028500             ELSE
028600                 MOVE 'N' TO WS-MASTER-FOUND-SWITCH
028700             END-IF
028800     END-READ.
028900
029000 1300-WRITE-RESULT.
029100     MOVE SPACES TO LOGIN-RESULT-REC
029200     MOVE LR-NRIC TO LRS-NRIC
029300     IF WS-NRIC-IS-VALID AND WS-MASTER-WAS-FOUND
029400         MOVE 'AUTHENTICATED' TO LRS-OUTCOME
029500         MOVE WS-MATCHED-NAME TO LRS-NAME
029600         MOVE SPACES TO LRS-REASON
029700         ADD 1 TO WS-AUTHENTICATED-COUNT
029800     ELSE
029900         MOVE 'REJECTED' TO LRS-OUTCOME
030000         ADD 1 TO WS-REJECTED-COUNT
030100         IF NOT WS-NRIC-IS-VALID
030200             MOVE 'INVALID NRIC FORMAT' TO LRS-REASON
030300         ELSE
030400             MOVE 'NRIC/PASSWORD NOT MATCHED' TO LRS-REASON
030500         END-IF
030600     END-IF
030700     WRITE LOGIN-RESULT-REC.
030800
030900 1000-READ-NEXT-REQUEST.
031000     READ LOGIN-TRANS
031100         AT END
031200             MOVE 'Y' TO WS-EOF-SWITCH
031300     END-READ.
031400
031500 0900-TERMINATE.
031600     CLOSE LOGIN-TRANS
031700           LOGIN-RESULT
031800           APPLICANT-MSTR
031900           OFFICER-MSTR
032000           MANAGER-MSTR.
