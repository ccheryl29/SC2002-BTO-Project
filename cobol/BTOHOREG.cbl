000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = BTOHOREG                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = BTO HOUSING (Batch) Application -          *
000600*                     HDB Officer Project-Handling Registration  *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*  RUN FREQUENCY = DAILY                                          *
001100*  @BANNER_END                                                  *
001200*                                                                *
001300*  FUNCTION =                                                    *
001400*  THIS RUN DRIVES THREE OFFICER-REGISTRATION ACTIONS - AN       *
001500*  OFFICER REGISTERING TO HANDLE A PROJECT, AND THE PROJECT'S    *
001600*  MANAGER APPROVING OR REJECTING A PENDING REGISTRATION.  THE   *
001700*  OFFICER-SLOT COUNT ON THE PROJECT MASTER IS THE SINGLE        *
001800*  SOURCE OF TRUTH FOR "PROJECT IS FULL" AND IS RE-CHECKED AT    *
001900*  BOTH REGISTRATION AND APPROVAL TIME.                           *
002000*                                                                *
002100*-------------------------------------------------------------  *
002200*                                                                *
002300*  ENTRY POINT = BTOHOREG                                       *
002400*                                                                *
002500*-------------------------------------------------------------  *
002600*                                                                *
002700*  CHANGE ACTIVITY :                                             *
002800*                                                                *
002900*  $MOD(BTOHOREG),COMP(HOUSING),PROD(BTO     ):                 *
003000*                                                                *
003100*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003200* $D0= I42004 100 880502 RFMABU  : NEW RUN - OFFICER REGISTRATION*
003300*                                  FOR BTO PILOT PROJECT         *
003400* $P1= I42061 120 931012 LKSOON  : ADD MANAGER APPROVE/REJECT    *
003500*                                  ACTIONS                      *
003600* $P2= I42110 140 990119 GTANOY  : Y2K - NO DATE FIELDS AFFECTED,*
003700*                                  RAN AGAINST TEST DECK ONLY    *
003800* $P3= I42177 150 030512 DTANCI  : RE-CHECK SLOT CAPACITY AT     *
003900*                                  APPROVAL TIME, NOT JUST AT    *
004000*                                  REGISTRATION TIME - AUDIT 03-2*
004100* $P4= I42215 160 090811 GTANOY  : REQ 8802 - DROPPED THE ALREADY-*
004200*                                  REGISTERED/PENDING CHECK IN    *
004300*                                  1000.  HDB CONFIRMED THIS GATE *
004400*                                  WAS NEVER WIRED INTO THE LIVE  *
004500*                                  ONLINE REGISTRATION PATH AND   *
004600*                                  BATCH MUST MATCH IT.           *
004700*                                                                *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    BTOHOREG.
005100 AUTHOR.        R F MABUHAY.
005200 INSTALLATION.  HDB DATA PROCESSING CENTRE.
005300 DATE-WRITTEN.  02 MAY 1988.
005400 DATE-COMPILED.
005500 SECURITY.      HDB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
005600*----------------------------------------------------------------*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT OREG-TRANS      ASSIGN TO OREGTX
006500            ORGANIZATION    IS LINE SEQUENTIAL
006600            FILE STATUS     IS FS-OREG-TRANS.
006700
006800     SELECT OREG-RESULT     ASSIGN TO OREGRS
006900            ORGANIZATION    IS LINE SEQUENTIAL
007000            FILE STATUS     IS FS-OREG-RESULT.
007100
007200     SELECT OFFICER-MSTR    ASSIGN TO OFCRMSTR
007300            ORGANIZATION    IS INDEXED
007400            ACCESS MODE     IS DYNAMIC
007500            RECORD KEY      IS OFCR-NRIC
007600            FILE STATUS     IS FS-OFFICER.
007700
007800     SELECT PROJECT-MSTR    ASSIGN TO PROJMSTR
007900            ORGANIZATION    IS INDEXED
008000            ACCESS MODE     IS DYNAMIC
008100            RECORD KEY      IS PROJ-NAME
008200            FILE STATUS     IS FS-PROJECT.
008300
008400     SELECT APPLICATION-MSTR ASSIGN TO APPNMSTR
008500            ORGANIZATION     IS INDEXED
008600            ACCESS MODE      IS DYNAMIC
008700            RECORD KEY       IS APPL-NRIC
008800            FILE STATUS      IS FS-APPLICATION.
008900
009000*----------------------------------------------------------------*
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  OREG-TRANS
009400     RECORDING MODE IS F.
009500 01  OREG-REQUEST.
009600     03  ORQ-OFFICER-NRIC        PIC X(09).
009700     03  ORQ-PROJECT-NAME        PIC X(30).
009800     03  ORQ-ACTION              PIC X(10).
009900         88  ORQ-IS-REGISTER         VALUE 'REGISTER'.
010000         88  ORQ-IS-APPROVE          VALUE 'APPROVE'.
010100         88  ORQ-IS-REJECT           VALUE 'REJECT'.
010200     03  FILLER                  PIC X(21).
010300
010400 FD  OREG-RESULT
010500     RECORDING MODE IS F.
010600 01  OGR-RESULT-REC.
010700     03  OGR-OUTCOME             PIC X(11).
010800     03  FILLER                  PIC X(01).
010900     03  OGR-OFFICER-NRIC        PIC X(09).
011000     03  FILLER                  PIC X(01).
011100     03  OGR-PROJECT-NAME        PIC X(30).
011200     03  FILLER                  PIC X(01).
011300     03  OGR-REASON              PIC X(40).
011400
011500 FD  OFFICER-MSTR
011600     RECORDING MODE IS F.
011700     COPY BTOHCP2.
011800
011900 FD  PROJECT-MSTR
012000     RECORDING MODE IS F.
012100     COPY BTOHCP4.
012200
012300 FD  APPLICATION-MSTR
012400     RECORDING MODE IS F.
012500     COPY BTOHCP5.
012600
012700 WORKING-STORAGE SECTION.
012800 01  WS-FILE-STATUSES.
012900     03  FS-OREG-TRANS           PIC X(02) VALUE SPACES.
013000     03  FS-OREG-RESULT          PIC X(02) VALUE SPACES.
013100     03  FS-OFFICER              PIC X(02) VALUE SPACES.
013200     03  FS-PROJECT              PIC X(02) VALUE SPACES.
013300     03  FS-APPLICATION          PIC X(02) VALUE SPACES.
013400     03  FILLER                  PIC X(02) VALUE SPACES.
013500
013600 01  WS-SWITCHES.
013700     03  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
013800         88  WS-END-OF-TRANS          VALUE 'Y'.
013900     03  WS-OFFICER-FOUND-SW     PIC X(01) VALUE 'N'.
014000         88  WS-OFFICER-WAS-FOUND     VALUE 'Y'.
014100     03  WS-PROJECT-FOUND-SW     PIC X(01) VALUE 'N'.
014200         88  WS-PROJECT-WAS-FOUND     VALUE 'Y'.
014300     03  WS-APPLICATION-FOUND-SW PIC X(01) VALUE 'N'.
014400         88  WS-APPLICATION-WAS-FOUND VALUE 'Y'.
014500     03  WS-PROJECT-FULL-SWITCH  PIC X(01) VALUE 'N'.
014600         88  WS-PROJECT-IS-FULL       VALUE 'Y'.
014700     03  WS-REJECT-SWITCH        PIC X(01) VALUE 'N'.
014800         88  WS-REQUEST-REJECTED      VALUE 'Y'.
014900     03  FILLER                  PIC X(01) VALUE SPACES.
015000
015100 01  WS-COUNTERS.
015200     03  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
015300     03  WS-REGISTERED-COUNT     PIC S9(07) COMP VALUE ZERO.
015400     03  WS-APPROVED-COUNT       PIC S9(07) COMP VALUE ZERO.
015500     03  WS-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
015600     03  FILLER                  PIC X(01) VALUE SPACES.
015700
015800     COPY BTOHCP7.
015900
016000*----------------------------------------------------------------*
016100 PROCEDURE DIVISION.
016200
016300 0000-MAINLINE.
016400     PERFORM 0100-INITIALISE
016500     PERFORM 0200-PROCESS-REQUESTS
016600         UNTIL WS-END-OF-TRANS
016700     PERFORM 0900-TERMINATE
016800     STOP RUN.
016900
017000 0100-INITIALISE.
017100     MOVE 'BTOHOREG'          TO WS-RUN-PROGRAM
017200     MOVE ZERO                TO WS-RUN-COUNT
017300     PERFORM 0150-EXPAND-RUN-DATE
017400     OPEN INPUT  OREG-TRANS
017500     OPEN OUTPUT OREG-RESULT
017600     OPEN I-O    OFFICER-MSTR
017700     OPEN I-O    PROJECT-MSTR
017800     OPEN INPUT  APPLICATION-MSTR
017900     IF FS-OREG-TRANS NOT = '00'
018000         DISPLAY 'BTOHOREG - OREG-TRANS OPEN ERROR ' FS-OREG-TRANS
018100         STOP RUN
018200     END-IF
018300     PERFORM 8000-READ-NEXT-REQUEST.
018400
018500 0150-EXPAND-RUN-DATE.
018600     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE
018700     IF WS-SYS-DATE-YY < WS-CENTURY-WINDOW
018800         MOVE 20 TO WS-RUN-DATE-CC
018900     ELSE
019000         MOVE 19 TO WS-RUN-DATE-CC
019100     END-IF
019200     MOVE WS-SYS-DATE-YY TO WS-RUN-DATE-YY
019300     MOVE WS-SYS-DATE-MM TO WS-RUN-DATE-MM
019400     MOVE WS-SYS-DATE-DD TO WS-RUN-DATE-DD.
019500
019600 0200-PROCESS-REQUESTS.
019700     ADD 1 TO WS-REQUESTS-READ
019800     MOVE 'N' TO WS-REJECT-SWITCH
019900     MOVE SPACES TO OGR-REASON
020000     EVALUATE TRUE
020100         WHEN ORQ-IS-REGISTER
020200             PERFORM 1000-PROCESS-REGISTER
020300         WHEN ORQ-IS-APPROVE
020400             PERFORM 2000-PROCESS-APPROVE
020500         WHEN ORQ-IS-REJECT
020600             PERFORM 3000-PROCESS-REJECT
020700         WHEN OTHER
020800             MOVE 'Y' TO WS-REJECT-SWITCH
020900             MOVE 'UNKNOWN ACTION CODE' TO OGR-REASON
021000     END-EVALUATE
021100     PERFORM 9000-WRITE-RESULT
021200     PERFORM 8000-READ-NEXT-REQUEST.
021300
021400*----  ACTION = REGISTER : BUSINESS RULES 8 AND 9 -----------------
021500 1000-PROCESS-REGISTER.
021600     MOVE ORQ-OFFICER-NRIC TO OFCR-NRIC
021700     READ OFFICER-MSTR
021800         INVALID KEY
021900             MOVE 'N' TO WS-OFFICER-FOUND-SW
022000         NOT INVALID KEY
022100             MOVE 'Y' TO WS-OFFICER-FOUND-SW
022200     END-READ
022300     IF NOT WS-OFFICER-WAS-FOUND
022400         MOVE 'Y' TO WS-REJECT-SWITCH
022500         MOVE 'OFFICER NOT FOUND' TO OGR-REASON
022600         GO TO 1000-EXIT
022700     END-IF
022800*----  REQ 8802 - NO REG-STATUS GATE HERE.  HDB CONFIRMED THE
022900*----  LIVE ONLINE PATH NEVER ENFORCED "NOT ALREADY HANDLING
023000*----  A PROJECT" - 1100/1200 BELOW ARE THE ONLY REGISTER GATES
023100
023200     MOVE ORQ-PROJECT-NAME TO PROJ-NAME
023300     READ PROJECT-MSTR
023400         INVALID KEY
023500             MOVE 'N' TO WS-PROJECT-FOUND-SW
023600         NOT INVALID KEY
023700             MOVE 'Y' TO WS-PROJECT-FOUND-SW
023800     END-READ
023900     IF NOT WS-PROJECT-WAS-FOUND OR PROJ-DELETED
024000         MOVE 'Y' TO WS-REJECT-SWITCH
024100         MOVE 'PROJECT NOT FOUND OR DELETED' TO OGR-REASON
024200         GO TO 1000-EXIT
024300     END-IF
024400
024500     PERFORM 1100-CHECK-PROJECT-NOT-FULL
024600     IF WS-PROJECT-IS-FULL
024700         MOVE 'Y' TO WS-REJECT-SWITCH
024800         MOVE 'PROJECT HAS NO OFFICER SLOTS AVAILABLE' TO OGR-REASON
024900         GO TO 1000-EXIT
025000     END-IF
025100
025200     PERFORM 1200-CHECK-NO-CONFLICTING-APPLICATION
025300     IF WS-REQUEST-REJECTED
025400         GO TO 1000-EXIT
025500     END-IF
025600
025700     MOVE ORQ-PROJECT-NAME TO OFCR-HANDLING-PROJECT
025800     MOVE 'P'              TO OFCR-REG-STATUS
025900     REWRITE BTOH-OFFICER-REC
026000     ADD 1 TO WS-REGISTERED-COUNT.
026100 1000-EXIT.
026200     EXIT.
026300
026400*----  RULE 9 - PROJECT "FULL" TEST, SHARED BY REGISTER/APPROVE --
026500 1100-CHECK-PROJECT-NOT-FULL.
026600     IF PROJ-OFCR-SLOTS-USED >= PROJ-OFCR-SLOTS-AVAIL
026700         MOVE 'Y' TO WS-PROJECT-FULL-SWITCH
026800     ELSE
026900         MOVE 'N' TO WS-PROJECT-FULL-SWITCH
027000     END-IF.
027100 1100-EXIT.
027200     EXIT.
027300
027400*----  RULE 8 - OFFICER CANNOT REGISTER FOR A PROJECT THEY HAVE --
027500*----  AN APPLICATION AGAINST ------------------------------------
027600 1200-CHECK-NO-CONFLICTING-APPLICATION.
027700     MOVE ORQ-OFFICER-NRIC TO APPL-NRIC
027800     READ APPLICATION-MSTR
027900         INVALID KEY
028000             MOVE 'N' TO WS-APPLICATION-FOUND-SW
028100         NOT INVALID KEY
028200             MOVE 'Y' TO WS-APPLICATION-FOUND-SW
028300     END-READ
028400     IF WS-APPLICATION-WAS-FOUND
028500             AND APPL-PROJECT-NAME = ORQ-PROJECT-NAME
028600         MOVE 'Y' TO WS-REJECT-SWITCH
028700         MOVE 'OFFICER HAS AN APPLICATION FOR THIS PROJECT'
028800             TO OGR-REASON
028900     END-IF.
029000 1200-EXIT.
029100     EXIT.
029200
029300*----  ACTION = APPROVE : BUSINESS RULE 9 RE-CHECKED --------------
029400 2000-PROCESS-APPROVE.
029500     MOVE ORQ-OFFICER-NRIC TO OFCR-NRIC
029600     READ OFFICER-MSTR
029700         INVALID KEY
029800             MOVE 'N' TO WS-OFFICER-FOUND-SW
029900         NOT INVALID KEY
030000             MOVE 'Y' TO WS-OFFICER-FOUND-SW
030100     END-READ
030200     IF NOT WS-OFFICER-WAS-FOUND
030300         MOVE 'Y' TO WS-REJECT-SWITCH
030400         MOVE 'OFFICER NOT FOUND' TO OGR-REASON
030500         GO TO 2000-EXIT
030600     END-IF
030700     IF OFCR-REG-STATUS NOT = 'P'
030800             OR OFCR-HANDLING-PROJECT NOT = ORQ-PROJECT-NAME
030900         MOVE 'Y' TO WS-REJECT-SWITCH
031000         MOVE 'NO PENDING REGISTRATION FOR THIS PROJECT'
031100             TO OGR-REASON
031200         GO TO 2000-EXIT
031300     END-IF
031400
031500     MOVE ORQ-PROJECT-NAME TO PROJ-NAME
031600     READ PROJECT-MSTR
031700         INVALID KEY
031800             MOVE 'N' TO WS-PROJECT-FOUND-SW
031900         NOT INVALID KEY
032000             MOVE 'Y' TO WS-PROJECT-FOUND-SW
032100     END-READ
032200     IF NOT WS-PROJECT-WAS-FOUND
032300         MOVE 'Y' TO WS-REJECT-SWITCH
032400         MOVE 'PROJECT NOT FOUND' TO OGR-REASON
032500         GO TO 2000-EXIT
032600     END-IF
032700
032800     PERFORM 1100-CHECK-PROJECT-NOT-FULL
032900     IF WS-PROJECT-IS-FULL
033000         MOVE 'Y' TO WS-REJECT-SWITCH
033100         MOVE 'PROJECT HAS NO OFFICER SLOTS AVAILABLE' TO OGR-REASON
033200         GO TO 2000-EXIT
033300     END-IF
033400
033500     ADD 1 TO PROJ-OFCR-SLOTS-USED
033600     REWRITE BTOH-PROJECT-REC
033700     MOVE 'A' TO OFCR-REG-STATUS
033800     REWRITE BTOH-OFFICER-REC
033900     ADD 1 TO WS-APPROVED-COUNT.
034000 2000-EXIT.
034100     EXIT.
034200
034300*----  ACTION = REJECT --------------------------------------------
034400 3000-PROCESS-REJECT.
034500     MOVE ORQ-OFFICER-NRIC TO OFCR-NRIC
034600     READ OFFICER-MSTR
034700         INVALID KEY
034800             MOVE 'N' TO WS-OFFICER-FOUND-SW
034900         NOT INVALID KEY
035000             MOVE 'Y' TO WS-OFFICER-FOUND-SW
035100     END-READ
035200     IF NOT WS-OFFICER-WAS-FOUND
035300         MOVE 'Y' TO WS-REJECT-SWITCH
035400         MOVE 'OFFICER NOT FOUND' TO OGR-REASON
035500         GO TO 3000-EXIT
035600     END-IF
035700     IF OFCR-REG-STATUS NOT = 'P'
035800             OR OFCR-HANDLING-PROJECT NOT = ORQ-PROJECT-NAME
035900         MOVE 'Y' TO WS-REJECT-SWITCH
036000         MOVE 'NO PENDING REGISTRATION FOR THIS PROJECT'
036100             TO OGR-REASON
036200         GO TO 3000-EXIT
036300     END-IF
036400     MOVE 'R' TO OFCR-REG-STATUS
036500     REWRITE BTOH-OFFICER-REC
036600     ADD 1 TO WS-REJECTED-COUNT.
036700 3000-EXIT.
036800     EXIT.
036900
037000 9000-WRITE-RESULT.
037100     MOVE ORQ-OFFICER-NRIC TO OGR-OFFICER-NRIC
037200     MOVE ORQ-PROJECT-NAME TO OGR-PROJECT-NAME
037300     IF WS-REQUEST-REJECTED
037400         MOVE 'REJECTED' TO OGR-OUTCOME
037500     ELSE
037600         MOVE 'ACCEPTED' TO OGR-OUTCOME
037700     END-IF
037800     WRITE OGR-RESULT-REC.
037900
038000 8000-READ-NEXT-REQUEST.
038100     READ OREG-TRANS
038200         AT END
038300             MOVE 'Y' TO WS-EOF-SWITCH
038400         NOT AT END
038500             CONTINUE
038600     END-READ.
038700
038800 0900-TERMINATE.
038900     CLOSE OREG-TRANS
039000           OREG-RESULT
039100           OFFICER-MSTR
039200           PROJECT-MSTR
039300           APPLICATION-MSTR
039400     DISPLAY 'BTOHOREG - REQUESTS READ    = ' WS-REQUESTS-READ
039500     DISPLAY 'BTOHOREG - REGISTERED       = ' WS-REGISTERED-COUNT
039600     DISPLAY 'BTOHOREG - APPROVED         = ' WS-APPROVED-COUNT
039700     DISPLAY 'BTOHOREG - REJECTED         = ' WS-REJECTED-COUNT.
