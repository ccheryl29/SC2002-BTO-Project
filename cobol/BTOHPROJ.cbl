000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = BTOHPROJ                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = BTO HOUSING (Batch) Application -          *
000600*                     Manager Project Maintenance And            *
000700*                     Applicant/Booking Report Run                *
000800*                                                                *
000900*  @BANNER_START                           01                   *
001000*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001100*  RUN FREQUENCY = DAILY, ON DEMAND                               *
001200*  @BANNER_END                                                  *
001300*                                                                *
001400*  FUNCTION =                                                    *
001500*  THIS RUN MAINTAINS THE PROJECT MASTER ON BEHALF OF AN HDB     *
001600*  MANAGER - CREATE A PROJECT, ADD A FLAT-TYPE BLOCK, UPDATE     *
001700*  PROJECT ATTRIBUTES, TOGGLE VISIBILITY, SOFT-DELETE A          *
001800*  PROJECT - AND ALSO PRODUCES THE FILTERED APPLICANT/BOOKING    *
001900*  LISTING REPORT.  NO BREAK PROCESSING ON THE MAINTENANCE       *
002000*  ACTIONS; REPORT PRODUCES ONE DETAIL LINE PER MATCHING         *
002100*  APPLICATION PLUS A COUNT TRAILER.                              *
002200*                                                                *
002300*-------------------------------------------------------------  *
002400*                                                                *
002500*  ENTRY POINT = BTOHPROJ                                       *
002600*                                                                *
002700*-------------------------------------------------------------  *
002800*                                                                *
002900*  CHANGE ACTIVITY :                                             *
003000*                                                                *
003100*  $MOD(BTOHPROJ),COMP(HOUSING),PROD(BTO     ):                 *
003200*                                                                *
003300*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003400* $D0= I41104 100 880420 RFMABU  : NEW RUN - BTO PILOT PROJECT   *
003500*                                  MAINTENANCE                  *
003600* $P1= I41126 120 931006 LKSOON  : ADD ADD-FLAT ACTION           *
003700* $P2= I41182 130 950816 RFMABU  : ADD ONE-PROJECT-PER-PERIOD    *
003800*                                  OVERLAP CHECK AT CREATE TIME  *
003900*                                  PER HOUSING BOARD AUDIT 95-7  *
004000* $P3= I41218 140 990118 GTANOY  : Y2K - CCYY OPEN/CLOSE/APPL    *
004100*                                  DATES                        *
004200* $P4= I41330 150 001003 LKSOON  : ADD APPLICANT/BOOKING REPORT  *
004300*                                  ACTION                       *
004400* $P5= I41387 160 060314 DTANCI  : INTERNAL AUDIT FOUND CREATE   *
004500*                                  ACTION FILED A PROJECT AGAINST*
004600*                                  A MANAGER NRIC THAT WAS NEVER *
004700*                                  VERIFIED ON THE MANAGER MSTR. *
004800*                                  ADDED READ/INVALID KEY CHECK  *
004900*                                  IN 1000-PROCESS-CREATE        *
005000*                                                                *
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    BTOHPROJ.
005400 AUTHOR.        R F MABUHAY.
005500 INSTALLATION.  HDB DATA PROCESSING CENTRE.
005600 DATE-WRITTEN.  20 APRIL 1988.
005700 DATE-COMPILED.
005800 SECURITY.      HDB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
005900*----------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT PROJ-TRANS     ASSIGN TO PROJTX
006800            ORGANIZATION   IS LINE SEQUENTIAL
006900            FILE STATUS    IS FS-PROJ-TRANS.
007000
007100     SELECT PROJ-RESULT    ASSIGN TO PROJRS
007200            ORGANIZATION   IS LINE SEQUENTIAL
007300            FILE STATUS    IS FS-PROJ-RESULT.
007400
007500     SELECT PROJ-REPORT    ASSIGN TO PROJRPT
007600            ORGANIZATION   IS LINE SEQUENTIAL
007700            FILE STATUS    IS FS-PROJ-REPORT.
007800
007900     SELECT MANAGER-MSTR   ASSIGN TO MGRMSTR
008000            ORGANIZATION   IS INDEXED
008100            ACCESS MODE    IS DYNAMIC
008200            RECORD KEY     IS MGR-NRIC
008300            FILE STATUS    IS FS-MANAGER.
008400
008500     SELECT APPLICANT-MSTR ASSIGN TO APPLMSTR
008600            ORGANIZATION   IS INDEXED
008700            ACCESS MODE    IS DYNAMIC
008800            RECORD KEY     IS APPLT-NRIC
008900            FILE STATUS    IS FS-APPLICANT.
009000
009100     SELECT PROJECT-MSTR   ASSIGN TO PROJMSTR
009200            ORGANIZATION   IS INDEXED
009300            ACCESS MODE    IS DYNAMIC
009400            RECORD KEY     IS PROJ-NAME
009500            FILE STATUS    IS FS-PROJECT.
009600
009700     SELECT APPLICATION-MSTR ASSIGN TO APPNMSTR
009800            ORGANIZATION     IS INDEXED
009900            ACCESS MODE      IS DYNAMIC
010000            RECORD KEY       IS APPL-NRIC
010100            FILE STATUS      IS FS-APPLICATION.
010200
010300*----------------------------------------------------------------*
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  PROJ-TRANS
010700     RECORDING MODE IS F.
010800 01  PROJ-MAINT-REQUEST.
010900     03  PRQ-MANAGER-NRIC        PIC X(09).
011000     03  PRQ-PROJECT-NAME        PIC X(30).
011100     03  PRQ-NEIGHBORHOOD        PIC X(30).
011200     03  PRQ-OPEN-DATE           PIC 9(08).
011300     03  PRQ-CLOSE-DATE          PIC 9(08).
011400     03  PRQ-OFFICER-SLOTS       PIC 9(02).
011500     03  PRQ-FLAT-TYPE-DISPLAY   PIC X(08).
011600     03  PRQ-TOTAL-UNITS         PIC 9(04).
011700     03  PRQ-PRICE               PIC 9(07).
011800     03  PRQ-VISIBLE-FLAG        PIC X(01).
011900     03  PRQ-FILTER-FLAT-TYPE    PIC X(08).
012000     03  PRQ-FILTER-MARITAL      PIC X(01).
012100     03  PRQ-FILTER-MIN-AGE      PIC 9(03).
012200     03  PRQ-FILTER-MAX-AGE      PIC 9(03).
012300     03  PRQ-ACTION              PIC X(18).
012400         88  PRQ-IS-CREATE           VALUE 'CREATE'.
012500         88  PRQ-IS-ADD-FLAT         VALUE 'ADD-FLAT'.
012600         88  PRQ-IS-UPDATE           VALUE 'UPDATE'.
012700         88  PRQ-IS-TOGGLE-VIS       VALUE 'TOGGLE-VISIBILITY'.
012800         88  PRQ-IS-SOFT-DELETE      VALUE 'SOFT-DELETE'.
012900         88  PRQ-IS-REPORT           VALUE 'REPORT'.
013000     03  FILLER                  PIC X(10).
013100
013200 FD  PROJ-RESULT
013300     RECORDING MODE IS F.
013400 01  PMR-RESULT-REC.
013500     03  PMR-OUTCOME              PIC X(11).
013600     03  FILLER                   PIC X(01).
013700     03  PMR-PROJECT-NAME         PIC X(30).
013800     03  FILLER                   PIC X(01).
013900     03  PMR-REASON               PIC X(40).
014000
014100 FD  PROJ-REPORT
014200     RECORDING MODE IS F.
014300 01  PROJ-REPORT-REC             PIC X(120).
014400
014500 FD  MANAGER-MSTR
014600     RECORDING MODE IS F.
014700     COPY BTOHCP3.
014800
014900 FD  APPLICANT-MSTR
015000     RECORDING MODE IS F.
015100     COPY BTOHCP1.
015200
015300 FD  PROJECT-MSTR
015400     RECORDING MODE IS F.
015500     COPY BTOHCP4.
015600
015700 FD  APPLICATION-MSTR
015800     RECORDING MODE IS F.
015900     COPY BTOHCP5.
016000
016100 WORKING-STORAGE SECTION.
016200 01  WS-FILE-STATUSES.
016300     03  FS-PROJ-TRANS           PIC X(02) VALUE SPACES.
016400     03  FS-PROJ-RESULT          PIC X(02) VALUE SPACES.
016500     03  FS-PROJ-REPORT          PIC X(02) VALUE SPACES.
016600     03  FS-MANAGER              PIC X(02) VALUE SPACES.
016700     03  FS-APPLICANT            PIC X(02) VALUE SPACES.
016800     03  FS-PROJECT              PIC X(02) VALUE SPACES.
016900     03  FS-APPLICATION          PIC X(02) VALUE SPACES.
017000     03  FILLER                  PIC X(02) VALUE SPACES.
017100
017200 01  WS-SWITCHES.
017300     03  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
017400         88  WS-END-OF-TRANS          VALUE 'Y'.
017500     03  WS-SCAN-EOF-SWITCH      PIC X(01) VALUE 'N'.
017600         88  WS-END-OF-SCAN           VALUE 'Y'.
017700     03  WS-PROJECT-FOUND-SW     PIC X(01) VALUE 'N'.
017800         88  WS-PROJECT-WAS-FOUND     VALUE 'Y'.
017900     03  WS-MANAGER-FOUND-SW     PIC X(01) VALUE 'N'.
018000         88  WS-MANAGER-WAS-FOUND     VALUE 'Y'.
018100     03  WS-APPLICANT-FOUND-SW   PIC X(01) VALUE 'N'.
018200         88  WS-APPLICANT-WAS-FOUND   VALUE 'Y'.
018300     03  WS-OVERLAP-SWITCH       PIC X(01) VALUE 'N'.
018400         88  WS-PERIOD-OVERLAPS       VALUE 'Y'.
018500     03  WS-HAS-APPLICATIONS-SW  PIC X(01) VALUE 'N'.
018600         88  WS-PROJECT-HAS-APPLICATIONS VALUE 'Y'.
018700     03  WS-REJECT-SWITCH        PIC X(01) VALUE 'N'.
018800         88  WS-REQUEST-REJECTED      VALUE 'Y'.
018900     03  FILLER                  PIC X(01) VALUE SPACES.
019000
019100 01  WS-COUNTERS.
019200     03  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
019300     03  WS-ACCEPTED-COUNT       PIC S9(07) COMP VALUE ZERO.
019400     03  WS-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
019500     03  WS-REPORT-LINE-COUNT    PIC S9(07) COMP VALUE ZERO.
019600     03  FILLER                  PIC X(01) VALUE SPACES.
019700
019800*----  DATE-RANGE WORK AREA FOR RULE 10/11 VALIDATION ------------
019900 01  WS-DATE-CHECK-AREA.
020000     03  WS-EFF-MIN-AGE          PIC 9(03) VALUE ZERO.
020100     03  WS-EFF-MAX-AGE          PIC 9(03) VALUE 150.
020200     03  FILLER                  PIC X(04).
020300
020400*----  APPLICATION-DATE COMPONENT BREAKOUT FOR REPORT LINE -------
020500 01  WS-APPL-DATE-WORK.
020600     03  WS-APPL-DATE-CCYYMMDD   PIC 9(08).
020700 01  WS-APPL-DATE-X REDEFINES WS-APPL-DATE-WORK.
020800     03  WS-APPL-DATE-CCYY       PIC 9(04).
020900     03  WS-APPL-DATE-MM         PIC 9(02).
021000     03  WS-APPL-DATE-DD         PIC 9(02).
021100
021200 01  WS-DATE-DISPLAY.
021300     03  WS-DSP-DD               PIC 99.
021400     03  FILLER                  PIC X VALUE '/'.
021500     03  WS-DSP-MM               PIC 99.
021600     03  FILLER                  PIC X VALUE '/'.
021700     03  WS-DSP-CCYY             PIC 9(04).
021800
021900*----  COMMON WORK VARIABLES (RUN-DATE, REJECT-MSG) -------------
022000     COPY BTOHCP7.
022100
022200*----  PRINT-LINE/TRAILER/RECEIPT LAYOUTS ------------------------
022300     COPY BTOHCP8.
022400
022500*----------------------------------------------------------------*
022600 PROCEDURE DIVISION.
022700
022800*----  MAINLINE - OPEN FILES, DRIVE ONE REQUEST AT A TIME TO EOF --
022900*----  NO SORT/MERGE AND NO CONTROL BREAKS ON THE MAINTENANCE    --
023000*----  SIDE; THE REPORT ACTION BELOW KEEPS ITS OWN RUNNING COUNT --
023100 0000-MAINLINE.
023200     PERFORM 0100-INITIALISE
023300     PERFORM 0200-PROCESS-REQUESTS
023400         UNTIL WS-END-OF-TRANS
023500     PERFORM 0900-TERMINATE
023600     STOP RUN.
023700
023800*----  OPEN TRANSACTION/RESULT/REPORT FILES PLUS THE FOUR MASTERS -
023900*----  THIS RUN TOUCHES, PRIME RUN-DATE, READ FIRST REQUEST -------
024000 0100-INITIALISE.
024100     MOVE 'BTOHPROJ'          TO WS-RUN-PROGRAM
024200     MOVE ZERO                TO WS-RUN-COUNT
024300     PERFORM 0150-EXPAND-RUN-DATE
024400     OPEN INPUT  PROJ-TRANS
024500     OPEN OUTPUT PROJ-RESULT
024600     OPEN OUTPUT PROJ-REPORT
024700     OPEN INPUT  MANAGER-MSTR
024800     OPEN INPUT  APPLICANT-MSTR
024900     OPEN I-O    PROJECT-MSTR
025000     OPEN I-O    APPLICATION-MSTR
025100*----  OPEN ERROR ON THE TRANSACTION FILE IS FATAL - ABORT THE RUN
025200     IF FS-PROJ-TRANS NOT = '00'
025300         DISPLAY 'BTOHPROJ - PROJ-TRANS OPEN ERROR ' FS-PROJ-TRANS
025400         STOP RUN
025500     END-IF
025600     PERFORM 8000-READ-NEXT-REQUEST.
025700
025800*----  EXPAND THE 2-DIGIT SYSTEM DATE TO CCYYMMDD VIA THE CENTURY -
025900*----  WINDOW IN BTOHCP7 (SEE Y2K CHANGE $P1 ON THAT COPYBOOK) ----
026000*----  USED BELOW TO REJECT A CREATE WHOSE OPEN DATE IS IN THE   --
026100*----  PAST, AND TO SEED THE RULE 11 OVERLAP SCAN                --
026200*----  BOTH USES RELY ON WS-RUN-DATE-CCYYMMDD BEING SET BEFORE   --
026300 0150-EXPAND-RUN-DATE.
026400     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE
026500     IF WS-SYS-DATE-YY < WS-CENTURY-WINDOW
026600         MOVE 20 TO WS-RUN-DATE-CC
026700     ELSE
026800         MOVE 19 TO WS-RUN-DATE-CC
026900     END-IF
027000     MOVE WS-SYS-DATE-YY TO WS-RUN-DATE-YY
027100     MOVE WS-SYS-DATE-MM TO WS-RUN-DATE-MM
027200     MOVE WS-SYS-DATE-DD TO WS-RUN-DATE-DD.
027300
027400*----  ONE TRANSACTION RECORD = ONE ACTION.  EVALUATE PRQ-ACTION --
027500*----  AND ROUTE TO THE MATCHING 1000/2000/3000/4000/5000/6000  --
027600*----  PARAGRAPH; REPORT ACTION WRITES ITS OWN DETAIL LINES      --
027700 0200-PROCESS-REQUESTS.
027800     ADD 1 TO WS-REQUESTS-READ
027900     MOVE 'N' TO WS-REJECT-SWITCH
028000     MOVE SPACES TO PMR-REASON
028100     EVALUATE TRUE
028200         WHEN PRQ-IS-CREATE
028300             PERFORM 1000-PROCESS-CREATE
028400             PERFORM 9000-WRITE-RESULT
028500         WHEN PRQ-IS-ADD-FLAT
028600             PERFORM 2000-PROCESS-ADD-FLAT
028700             PERFORM 9000-WRITE-RESULT
028800         WHEN PRQ-IS-UPDATE
028900             PERFORM 3000-PROCESS-UPDATE
029000             PERFORM 9000-WRITE-RESULT
029100         WHEN PRQ-IS-TOGGLE-VIS
029200             PERFORM 4000-PROCESS-TOGGLE-VISIBILITY
029300             PERFORM 9000-WRITE-RESULT
029400         WHEN PRQ-IS-SOFT-DELETE
029500             PERFORM 5000-PROCESS-SOFT-DELETE
029600             PERFORM 9000-WRITE-RESULT
029700         WHEN PRQ-IS-REPORT
029800             PERFORM 6000-PROCESS-REPORT
029900         WHEN OTHER
030000             MOVE 'Y' TO WS-REJECT-SWITCH
030100             MOVE 'UNKNOWN ACTION CODE' TO PMR-REASON
030200             PERFORM 9000-WRITE-RESULT
030300     END-EVALUATE
030400     PERFORM 8000-READ-NEXT-REQUEST.
030500
030600*----  ACTION = CREATE : BUSINESS RULES 10 AND 11 -----------------
030700*----  PROJECT NAME IS THE PROJECT-MSTR KEY SO THE DUPLICATE     --
030800*----  CHECK IS A SIMPLE READ; THE MANAGER, DATE AND OVERLAP     --
030900*----  CHECKS EACH GO TO 1000-EXIT THE MOMENT ONE FAILS          --
031000 1000-PROCESS-CREATE.
031100     MOVE PRQ-PROJECT-NAME TO PROJ-NAME
031200     READ PROJECT-MSTR
031300         INVALID KEY
031400             MOVE 'N' TO WS-PROJECT-FOUND-SW
031500         NOT INVALID KEY
031600             MOVE 'Y' TO WS-PROJECT-FOUND-SW
031700     END-READ
031800*----  PROJECT NAME MUST BE UNIQUE ON THE PROJECT MASTER
031900     IF WS-PROJECT-WAS-FOUND
032000         MOVE 'Y' TO WS-REJECT-SWITCH
032100         MOVE 'PROJECT NAME ALREADY EXISTS' TO PMR-REASON
032200         GO TO 1000-EXIT
032300     END-IF
032400
032500*----  060314 DTANCI  P5 - VERIFY MANAGER NRIC EXISTS BEFORE  ----
032600*----  FILING THE PROJECT AGAINST IT                         ----
032700     MOVE PRQ-MANAGER-NRIC TO MGR-NRIC
032800     READ MANAGER-MSTR
032900         INVALID KEY
033000             MOVE 'N' TO WS-MANAGER-FOUND-SW
033100         NOT INVALID KEY
033200             MOVE 'Y' TO WS-MANAGER-FOUND-SW
033300     END-READ
033400*----  CANNOT FILE A PROJECT AGAINST A MANAGER NRIC NOT ON FILE
033500     IF NOT WS-MANAGER-WAS-FOUND
033600         MOVE 'Y' TO WS-REJECT-SWITCH
033700         MOVE 'REQUESTING MANAGER NOT FOUND' TO PMR-REASON
033800         GO TO 1000-EXIT
033900     END-IF
034000
034100     PERFORM 1100-CHECK-DATE-AND-SLOT-RULES
034200*----  1100 SETS THE SWITCH WHEN RULE 10 FAILS
034300     IF WS-REQUEST-REJECTED
034400         GO TO 1000-EXIT
034500     END-IF
034600*----  OPEN DATE MAY NOT BE IN THE PAST
034700     IF PRQ-OPEN-DATE < WS-RUN-DATE-CCYYMMDD
034800         MOVE 'Y' TO WS-REJECT-SWITCH
034900         MOVE 'OPEN DATE IS BEFORE TODAY' TO PMR-REASON
035000         GO TO 1000-EXIT
035100     END-IF
035200
035300     PERFORM 1200-CHECK-PERIOD-OVERLAP
035400*----  1200 SETS THE SWITCH WHEN RULE 11 FAILS
035500     IF WS-PERIOD-OVERLAPS
035600         MOVE 'Y' TO WS-REJECT-SWITCH
035700         MOVE 'MANAGER HAS OVERLAPPING PROJECT PERIOD' TO PMR-REASON
035800         GO TO 1000-EXIT
035900     END-IF
036000
036100     MOVE PRQ-PROJECT-NAME    TO PROJ-NAME
036200     MOVE PRQ-NEIGHBORHOOD    TO PROJ-NEIGHBORHOOD
036300     MOVE PRQ-OPEN-DATE       TO PROJ-APPL-OPEN-DATE
036400     MOVE PRQ-CLOSE-DATE      TO PROJ-APPL-CLOSE-DATE
036500     MOVE 'N'                 TO PROJ-VISIBLE-FLAG
036600     MOVE 'Y'                 TO PROJ-ELIG-SINGLES-FLAG
036700     MOVE 'Y'                 TO PROJ-ELIG-MARRIED-FLAG
036800     MOVE 'N'                 TO PROJ-DELETED-FLAG
036900     MOVE PRQ-MANAGER-NRIC    TO PROJ-MANAGER-NRIC
037000     MOVE PRQ-OFFICER-SLOTS   TO PROJ-OFCR-SLOTS-AVAIL
037100     MOVE ZERO                TO PROJ-OFCR-SLOTS-USED
037200     MOVE ZERO                TO PROJ-2R-TOTAL-UNITS
037300     MOVE ZERO                TO PROJ-2R-AVAIL-UNITS
037400     MOVE ZERO                TO PROJ-2R-PRICE
037500     MOVE ZERO                TO PROJ-3R-TOTAL-UNITS
037600     MOVE ZERO                TO PROJ-3R-AVAIL-UNITS
037700     MOVE ZERO                TO PROJ-3R-PRICE
037800     WRITE BTOH-PROJECT-REC
037900     ADD 1 TO WS-ACCEPTED-COUNT.
038000 1000-EXIT.
038100     EXIT.
038200
038300*----  RULE 10 - DATE ORDER AND OFFICER-SLOT RANGE ----------------
038400*----  SHARED BY CREATE (1000) AND UPDATE (3000) - CLOSE DATE    --
038500*----  MUST NOT PRECEDE OPEN DATE, AND THE NUMBER OF OFFICER     --
038600*----  SLOTS REQUESTED MUST FALL WITHIN THE BOARD-SET RANGE      --
038700 1100-CHECK-DATE-AND-SLOT-RULES.
038800*----  A PROJECT MUST HAVE A SENSIBLE APPLICATION WINDOW
038900     IF PRQ-CLOSE-DATE < PRQ-OPEN-DATE
039000         MOVE 'Y' TO WS-REJECT-SWITCH
039100         MOVE 'CLOSE DATE BEFORE OPEN DATE' TO PMR-REASON
039200         GO TO 1100-EXIT
039300     END-IF
039400*----  HDB STANDARD - NO PROJECT RUNS MORE THAN 10 OFFICERS
039500     IF PRQ-OFFICER-SLOTS < 1 OR PRQ-OFFICER-SLOTS > 10
039600         MOVE 'Y' TO WS-REJECT-SWITCH
039700         MOVE 'OFFICER SLOTS NOT IN RANGE 1-10' TO PMR-REASON
039800     END-IF.
039900 1100-EXIT.
040000     EXIT.
040100
040200*----  RULE 11 - ONE PROJECT PER OVERLAPPING PERIOD PER MANAGER --
040300*----  PROJECT-MSTR HAS NO ALTERNATE INDEX ON MANAGER-NRIC, SO  --
040400*----  THIS IS A FULL SEQUENTIAL SCAN DRIVEN BY 1210 BELOW -------
040500 1200-CHECK-PERIOD-OVERLAP.
040600     MOVE 'N' TO WS-OVERLAP-SWITCH
040700     MOVE LOW-VALUES TO PROJ-NAME
040800     START PROJECT-MSTR KEY IS NOT LESS THAN PROJ-NAME
040900         INVALID KEY MOVE 'Y' TO WS-SCAN-EOF-SWITCH
041000     END-START
041100     MOVE 'N' TO WS-SCAN-EOF-SWITCH
041200     PERFORM 1210-SCAN-NEXT-PROJECT
041300         UNTIL WS-END-OF-SCAN.
041400 1200-EXIT.
041500     EXIT.
041600
041700*----  ONE STEP OF THE 1200 PERIOD-OVERLAP SCAN - SKIP PROJECTS  --
041800*----  OWNED BY A DIFFERENT MANAGER, THE SAME PROJECT BEING      --
041900*----  CREATED, OR PROJECTS WHOSE PERIOD DOES NOT OVERLAP        --
042000*----  THE REQUESTED OPEN/CLOSE WINDOW                           --
042100*----  A ONE-DAY TOUCH (CLOSE = OPEN) COUNTS AS AN OVERLAP TOO   --
042200*----  SEE 1210 BELOW FOR THE ACTUAL PER-RECORD SKIP LOGIC       --
042300 1210-SCAN-NEXT-PROJECT.
042400     READ PROJECT-MSTR NEXT RECORD
042500         AT END
042600             MOVE 'Y' TO WS-SCAN-EOF-SWITCH
042700             GO TO 1210-EXIT
042800     END-READ
042900     IF PROJ-MANAGER-NRIC NOT = PRQ-MANAGER-NRIC
043000         GO TO 1210-EXIT
043100     END-IF
043200     IF PROJ-NAME = PRQ-PROJECT-NAME
043300         GO TO 1210-EXIT
043400     END-IF
043500     IF PROJ-APPL-CLOSE-DATE < PRQ-OPEN-DATE
043600         GO TO 1210-EXIT
043700     END-IF
043800     IF PROJ-APPL-OPEN-DATE > PRQ-CLOSE-DATE
043900         GO TO 1210-EXIT
044000     END-IF
044100     MOVE 'Y' TO WS-OVERLAP-SWITCH
044200     MOVE 'Y' TO WS-SCAN-EOF-SWITCH.
044300 1210-EXIT.
044400     EXIT.
044500
044600*----  ACTION = ADD-FLAT : BUSINESS RULE 13 -----------------------
044700*----  A PROJECT MAY CARRY AT MOST ONE 2-ROOM AND ONE 3-ROOM     --
044800*----  BLOCK; A NON-ZERO TOTAL-UNITS ON THE MASTER MEANS THE     --
044900*----  FLAT TYPE WAS ALREADY ADDED AND THE REQUEST IS REJECTED   --
045000 2000-PROCESS-ADD-FLAT.
045100     MOVE PRQ-PROJECT-NAME TO PROJ-NAME
045200     READ PROJECT-MSTR
045300         INVALID KEY
045400             MOVE 'N' TO WS-PROJECT-FOUND-SW
045500         NOT INVALID KEY
045600             MOVE 'Y' TO WS-PROJECT-FOUND-SW
045700     END-READ
045800*----  PROJECT MUST EXIST BEFORE A FLAT BLOCK CAN BE ADDED
045900     IF NOT WS-PROJECT-WAS-FOUND
046000         MOVE 'Y' TO WS-REJECT-SWITCH
046100         MOVE 'PROJECT NOT FOUND' TO PMR-REASON
046200         GO TO 2000-EXIT
046300     END-IF
046400*----  ONLY THESE TWO FLAT TYPES ARE SUPPORTED BY THIS RELEASE
046500     IF PRQ-FLAT-TYPE-DISPLAY NOT = '2-ROOM  '
046600             AND PRQ-FLAT-TYPE-DISPLAY NOT = '3-ROOM  '
046700         MOVE 'Y' TO WS-REJECT-SWITCH
046800         MOVE 'UNRECOGNISED FLAT-TYPE DISPLAY NAME' TO PMR-REASON
046900         GO TO 2000-EXIT
047000     END-IF
047100*----  UNIT COUNT AND SELLING PRICE MUST BOTH BE SUPPLIED
047200     IF PRQ-TOTAL-UNITS NOT > ZERO
047300         MOVE 'Y' TO WS-REJECT-SWITCH
047400         MOVE 'TOTAL UNITS MUST BE GREATER THAN ZERO' TO PMR-REASON
047500         GO TO 2000-EXIT
047600     END-IF
047700     IF PRQ-PRICE NOT > ZERO
047800         MOVE 'Y' TO WS-REJECT-SWITCH
047900         MOVE 'SELLING PRICE MUST BE GREATER THAN ZERO' TO PMR-REASON
048000         GO TO 2000-EXIT
048100     END-IF
048200*----  2-ROOM BLOCK CANNOT BE ADDED TWICE TO ONE PROJECT
048300     IF PRQ-FLAT-TYPE-DISPLAY = '2-ROOM  '
048400         IF PROJ-2R-TOTAL-UNITS NOT = ZERO
048500             MOVE 'Y' TO WS-REJECT-SWITCH
048600             MOVE 'FLAT TYPE ALREADY EXISTS ON PROJECT' TO PMR-REASON
048700             GO TO 2000-EXIT
048800         END-IF
048900         MOVE PRQ-TOTAL-UNITS TO PROJ-2R-TOTAL-UNITS
049000         MOVE PRQ-TOTAL-UNITS TO PROJ-2R-AVAIL-UNITS
049100         MOVE PRQ-PRICE       TO PROJ-2R-PRICE
049200     END-IF
049300*----  3-ROOM BLOCK CANNOT BE ADDED TWICE TO ONE PROJECT
049400     IF PRQ-FLAT-TYPE-DISPLAY = '3-ROOM  '
049500         IF PROJ-3R-TOTAL-UNITS NOT = ZERO
049600             MOVE 'Y' TO WS-REJECT-SWITCH
049700             MOVE 'FLAT TYPE ALREADY EXISTS ON PROJECT' TO PMR-REASON
049800             GO TO 2000-EXIT
049900         END-IF
050000         MOVE PRQ-TOTAL-UNITS TO PROJ-3R-TOTAL-UNITS
050100         MOVE PRQ-TOTAL-UNITS TO PROJ-3R-AVAIL-UNITS
050200         MOVE PRQ-PRICE       TO PROJ-3R-PRICE
050300     END-IF
050400     REWRITE BTOH-PROJECT-REC
050500     ADD 1 TO WS-ACCEPTED-COUNT.
050600 2000-EXIT.
050700     EXIT.
050800
050900*----  ACTION = UPDATE : BUSINESS RULES 10 AND 12 -----------------
051000*----  NEIGHBOURHOOD, DATES AND OFFICER-SLOTS MAY BE CHANGED;    --
051100*----  PROJECT NAME, MANAGER AND FLAT BLOCKS CANNOT BE TOUCHED   --
051200*----  HERE - USE ADD-FLAT FOR THOSE                             --
051300 3000-PROCESS-UPDATE.
051400     MOVE PRQ-PROJECT-NAME TO PROJ-NAME
051500     READ PROJECT-MSTR
051600         INVALID KEY
051700             MOVE 'N' TO WS-PROJECT-FOUND-SW
051800         NOT INVALID KEY
051900             MOVE 'Y' TO WS-PROJECT-FOUND-SW
052000     END-READ
052100*----  PROJECT MUST EXIST FOR AN UPDATE
052200     IF NOT WS-PROJECT-WAS-FOUND
052300         MOVE 'Y' TO WS-REJECT-SWITCH
052400         MOVE 'PROJECT NOT FOUND' TO PMR-REASON
052500         GO TO 3000-EXIT
052600     END-IF
052700*----  A SOFT-DELETED PROJECT MAY NOT BE MAINTAINED FURTHER
052800     IF PROJ-DELETED
052900         MOVE 'Y' TO WS-REJECT-SWITCH
053000         MOVE 'PROJECT IS DELETED' TO PMR-REASON
053100         GO TO 3000-EXIT
053200     END-IF
053300*----  RULE 12 - ONLY THE CREATING MANAGER MAY MAINTAIN THE PROJECT
053400     IF PROJ-MANAGER-NRIC NOT = PRQ-MANAGER-NRIC
053500         MOVE 'Y' TO WS-REJECT-SWITCH
053600         MOVE 'MANAGER IS NOT THE PROJECT CREATOR' TO PMR-REASON
053700         GO TO 3000-EXIT
053800     END-IF
053900     PERFORM 1100-CHECK-DATE-AND-SLOT-RULES
054000     IF WS-REQUEST-REJECTED
054100         GO TO 3000-EXIT
054200     END-IF
054300*----  ONLY NEIGHBOURHOOD/DATES/SLOTS ARE MAINTAINABLE HERE
054400     MOVE PRQ-NEIGHBORHOOD    TO PROJ-NEIGHBORHOOD
054500     MOVE PRQ-OPEN-DATE       TO PROJ-APPL-OPEN-DATE
054600     MOVE PRQ-CLOSE-DATE      TO PROJ-APPL-CLOSE-DATE
054700     MOVE PRQ-OFFICER-SLOTS   TO PROJ-OFCR-SLOTS-AVAIL
054800     REWRITE BTOH-PROJECT-REC
054900     ADD 1 TO WS-ACCEPTED-COUNT.
055000 3000-EXIT.
055100     EXIT.
055200
055300*----  ACTION = TOGGLE-VISIBILITY : BUSINESS RULE 12 --------------
055400*----  FLIPS PROJ-VISIBLE-FLAG SO BTOHAPPL CAN SHOW/HIDE THE     --
055500*----  PROJECT TO APPLICANTS WITHOUT CHANGING ANY OTHER FIELD    --
055600 4000-PROCESS-TOGGLE-VISIBILITY.
055700     MOVE PRQ-PROJECT-NAME TO PROJ-NAME
055800     READ PROJECT-MSTR
055900         INVALID KEY
056000             MOVE 'N' TO WS-PROJECT-FOUND-SW
056100         NOT INVALID KEY
056200             MOVE 'Y' TO WS-PROJECT-FOUND-SW
056300     END-READ
056400*----  PROJECT MUST EXIST TO TOGGLE VISIBILITY
056500     IF NOT WS-PROJECT-WAS-FOUND
056600         MOVE 'Y' TO WS-REJECT-SWITCH
056700         MOVE 'PROJECT NOT FOUND' TO PMR-REASON
056800         GO TO 4000-EXIT
056900     END-IF
057000*----  A DELETED PROJECT HAS NO VISIBILITY TO TOGGLE
057100     IF PROJ-DELETED
057200         MOVE 'Y' TO WS-REJECT-SWITCH
057300         MOVE 'PROJECT IS DELETED' TO PMR-REASON
057400         GO TO 4000-EXIT
057500     END-IF
057600*----  RULE 12 - ONLY THE CREATING MANAGER MAY MAINTAIN THE PROJECT
057700     IF PROJ-MANAGER-NRIC NOT = PRQ-MANAGER-NRIC
057800         MOVE 'Y' TO WS-REJECT-SWITCH
057900         MOVE 'MANAGER IS NOT THE PROJECT CREATOR' TO PMR-REASON
058000         GO TO 4000-EXIT
058100     END-IF
058200*----  TOGGLE IS A STRAIGHT COPY OF THE REQUESTED FLAG VALUE
058300     MOVE PRQ-VISIBLE-FLAG TO PROJ-VISIBLE-FLAG
058400     REWRITE BTOH-PROJECT-REC
058500     ADD 1 TO WS-ACCEPTED-COUNT.
058600 4000-EXIT.
058700     EXIT.
058800
058900*----  ACTION = SOFT-DELETE : BUSINESS RULE 12 --------------------
059000*----  PROJECT-MSTR IS NEVER PHYSICALLY DELETED - PROJ-DELETED-  --
059100*----  FLAG IS SET AND VISIBILITY IS FORCED OFF.  REJECTED IF    --
059200*----  EVEN ONE APPLICATION ALREADY EXISTS AGAINST THE PROJECT   --
059300 5000-PROCESS-SOFT-DELETE.
059400     MOVE PRQ-PROJECT-NAME TO PROJ-NAME
059500     READ PROJECT-MSTR
059600         INVALID KEY
059700             MOVE 'N' TO WS-PROJECT-FOUND-SW
059800         NOT INVALID KEY
059900             MOVE 'Y' TO WS-PROJECT-FOUND-SW
060000     END-READ
060100*----  PROJECT MUST EXIST TO BE SOFT-DELETED
060200     IF NOT WS-PROJECT-WAS-FOUND
060300         MOVE 'Y' TO WS-REJECT-SWITCH
060400         MOVE 'PROJECT NOT FOUND' TO PMR-REASON
060500         GO TO 5000-EXIT
060600     END-IF
060700*----  ALREADY-DELETED CHECK - AVOID A DOUBLE-DELETE RESULT
060800     IF PROJ-DELETED
060900         MOVE 'Y' TO WS-REJECT-SWITCH
061000         MOVE 'PROJECT ALREADY DELETED' TO PMR-REASON
061100         GO TO 5000-EXIT
061200     END-IF
061300*----  RULE 12 - ONLY THE CREATING MANAGER MAY DELETE THE PROJECT
061400     IF PROJ-MANAGER-NRIC NOT = PRQ-MANAGER-NRIC
061500         MOVE 'Y' TO WS-REJECT-SWITCH
061600         MOVE 'MANAGER IS NOT THE PROJECT CREATOR' TO PMR-REASON
061700         GO TO 5000-EXIT
061800     END-IF
061900     PERFORM 5100-CHECK-NO-APPLICATIONS
062000*----  RULE 12 SUPPORT - CANNOT DELETE A PROJECT WITH APPLICATIONS ON FILE
062100     IF WS-PROJECT-HAS-APPLICATIONS
062200         MOVE 'Y' TO WS-REJECT-SWITCH
062300         MOVE 'PROJECT HAS EXISTING APPLICATIONS' TO PMR-REASON
062400         GO TO 5000-EXIT
062500     END-IF
062600*----  VISIBILITY IS FORCED OFF THE MOMENT A PROJECT IS DELETED
062700     MOVE 'Y' TO PROJ-DELETED-FLAG
062800     MOVE 'N' TO PROJ-VISIBLE-FLAG
062900     REWRITE BTOH-PROJECT-REC
063000     ADD 1 TO WS-ACCEPTED-COUNT.
063100 5000-EXIT.
063200     EXIT.
063300
063400*----  RULE 12 SUPPORT - A PROJECT WITH ANY APPLICATION ON FILE  --
063500*----  MAY NOT BE SOFT-DELETED.  FULL SCAN OF APPLICATION-MSTR   --
063600*----  SINCE THE FILE IS KEYED BY APPLICANT NRIC, NOT PROJECT    --
063700*----  A SMALL SHOP RUN - THE FULL SCAN COST IS ACCEPTED HERE    --
063800*----  RATHER THAN MAINTAIN A SEPARATE PROJECT/COUNT INDEX       --
063900 5100-CHECK-NO-APPLICATIONS.
064000     MOVE 'N' TO WS-HAS-APPLICATIONS-SW
064100     MOVE LOW-VALUES TO APPL-NRIC
064200     START APPLICATION-MSTR KEY IS NOT LESS THAN APPL-NRIC
064300         INVALID KEY MOVE 'Y' TO WS-SCAN-EOF-SWITCH
064400     END-START
064500     MOVE 'N' TO WS-SCAN-EOF-SWITCH
064600     PERFORM 5110-SCAN-NEXT-APPLICATION
064700         UNTIL WS-END-OF-SCAN.
064800
064900*----  ONE STEP OF THE 5100 NO-APPLICATIONS SCAN -----------------
065000*----  FIRST MATCHING APPLICATION STOPS THE SCAN - THE CALLER    --
065100*----  ONLY NEEDS TO KNOW WHETHER ANY EXIST, NOT HOW MANY        --
065200 5110-SCAN-NEXT-APPLICATION.
065300     READ APPLICATION-MSTR NEXT RECORD
065400         AT END
065500             MOVE 'Y' TO WS-SCAN-EOF-SWITCH
065600             GO TO 5110-EXIT
065700     END-READ
065800     IF APPL-PROJECT-NAME = PRQ-PROJECT-NAME
065900         MOVE 'Y' TO WS-HAS-APPLICATIONS-SW
066000         MOVE 'Y' TO WS-SCAN-EOF-SWITCH
066100     END-IF.
066200 5110-EXIT.
066300     EXIT.
066400
066500*----  ACTION = REPORT : BUSINESS RULE 17 -------------------------
066600*----  PROJECT-NAME/FLAT-TYPE/MARITAL/AGE-RANGE ON THE REQUEST   --
066700*----  ARE ALL OPTIONAL - BLANK OR ZERO MEANS NO FILTER ON THAT  --
066800*----  FIELD.  ONE DETAIL LINE PER MATCHING APPLICATION, PLUS    --
066900*----  A COUNT TRAILER WRITTEN BY THE MAINLINE OF THIS ACTION    --
067000 6000-PROCESS-REPORT.
067100*----  DEFAULT AGE RANGE IS WIDE OPEN UNTIL A FILTER NARROWS IT
067200     MOVE ZERO TO WS-REPORT-LINE-COUNT
067300     MOVE ZERO TO WS-EFF-MIN-AGE
067400     MOVE 150  TO WS-EFF-MAX-AGE
067500*----  ZERO ON THE REQUEST MEANS NO LOWER AGE BOUND WAS SUPPLIED
067600     IF PRQ-FILTER-MIN-AGE NOT = ZERO
067700         MOVE PRQ-FILTER-MIN-AGE TO WS-EFF-MIN-AGE
067800     END-IF
067900*----  ZERO ON THE REQUEST MEANS NO UPPER AGE BOUND WAS SUPPLIED
068000     IF PRQ-FILTER-MAX-AGE NOT = ZERO
068100         MOVE PRQ-FILTER-MAX-AGE TO WS-EFF-MAX-AGE
068200     END-IF
068300     MOVE LOW-VALUES TO APPL-NRIC
068400     START APPLICATION-MSTR KEY IS NOT LESS THAN APPL-NRIC
068500         INVALID KEY MOVE 'Y' TO WS-SCAN-EOF-SWITCH
068600     END-START
068700     MOVE 'N' TO WS-SCAN-EOF-SWITCH
068800     PERFORM 6100-SCAN-NEXT-FOR-REPORT
068900         UNTIL WS-END-OF-SCAN
069000     MOVE WS-REPORT-LINE-COUNT TO RT-APPLICANT-COUNT
069100     WRITE PROJ-REPORT-REC FROM BTOH-REPORT-TRAILER.
069200
069300*----  ONE STEP OF THE 6000 REPORT SCAN - APPLY THE OPTIONAL     --
069400*----  PROJECT-NAME/FLAT-TYPE/MARITAL/AGE-RANGE FILTERS FROM     --
069500*----  THE REPORT REQUEST BEFORE A MATCHING LINE IS PRINTED      --
069600*----  AN UNREADABLE APPLICANT RECORD IS TREATED AS A NON-MATCH  --
069700*----  SAME APPLICATION-MSTR SCAN KEY ORDER USED BY 5100 ABOVE   --
069800*----  CHEAP FILTERS ARE CHECKED BEFORE THE APPLICANT-MSTR READ  --
069900 6100-SCAN-NEXT-FOR-REPORT.
070000     READ APPLICATION-MSTR NEXT RECORD
070100         AT END
070200             MOVE 'Y' TO WS-SCAN-EOF-SWITCH
070300             GO TO 6100-EXIT
070400     END-READ
070500*----  BLANK PROJECT NAME ON THE REQUEST MEANS REPORT EVERY PROJECT
070600     IF PRQ-PROJECT-NAME NOT = SPACES
070700             AND APPL-PROJECT-NAME NOT = PRQ-PROJECT-NAME
070800         GO TO 6100-EXIT
070900     END-IF
071000*----  BLANK FLAT-TYPE FILTER MEANS BOTH 2-ROOM AND 3-ROOM QUALIFY
071100     IF PRQ-FILTER-FLAT-TYPE NOT = SPACES
071200         IF APPL-TWO-ROOM AND PRQ-FILTER-FLAT-TYPE NOT = '2-ROOM  '
071300             GO TO 6100-EXIT
071400         END-IF
071500         IF APPL-THREE-ROOM AND PRQ-FILTER-FLAT-TYPE NOT = '3-ROOM  '
071600             GO TO 6100-EXIT
071700         END-IF
071800     END-IF
071900     MOVE APPL-NRIC TO APPLT-NRIC
072000     READ APPLICANT-MSTR
072100         INVALID KEY
072200             MOVE 'N' TO WS-APPLICANT-FOUND-SW
072300         NOT INVALID KEY
072400             MOVE 'Y' TO WS-APPLICANT-FOUND-SW
072500     END-READ
072600*----  APPLICANT RECORD MISSING IS TREATED AS A NON-MATCH, NOT AN ERROR
072700     IF NOT WS-APPLICANT-WAS-FOUND
072800         GO TO 6100-EXIT
072900     END-IF
073000*----  BLANK MARITAL FILTER MEANS SINGLE AND MARRIED BOTH QUALIFY
073100     IF PRQ-FILTER-MARITAL NOT = SPACE
073200             AND APPLT-MARITAL-STATUS NOT = PRQ-FILTER-MARITAL
073300         GO TO 6100-EXIT
073400     END-IF
073500*----  AGE-RANGE FILTER APPLIED LAST - IT IS THE MOST EXPENSIVE CHECK
073600     IF APPLT-AGE < WS-EFF-MIN-AGE OR APPLT-AGE > WS-EFF-MAX-AGE
073700         GO TO 6100-EXIT
073800     END-IF
073900     PERFORM 6200-WRITE-REPORT-LINE.
074000 6100-EXIT.
074100     EXIT.
074200
074300*----  FORMAT ONE DETAIL LINE FROM BTOHCP8 AND BUMP THE LINE     --
074400*----  COUNT THAT FEEDS THE 6000 COUNT TRAILER                   --
074500*----  DD/MM/CCYY DISPLAY FORMAT PER HOUSING BOARD REPORT STD     --
074600*----  RL- FIELDS ARE THE DETAIL-LINE LAYOUT FROM BTOHCP8        --
074700 6200-WRITE-REPORT-LINE.
074800     MOVE APPLT-NAME            TO RL-APPLICANT-NAME
074900     MOVE APPLT-AGE             TO RL-AGE
075000     MOVE APPLT-MARITAL-STATUS  TO RL-MARITAL-STATUS
075100     MOVE APPL-PROJECT-NAME     TO RL-PROJECT-NAME
075200*----  RL-FLAT-TYPE-DISPLAY DEFAULTS TO SPACES IF NEITHER 88 IS SET
075300     IF APPL-TWO-ROOM
075400         MOVE '2-ROOM  ' TO RL-FLAT-TYPE-DISPLAY
075500     END-IF
075600     IF APPL-THREE-ROOM
075700         MOVE '3-ROOM  ' TO RL-FLAT-TYPE-DISPLAY
075800     END-IF
075900     MOVE APPL-DATE TO WS-APPL-DATE-CCYYMMDD
076000     MOVE WS-APPL-DATE-DD   TO WS-DSP-DD
076100     MOVE WS-APPL-DATE-MM   TO WS-DSP-MM
076200     MOVE WS-APPL-DATE-CCYY TO WS-DSP-CCYY
076300     MOVE WS-DATE-DISPLAY   TO RL-APPLICATION-DATE
076400*----  TRANSLATE THE INTERNAL STATUS CODE TO THE DISPLAY TEXT
076500     EVALUATE TRUE
076600*----  FOUR STATUS VALUES ONLY - SEE BTOHCP5 88-LEVELS
076700         WHEN APPL-PENDING
076800             MOVE 'PENDING'      TO RL-APP-STATUS-DISPLAY
076900         WHEN APPL-SUCCESSFUL
077000             MOVE 'SUCCESSFUL'   TO RL-APP-STATUS-DISPLAY
077100         WHEN APPL-UNSUCCESSFUL
077200             MOVE 'UNSUCCESSFUL' TO RL-APP-STATUS-DISPLAY
077300         WHEN APPL-BOOKED
077400             MOVE 'BOOKED'       TO RL-APP-STATUS-DISPLAY
077500     END-EVALUATE
077600     WRITE PROJ-REPORT-REC FROM BTOH-REPORT-LINE
077700     ADD 1 TO WS-REPORT-LINE-COUNT.
077800
077900*----  COMMON RESULT-RECORD WRITER FOR EVERY MAINTENANCE ACTION  --
078000*----  REPORT ACTION DOES NOT COME THROUGH HERE - IT WRITES ITS  --
078100*----  OWN DETAIL/TRAILER LINES DIRECTLY TO PROJ-REPORT          --
078200 9000-WRITE-RESULT.
078300     MOVE PRQ-PROJECT-NAME TO PMR-PROJECT-NAME
078400*----  BUMP REJECTED COUNT AND SET THE RESULT-RECORD OUTCOME
078500     IF WS-REQUEST-REJECTED
078600         ADD 1 TO WS-REJECTED-COUNT
078700         MOVE 'REJECTED' TO PMR-OUTCOME
078800     ELSE
078900         MOVE 'ACCEPTED' TO PMR-OUTCOME
079000     END-IF
079100     WRITE PMR-RESULT-REC.
079200
079300*----  PRIME/ADVANCE READ OF THE PROJ-TRANS TRANSACTION FILE     --
079400*----  CALLED ONCE FROM 0100-INITIALISE AND ONCE AT THE END OF   --
079500*----  EVERY 0200-PROCESS-REQUESTS CYCLE                        --
079600 8000-READ-NEXT-REQUEST.
079700     READ PROJ-TRANS
079800         AT END
079900             MOVE 'Y' TO WS-EOF-SWITCH
080000         NOT AT END
080100             CONTINUE
080200     END-READ.
080300
080400*----  CLOSE ALL FILES AND DISPLAY RUN TOTALS TO THE JOB LOG     --
080500*----  OPERATIONS CHECKS THESE COUNTS AGAINST THE INPUT-TRANS    --
080600*----  RECORD COUNT BEFORE SIGNING OFF THE RUN                  --
080700 0900-TERMINATE.
080800     CLOSE PROJ-TRANS
080900           PROJ-RESULT
081000           PROJ-REPORT
081100           MANAGER-MSTR
081200           APPLICANT-MSTR
081300           PROJECT-MSTR
081400           APPLICATION-MSTR
081500     DISPLAY 'BTOHPROJ - REQUESTS READ    = ' WS-REQUESTS-READ
081600     DISPLAY 'BTOHPROJ - ACCEPTED         = ' WS-ACCEPTED-COUNT
081700     DISPLAY 'BTOHPROJ - REJECTED         = ' WS-REJECTED-COUNT
081800     DISPLAY 'BTOHPROJ - REPORT LINES     = ' WS-REPORT-LINE-COUNT.
