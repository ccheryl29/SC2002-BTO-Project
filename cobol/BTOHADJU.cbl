000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = BTOHADJU                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = BTO HOUSING (Batch) Application -          *
000600*                     Manager Application Adjudication Run       *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*  RUN FREQUENCY = DAILY, ON DEMAND                               *
001100*  @BANNER_END                                                  *
001200*                                                                *
001300*  FUNCTION =                                                    *
001400*  THIS RUN APPLIES ONE MANAGER DECISION AGAINST THE APPLICATION *
001500*  MASTER - APPROVE OR REJECT A PENDING APPLICATION, APPROVE OR  *
001600*  REJECT A WITHDRAWAL REQUEST - OR PRODUCES A FILTERED LISTING  *
001700*  OF APPLICATIONS FOR A PROJECT.  NO BREAK PROCESSING ON THE    *
001800*  DECISION ACTIONS; THE LISTING ACTIONS WRITE ONE RESULT LINE   *
001900*  PER MATCHING APPLICATION.                                     *
002000*                                                                *
002100*-------------------------------------------------------------  *
002200*                                                                *
002300*  ENTRY POINT = BTOHADJU                                       *
002400*                                                                *
002500*-------------------------------------------------------------  *
002600*                                                                *
002700*  CHANGE ACTIVITY :                                             *
002800*                                                                *
002900*  $MOD(BTOHADJU),COMP(HOUSING),PROD(BTO     ):                 *
003000*                                                                *
003100*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003200* $D0= I41103 100 880418 RFMABU  : NEW RUN - BTO PILOT           *
003300*                                  ADJUDICATION                 *
003400* $P1= I41125 120 931004 LKSOON  : ADD WITHDRAWAL DECISIONS      *
003500* $P2= I41181 130 950814 RFMABU  : INVENTORY GATE RE-CHECKED AT  *
003600*                                  APPROVAL TIME, NOT JUST AT    *
003700*                                  APPLICATION TIME (AUDIT 95-7) *
003800* $P3= I41217 140 990118 GTANOY  : Y2K - NO DATE FIELDS WRITTEN  *
003900*                                  BY THIS RUN, REVIEWED ONLY    *
004000* $P4= I41320 160 021105 RFMABU  : ADD LIST-PENDING/BY-STATUS/   *
004100*                                  WITHDRAWALS SCAN ACTIONS      *
004200*                                                                *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    BTOHADJU.
004600 AUTHOR.        R F MABUHAY.
004700 INSTALLATION.  HDB DATA PROCESSING CENTRE.
004800 DATE-WRITTEN.  18 APRIL 1988.
004900 DATE-COMPILED.
005000 SECURITY.      HDB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ADJU-TRANS     ASSIGN TO ADJUTX
006000            ORGANIZATION   IS LINE SEQUENTIAL
006100            FILE STATUS    IS FS-ADJU-TRANS.
006200
006300     SELECT ADJU-RESULT    ASSIGN TO ADJURS
006400            ORGANIZATION   IS LINE SEQUENTIAL
006500            FILE STATUS    IS FS-ADJU-RESULT.
006600
006700     SELECT PROJECT-MSTR   ASSIGN TO PROJMSTR
006800            ORGANIZATION   IS INDEXED
006900            ACCESS MODE    IS DYNAMIC
007000            RECORD KEY     IS PROJ-NAME
007100            FILE STATUS    IS FS-PROJECT.
007200
007300     SELECT APPLICATION-MSTR ASSIGN TO APPNMSTR
007400            ORGANIZATION     IS INDEXED
007500            ACCESS MODE      IS DYNAMIC
007600            RECORD KEY       IS APPL-NRIC
007700            FILE STATUS      IS FS-APPLICATION.
007800
007900*----------------------------------------------------------------*
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  ADJU-TRANS
008300     RECORDING MODE IS F.
008400 01  ADJU-REQUEST.
008500     03  ADJ-APPLICANT-NRIC      PIC X(09).
008600     03  ADJ-PROJECT-NAME        PIC X(30).
008700     03  ADJ-STATUS-FILTER       PIC X(01).
008800     03  ADJ-DECISION            PIC X(20).
008900         88  ADJ-IS-APPROVE          VALUE 'APPROVE'.
009000         88  ADJ-IS-REJECT           VALUE 'REJECT'.
009100         88  ADJ-IS-APPROVE-WDRL     VALUE 'APPROVE-WITHDRAWAL'.
009200         88  ADJ-IS-REJECT-WDRL      VALUE 'REJECT-WITHDRAWAL'.
009300         88  ADJ-IS-LIST-PENDING     VALUE 'LIST-PENDING'.
009400         88  ADJ-IS-LIST-BY-STATUS   VALUE 'LIST-BY-STATUS'.
009500         88  ADJ-IS-LIST-WITHDRAWAL  VALUE 'LIST-WITHDRAWALS'.
009600     03  FILLER                  PIC X(10).
009700
009800 FD  ADJU-RESULT
009900     RECORDING MODE IS F.
010000 01  ADJU-RESULT-REC.
010100     03  ADR-OUTCOME              PIC X(11).
010200     03  FILLER                   PIC X(01).
010300     03  ADR-APPLICANT-NRIC       PIC X(09).
010400     03  FILLER                   PIC X(01).
010500     03  ADR-PROJECT-NAME         PIC X(30).
010600     03  FILLER                   PIC X(01).
010700     03  ADR-STATUS               PIC X(01).
010800     03  FILLER                   PIC X(01).
010900     03  ADR-REASON               PIC X(40).
011000
011100 FD  PROJECT-MSTR
011200     RECORDING MODE IS F.
011300     COPY BTOHCP4.
011400
011500 FD  APPLICATION-MSTR
011600     RECORDING MODE IS F.
011700     COPY BTOHCP5.
011800
011900 WORKING-STORAGE SECTION.
012000 01  WS-FILE-STATUSES.
012100     03  FS-ADJU-TRANS           PIC X(02) VALUE SPACES.
012200     03  FS-ADJU-RESULT          PIC X(02) VALUE SPACES.
012300     03  FS-PROJECT              PIC X(02) VALUE SPACES.
012400     03  FS-APPLICATION          PIC X(02) VALUE SPACES.
012500     03  FILLER                  PIC X(02) VALUE SPACES.
012600
012700 01  WS-SWITCHES.
012800     03  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
012900         88  WS-END-OF-TRANS          VALUE 'Y'.
013000     03  WS-SCAN-EOF-SWITCH      PIC X(01) VALUE 'N'.
013100         88  WS-END-OF-SCAN           VALUE 'Y'.
013200     03  WS-PROJECT-FOUND-SW     PIC X(01) VALUE 'N'.
013300         88  WS-PROJECT-WAS-FOUND     VALUE 'Y'.
013400     03  WS-APPLICATION-FOUND-SW PIC X(01) VALUE 'N'.
013500         88  WS-APPLICATION-WAS-FOUND VALUE 'Y'.
013600     03  WS-REJECT-SWITCH        PIC X(01) VALUE 'N'.
013700         88  WS-REQUEST-REJECTED      VALUE 'Y'.
013800     03  FILLER                  PIC X(01) VALUE SPACES.
013900
014000 01  WS-COUNTERS.
014100     03  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
014200     03  WS-APPROVED-COUNT       PIC S9(07) COMP VALUE ZERO.
014300     03  WS-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
014400     03  WS-LISTED-COUNT         PIC S9(07) COMP VALUE ZERO.
014500     03  FILLER                  PIC X(01) VALUE SPACES.
014600
014700*----  AVAILABLE UNITS OF THE APPLICATION'S FLAT TYPE ------------
014800 01  WS-FLAT-WORK.
014900     03  WS-FLAT-AVAIL-UNITS     PIC 9(04) VALUE ZERO.
015000     03  FILLER                  PIC X(04).
015100
015200*----  COMMON WORK VARIABLES (RUN-DATE, REJECT-MSG) -------------
015300     COPY BTOHCP7.
015400
015500*----------------------------------------------------------------*
015600 PROCEDURE DIVISION.
015700
015800 0000-MAINLINE.
015900     PERFORM 0100-INITIALISE
016000     PERFORM 0200-PROCESS-REQUESTS
016100         UNTIL WS-END-OF-TRANS
016200     PERFORM 0900-TERMINATE
016300     STOP RUN.
016400
016500 0100-INITIALISE.
016600     MOVE 'BTOHADJU'          TO WS-RUN-PROGRAM
016700     MOVE ZERO                TO WS-RUN-COUNT
016800     PERFORM 0150-EXPAND-RUN-DATE
016900     OPEN INPUT  ADJU-TRANS
017000     OPEN OUTPUT ADJU-RESULT
017100     OPEN I-O    PROJECT-MSTR
017200     OPEN I-O    APPLICATION-MSTR
017300     IF FS-ADJU-TRANS NOT = '00'
017400         DISPLAY 'BTOHADJU - ADJU-TRANS OPEN ERROR ' FS-ADJU-TRANS
017500         STOP RUN
017600     END-IF
017700     PERFORM 8000-READ-NEXT-REQUEST.
017800
017900 0150-EXPAND-RUN-DATE.
018000     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE
018100     IF WS-SYS-DATE-YY < WS-CENTURY-WINDOW
018200         MOVE 20 TO WS-RUN-DATE-CC
018300     ELSE
018400         MOVE 19 TO WS-RUN-DATE-CC
018500     END-IF
018600     MOVE WS-SYS-DATE-YY TO WS-RUN-DATE-YY
018700     MOVE WS-SYS-DATE-MM TO WS-RUN-DATE-MM
018800     MOVE WS-SYS-DATE-DD TO WS-RUN-DATE-DD.
018900
019000 0200-PROCESS-REQUESTS.
019100     ADD 1 TO WS-REQUESTS-READ
019200     MOVE 'N' TO WS-REJECT-SWITCH
019300     MOVE SPACES TO ADR-REASON
019400     EVALUATE TRUE
019500         WHEN ADJ-IS-APPROVE
019600             PERFORM 1000-PROCESS-APPROVE
019700             PERFORM 9000-WRITE-DECISION-RESULT
019800         WHEN ADJ-IS-REJECT
019900             PERFORM 2000-PROCESS-REJECT
020000             PERFORM 9000-WRITE-DECISION-RESULT
020100         WHEN ADJ-IS-APPROVE-WDRL
020200             PERFORM 3000-PROCESS-APPROVE-WITHDRAWAL
020300             PERFORM 9000-WRITE-DECISION-RESULT
020400         WHEN ADJ-IS-REJECT-WDRL
020500             PERFORM 4000-PROCESS-REJECT-WITHDRAWAL
020600             PERFORM 9000-WRITE-DECISION-RESULT
020700         WHEN ADJ-IS-LIST-PENDING
020800             PERFORM 5000-PROCESS-LIST-PENDING
020900         WHEN ADJ-IS-LIST-BY-STATUS
021000             PERFORM 5100-PROCESS-LIST-BY-STATUS
021100         WHEN ADJ-IS-LIST-WITHDRAWAL
021200             PERFORM 5200-PROCESS-LIST-WITHDRAWALS
021300         WHEN OTHER
021400             MOVE 'Y' TO WS-REJECT-SWITCH
021500             MOVE 'UNKNOWN DECISION CODE' TO ADR-REASON
021600             PERFORM 9000-WRITE-DECISION-RESULT
021700     END-EVALUATE
021800     PERFORM 8000-READ-NEXT-REQUEST.
021900
022000*----  DECISION = APPROVE : BUSINESS RULE 4 -----------------------
022100 1000-PROCESS-APPROVE.
022200     PERFORM 1900-READ-APPLICATION
022300     IF NOT WS-APPLICATION-WAS-FOUND
022400         MOVE 'Y' TO WS-REJECT-SWITCH
022500         MOVE 'NO APPLICATION ON FILE' TO ADR-REASON
022600         GO TO 1000-EXIT
022700     END-IF
022800     IF NOT APPL-PENDING
022900         MOVE 'Y' TO WS-REJECT-SWITCH
023000         MOVE 'APPLICATION NOT PENDING' TO ADR-REASON
023100         GO TO 1000-EXIT
023200     END-IF
023300     IF APPL-WITHDRAWAL-WAS-REQD
023400         MOVE 'Y' TO WS-REJECT-SWITCH
023500         MOVE 'WITHDRAWAL REQUESTED - CANNOT APPROVE' TO ADR-REASON
023600         GO TO 1000-EXIT
023700     END-IF
023800     PERFORM 1950-READ-PROJECT
023900     IF NOT WS-PROJECT-WAS-FOUND
024000         MOVE 'Y' TO WS-REJECT-SWITCH
024100         MOVE 'PROJECT NOT FOUND' TO ADR-REASON
024200         GO TO 1000-EXIT
024300     END-IF
024400     PERFORM 1960-LOAD-AVAIL-UNITS
024500     IF WS-FLAT-AVAIL-UNITS = ZERO
024600         MOVE 'Y' TO WS-REJECT-SWITCH
024700         MOVE 'NO AVAILABLE UNITS OF FLAT TYPE' TO ADR-REASON
024800         GO TO 1000-EXIT
024900     END-IF
025000     MOVE 'S' TO APPL-STATUS
025100     REWRITE BTOH-APPLICATION-REC
025200     ADD 1 TO WS-APPROVED-COUNT.
025300 1000-EXIT.
025400     EXIT.
025500
025600*----  DECISION = REJECT -------------------------------------------
025700 2000-PROCESS-REJECT.
025800     PERFORM 1900-READ-APPLICATION
025900     IF NOT WS-APPLICATION-WAS-FOUND
026000         MOVE 'Y' TO WS-REJECT-SWITCH
026100         MOVE 'NO APPLICATION ON FILE' TO ADR-REASON
026200         GO TO 2000-EXIT
026300     END-IF
026400     IF NOT APPL-PENDING
026500         MOVE 'Y' TO WS-REJECT-SWITCH
026600         MOVE 'APPLICATION NOT PENDING' TO ADR-REASON
026700         GO TO 2000-EXIT
026800     END-IF
026900     IF APPL-WITHDRAWAL-WAS-REQD
027000         MOVE 'Y' TO WS-REJECT-SWITCH
027100         MOVE 'WITHDRAWAL REQUESTED - CANNOT REJECT' TO ADR-REASON
027200         GO TO 2000-EXIT
027300     END-IF
027400     MOVE 'U' TO APPL-STATUS
027500     REWRITE BTOH-APPLICATION-REC
027600     ADD 1 TO WS-APPROVED-COUNT.
027700 2000-EXIT.
027800     EXIT.
027900
028000*----  DECISION = APPROVE-WITHDRAWAL : BUSINESS RULE 6 -------------
028100 3000-PROCESS-APPROVE-WITHDRAWAL.
028200     PERFORM 1900-READ-APPLICATION
028300     IF NOT WS-APPLICATION-WAS-FOUND
028400         MOVE 'Y' TO WS-REJECT-SWITCH
028500         MOVE 'NO APPLICATION ON FILE' TO ADR-REASON
028600         GO TO 3000-EXIT
028700     END-IF
028800     IF NOT APPL-WITHDRAWAL-WAS-REQD OR NOT APPL-WDRL-PENDING
028900         MOVE 'Y' TO WS-REJECT-SWITCH
029000         MOVE 'NO WITHDRAWAL PENDING' TO ADR-REASON
029100         GO TO 3000-EXIT
029200     END-IF
029300     IF APPL-SUCCESSFUL
029400         PERFORM 1950-READ-PROJECT
029500         IF WS-PROJECT-WAS-FOUND
029600             PERFORM 1970-RESTORE-AVAIL-UNIT
029700             REWRITE BTOH-PROJECT-REC
029800         END-IF
029900     END-IF
030000     MOVE 'A' TO APPL-WITHDRAWAL-STATUS
030100     MOVE 'U' TO APPL-STATUS
030200     MOVE 'N' TO APPL-WITHDRAWAL-REQD
030300     REWRITE BTOH-APPLICATION-REC
030400     ADD 1 TO WS-APPROVED-COUNT.
030500 3000-EXIT.
030600     EXIT.
030700
030800*----  DECISION = REJECT-WITHDRAWAL ---------------------------------
030900 4000-PROCESS-REJECT-WITHDRAWAL.
031000     PERFORM 1900-READ-APPLICATION
031100     IF NOT WS-APPLICATION-WAS-FOUND
031200         MOVE 'Y' TO WS-REJECT-SWITCH
031300         MOVE 'NO APPLICATION ON FILE' TO ADR-REASON
031400         GO TO 4000-EXIT
031500     END-IF
031600     IF NOT APPL-WITHDRAWAL-WAS-REQD OR NOT APPL-WDRL-PENDING
031700         MOVE 'Y' TO WS-REJECT-SWITCH
031800         MOVE 'NO WITHDRAWAL PENDING' TO ADR-REASON
031900         GO TO 4000-EXIT
032000     END-IF
032100     MOVE 'R' TO APPL-WITHDRAWAL-STATUS
032200     REWRITE BTOH-APPLICATION-REC
032300     ADD 1 TO WS-APPROVED-COUNT.
032400 4000-EXIT.
032500     EXIT.
032600
032700 1900-READ-APPLICATION.
032800     MOVE ADJ-APPLICANT-NRIC TO APPL-NRIC
032900     READ APPLICATION-MSTR
033000         INVALID KEY
033100             MOVE 'N' TO WS-APPLICATION-FOUND-SW
033200         NOT INVALID KEY
033300             IF APPL-PROJECT-NAME = ADJ-PROJECT-NAME
033400                 MOVE 'Y' TO WS-APPLICATION-FOUND-SW
033500             ELSE
033600                 MOVE 'N' TO WS-APPLICATION-FOUND-SW
033700             END-IF
033800     END-READ.
033900
034000 1950-READ-PROJECT.
034100     MOVE APPL-PROJECT-NAME TO PROJ-NAME
034200     READ PROJECT-MSTR
034300         INVALID KEY
034400             MOVE 'N' TO WS-PROJECT-FOUND-SW
034500         NOT INVALID KEY
034600             MOVE 'Y' TO WS-PROJECT-FOUND-SW
034700     END-READ.
034800
034900 1960-LOAD-AVAIL-UNITS.
035000     MOVE ZERO TO WS-FLAT-AVAIL-UNITS
035100     IF APPL-TWO-ROOM
035200         MOVE PROJ-2R-AVAIL-UNITS TO WS-FLAT-AVAIL-UNITS
035300     END-IF
035400     IF APPL-THREE-ROOM
035500         MOVE PROJ-3R-AVAIL-UNITS TO WS-FLAT-AVAIL-UNITS
035600     END-IF.
035700
035800 1970-RESTORE-AVAIL-UNIT.
035900     IF APPL-TWO-ROOM
036000         ADD 1 TO PROJ-2R-AVAIL-UNITS
036100     END-IF
036200     IF APPL-THREE-ROOM
036300         ADD 1 TO PROJ-3R-AVAIL-UNITS
036400     END-IF.
036500
036600 9000-WRITE-DECISION-RESULT.
036700     MOVE ADJ-APPLICANT-NRIC TO ADR-APPLICANT-NRIC
036800     MOVE ADJ-PROJECT-NAME   TO ADR-PROJECT-NAME
036900     IF WS-REQUEST-REJECTED
037000         ADD 1 TO WS-REJECTED-COUNT
037100         MOVE 'REJECTED'  TO ADR-OUTCOME
037200         MOVE SPACE       TO ADR-STATUS
037300     ELSE
037400         MOVE 'ACCEPTED'  TO ADR-OUTCOME
037500         MOVE APPL-STATUS TO ADR-STATUS
037600     END-IF
037700     WRITE ADJU-RESULT-REC.
037800
037900*----  DECISION = LIST-PENDING : FILTER PROJECT-NAME, APP-PENDING --
038000 5000-PROCESS-LIST-PENDING.
038100     MOVE LOW-VALUES TO APPL-NRIC
038200     START APPLICATION-MSTR KEY IS NOT LESS THAN APPL-NRIC
038300         INVALID KEY MOVE 'Y' TO WS-SCAN-EOF-SWITCH
038400     END-START
038500     MOVE 'N' TO WS-SCAN-EOF-SWITCH
038600     PERFORM 5900-SCAN-NEXT-APPLICATION
038700         UNTIL WS-END-OF-SCAN
038800     IF WS-APPLICATION-FOUND-SW = 'N'
038900         CONTINUE
039000     END-IF.
039100
039200 5100-PROCESS-LIST-BY-STATUS.
039300     MOVE LOW-VALUES TO APPL-NRIC
039400     START APPLICATION-MSTR KEY IS NOT LESS THAN APPL-NRIC
039500         INVALID KEY MOVE 'Y' TO WS-SCAN-EOF-SWITCH
039600     END-START
039700     MOVE 'N' TO WS-SCAN-EOF-SWITCH
039800     PERFORM 5900-SCAN-NEXT-APPLICATION
039900         UNTIL WS-END-OF-SCAN.
040000
040100 5200-PROCESS-LIST-WITHDRAWALS.
040200     MOVE LOW-VALUES TO APPL-NRIC
040300     START APPLICATION-MSTR KEY IS NOT LESS THAN APPL-NRIC
040400         INVALID KEY MOVE 'Y' TO WS-SCAN-EOF-SWITCH
040500     END-START
040600     MOVE 'N' TO WS-SCAN-EOF-SWITCH
040700     PERFORM 5900-SCAN-NEXT-APPLICATION
040800         UNTIL WS-END-OF-SCAN.
040900
041000*----  SHARED SEQUENTIAL SCAN OF THE APPLICATION MASTER ------------
041100 5900-SCAN-NEXT-APPLICATION.
041200     READ APPLICATION-MSTR NEXT RECORD
041300         AT END
041400             MOVE 'Y' TO WS-SCAN-EOF-SWITCH
041500             GO TO 5900-EXIT
041600     END-READ
041700     IF APPL-PROJECT-NAME NOT = ADJ-PROJECT-NAME
041800         GO TO 5900-EXIT
041900     END-IF
042000     IF ADJ-IS-LIST-PENDING
042100         IF NOT APPL-PENDING OR APPL-WITHDRAWAL-WAS-REQD
042200             GO TO 5900-EXIT
042300         END-IF
042400     END-IF
042500     IF ADJ-IS-LIST-BY-STATUS
042600         IF APPL-STATUS NOT = ADJ-STATUS-FILTER
042700             GO TO 5900-EXIT
042800         END-IF
042900         IF APPL-WITHDRAWAL-WAS-REQD
043000             GO TO 5900-EXIT
043100         END-IF
043200     END-IF
043300     IF ADJ-IS-LIST-WITHDRAWAL
043400         IF NOT APPL-WITHDRAWAL-WAS-REQD
043500             GO TO 5900-EXIT
043600         END-IF
043700     END-IF
043800     MOVE 'LISTED'          TO ADR-OUTCOME
043900     MOVE APPL-NRIC         TO ADR-APPLICANT-NRIC
044000     MOVE APPL-PROJECT-NAME TO ADR-PROJECT-NAME
044100     MOVE APPL-STATUS       TO ADR-STATUS
044200     MOVE SPACES            TO ADR-REASON
044300     WRITE ADJU-RESULT-REC
044400     ADD 1 TO WS-LISTED-COUNT.
044500 5900-EXIT.
044600     EXIT.
044700
044800 8000-READ-NEXT-REQUEST.
044900     READ ADJU-TRANS
045000         AT END
045100             MOVE 'Y' TO WS-EOF-SWITCH
045200         NOT AT END
045300             CONTINUE
045400     END-READ.
045500
045600 0900-TERMINATE.
045700     CLOSE ADJU-TRANS
045800           ADJU-RESULT
045900           PROJECT-MSTR
046000           APPLICATION-MSTR
046100     DISPLAY 'BTOHADJU - REQUESTS READ    = ' WS-REQUESTS-READ
046200     DISPLAY 'BTOHADJU - DECISIONS APPLIED= ' WS-APPROVED-COUNT
046300     DISPLAY 'BTOHADJU - REJECTED         = ' WS-REJECTED-COUNT
046400     DISPLAY 'BTOHADJU - LISTED           = ' WS-LISTED-COUNT.
