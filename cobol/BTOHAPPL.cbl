000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = BTOHAPPL                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = BTO HOUSING (Batch) Application -          *
000600*                     Applicant Application Submit/Withdraw/     *
000700*                     Booking-Initiate Run                       *
000800*                                                                *
000900*  @BANNER_START                           01                   *
001000*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001100*  RUN FREQUENCY = DAILY, ON DEMAND                               *
001200*  @BANNER_END                                                  *
001300*                                                                *
001400*  FUNCTION =                                                    *
001500*  THIS RUN APPLIES ONE APPLICANT ACTION AGAINST THE APPLICATION *
001600*  MASTER - APPLY FOR A PROJECT, WITHDRAW AN EXISTING             *
001700*  APPLICATION, OR INITIATE A FLAT-BOOKING REQUEST ON A           *
001800*  SUCCESSFUL APPLICATION.  NO BREAK PROCESSING - ONE REQUEST     *
001900*  RECORD IN, ONE RESULT RECORD OUT.                              *
002000*                                                                *
002100*-------------------------------------------------------------  *
002200*                                                                *
002300*  ENTRY POINT = BTOHAPPL                                       *
002400*                                                                *
002500*-------------------------------------------------------------  *
002600*                                                                *
002700*  CHANGE ACTIVITY :                                             *
002800*                                                                *
002900*  $MOD(BTOHAPPL),COMP(HOUSING),PROD(BTO     ):                 *
003000*                                                                *
003100*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003200* $D0= I41102 100 880415 RFMABU  : NEW RUN - BTO PILOT APPLY/    *
003300*                                  WITHDRAW                      *
003400* $P1= I41124 120 930930 LKSOON  : ADD INITIATE-BOOKING ACTION   *
003500*                                  FOR OFFICER FLAT BOOKING RUN  *
003600* $P2= I41180 130 950810 RFMABU  : ELIGIBILITY AGE BREAKS MOVED  *
003700*                                  INTO 1100 PER HOUSING BOARD   *
003800*                                  CIRCULAR 95/014               *
003900* $P3= I41216 140 990118 GTANOY  : Y2K - CCYY APPL/BOOK DATES    *
004000* $P4= I41298 150 050214 DTANCI  : REVIEWED FOR HOUSING BOARD    *
004100*                                  SECURITY AUDIT HD04-0311,     *
004200*                                  NO LOGIC CHANGE               *
004300*                                                                *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    BTOHAPPL.
004700 AUTHOR.        R F MABUHAY.
004800 INSTALLATION.  HDB DATA PROCESSING CENTRE.
004900 DATE-WRITTEN.  15 APRIL 1988.
005000 DATE-COMPILED.
005100 SECURITY.      HDB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT APPL-TRANS     ASSIGN TO APPLTX
006100            ORGANIZATION   IS LINE SEQUENTIAL
006200            FILE STATUS    IS FS-APPL-TRANS.
006300
006400     SELECT APPL-RESULT    ASSIGN TO APPLRS
006500            ORGANIZATION   IS LINE SEQUENTIAL
006600            FILE STATUS    IS FS-APPL-RESULT.
006700
006800     SELECT APPLICANT-MSTR ASSIGN TO APPLMSTR
006900            ORGANIZATION   IS INDEXED
007000            ACCESS MODE    IS DYNAMIC
007100            RECORD KEY     IS APPLT-NRIC
007200            FILE STATUS    IS FS-APPLICANT.
007300
007400     SELECT PROJECT-MSTR   ASSIGN TO PROJMSTR
007500            ORGANIZATION   IS INDEXED
007600            ACCESS MODE    IS DYNAMIC
007700            RECORD KEY     IS PROJ-NAME
007800            FILE STATUS    IS FS-PROJECT.
007900
008000     SELECT APPLICATION-MSTR ASSIGN TO APPNMSTR
008100            ORGANIZATION     IS INDEXED
008200            ACCESS MODE      IS DYNAMIC
008300            RECORD KEY       IS APPL-NRIC
008400            FILE STATUS      IS FS-APPLICATION.
008500
008600*----------------------------------------------------------------*
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  APPL-TRANS
009000     RECORDING MODE IS F.
009100 01  APPL-REQUEST.
009200     03  ARQ-APPLICANT-NRIC      PIC X(09).
009300     03  ARQ-PROJECT-NAME        PIC X(30).
009400     03  ARQ-FLAT-TYPE           PIC X(01).
009500         88  ARQ-TWO-ROOM            VALUE '2'.
009600         88  ARQ-THREE-ROOM          VALUE '3'.
009700     03  ARQ-ACTION              PIC X(16).
009800         88  ARQ-IS-APPLY            VALUE 'APPLY'.
009900         88  ARQ-IS-WITHDRAW         VALUE 'WITHDRAW'.
010000         88  ARQ-IS-INITIATE-BOOK    VALUE 'INITIATE-BOOKING'.
010100     03  FILLER                  PIC X(14).
010200
010300 FD  APPL-RESULT
010400     RECORDING MODE IS F.
010500 01  APPL-RESULT-REC.
010600     03  ARS-OUTCOME              PIC X(11).
010700     03  FILLER                   PIC X(01).
010800     03  ARS-APPLICANT-NRIC       PIC X(09).
010900     03  FILLER                   PIC X(01).
011000     03  ARS-PROJECT-NAME         PIC X(30).
011100     03  FILLER                   PIC X(01).
011200     03  ARS-REASON               PIC X(40).
011300
011400 FD  APPLICANT-MSTR
011500     RECORDING MODE IS F.
011600     COPY BTOHCP1.
011700
011800 FD  PROJECT-MSTR
011900     RECORDING MODE IS F.
012000     COPY BTOHCP4.
012100
012200 FD  APPLICATION-MSTR
012300     RECORDING MODE IS F.
012400     COPY BTOHCP5.
012500
012600 WORKING-STORAGE SECTION.
012700 01  WS-FILE-STATUSES.
012800     03  FS-APPL-TRANS           PIC X(02) VALUE SPACES.
012900     03  FS-APPL-RESULT          PIC X(02) VALUE SPACES.
013000     03  FS-APPLICANT            PIC X(02) VALUE SPACES.
013100     03  FS-PROJECT              PIC X(02) VALUE SPACES.
013200     03  FS-APPLICATION          PIC X(02) VALUE SPACES.
013300     03  FILLER                  PIC X(02) VALUE SPACES.
013400
013500 01  WS-SWITCHES.
013600     03  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
013700         88  WS-END-OF-TRANS          VALUE 'Y'.
013800     03  WS-APPLICANT-FOUND-SW   PIC X(01) VALUE 'N'.
013900         88  WS-APPLICANT-WAS-FOUND   VALUE 'Y'.
014000     03  WS-PROJECT-FOUND-SW     PIC X(01) VALUE 'N'.
014100         88  WS-PROJECT-WAS-FOUND     VALUE 'Y'.
014200     03  WS-APPLICATION-FOUND-SW PIC X(01) VALUE 'N'.
014300         88  WS-APPLICATION-WAS-FOUND VALUE 'Y'.
014400     03  WS-ELIGIBLE-SWITCH      PIC X(01) VALUE 'N'.
014500         88  WS-APPLICANT-IS-ELIGIBLE VALUE 'Y'.
014600     03  WS-REJECT-SWITCH        PIC X(01) VALUE 'N'.
014700         88  WS-REQUEST-REJECTED      VALUE 'Y'.
014800     03  FILLER                  PIC X(01) VALUE SPACES.
014900
015000 01  WS-COUNTERS.
015100     03  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
015200     03  WS-APPLY-OK-COUNT       PIC S9(07) COMP VALUE ZERO.
015300     03  WS-WITHDRAW-OK-COUNT    PIC S9(07) COMP VALUE ZERO.
015400     03  WS-BOOKING-OK-COUNT     PIC S9(07) COMP VALUE ZERO.
015500     03  WS-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
015600     03  FILLER                  PIC X(01) VALUE SPACES.
015700
015800*----  AVAILABLE/TOTAL UNITS FOR THE REQUESTED FLAT TYPE --------
015900 01  WS-FLAT-WORK.
016000     03  WS-FLAT-TOTAL-UNITS     PIC 9(04) VALUE ZERO.
016100     03  WS-FLAT-AVAIL-UNITS     PIC 9(04) VALUE ZERO.
016200     03  FILLER                  PIC X(04).
016300
016400*----  COMMON WORK VARIABLES (RUN-DATE, REJECT-MSG) -------------
016500     COPY BTOHCP7.
016600
016700*----------------------------------------------------------------*
016800 PROCEDURE DIVISION.
016900
017000 0000-MAINLINE.
017100     PERFORM 0100-INITIALISE
017200     PERFORM 0200-PROCESS-REQUESTS
017300         UNTIL WS-END-OF-TRANS
017400     PERFORM 0900-TERMINATE
017500     STOP RUN.
017600
017700 0100-INITIALISE.
017800     MOVE 'BTOHAPPL'          TO WS-RUN-PROGRAM
017900     MOVE ZERO                TO WS-RUN-COUNT
018000     PERFORM 0150-EXPAND-RUN-DATE
018100     OPEN INPUT  APPL-TRANS
018200     OPEN OUTPUT APPL-RESULT
018300     OPEN INPUT  APPLICANT-MSTR
018400     OPEN I-O    PROJECT-MSTR
018500     OPEN I-O    APPLICATION-MSTR
018600     IF FS-APPL-TRANS NOT = '00'
018700         DISPLAY 'BTOHAPPL - APPL-TRANS OPEN ERROR ' FS-APPL-TRANS
018800         STOP RUN
018900     END-IF
019000     PERFORM 1000-READ-NEXT-REQUEST.
019100
019200 0150-EXPAND-RUN-DATE.
019300     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE
019400     IF WS-SYS-DATE-YY < WS-CENTURY-WINDOW
019500         MOVE 20 TO WS-RUN-DATE-CC
019600     ELSE
019700         MOVE 19 TO WS-RUN-DATE-CC
019800     END-IF
019900     MOVE WS-SYS-DATE-YY TO WS-RUN-DATE-YY
020000     MOVE WS-SYS-DATE-MM TO WS-RUN-DATE-MM
020100     MOVE WS-SYS-DATE-DD TO WS-RUN-DATE-DD.
020200
020300 0200-PROCESS-REQUESTS.
020400     ADD 1 TO WS-REQUESTS-READ
020500     MOVE SPACES TO ARS-REASON
020600     MOVE 'N' TO WS-REJECT-SWITCH
020700     EVALUATE TRUE
020800         WHEN ARQ-IS-APPLY
020900             PERFORM 1000-PROCESS-APPLY
021000         WHEN ARQ-IS-WITHDRAW
021100             PERFORM 2000-PROCESS-WITHDRAW
021200         WHEN ARQ-IS-INITIATE-BOOK
021300             PERFORM 3000-PROCESS-INITIATE-BOOKING
021400         WHEN OTHER
021500             MOVE 'Y' TO WS-REJECT-SWITCH
021600             MOVE 'UNKNOWN ACTION CODE' TO ARS-REASON
021700     END-EVALUATE
021800     MOVE ARQ-APPLICANT-NRIC TO ARS-APPLICANT-NRIC
021900     MOVE ARQ-PROJECT-NAME   TO ARS-PROJECT-NAME
022000     IF WS-REQUEST-REJECTED
022100         ADD 1 TO WS-REJECTED-COUNT
022200         MOVE 'REJECTED' TO ARS-OUTCOME
022300     ELSE
022400         MOVE 'ACCEPTED' TO ARS-OUTCOME
022500     END-IF
022600     PERFORM 9000-WRITE-RESULT
022700     PERFORM 1000-READ-NEXT-REQUEST.
022800
022900*----  ACTION = APPLY : BUSINESS RULES 1, 2 AND 3 ---------------
023000 1000-PROCESS-APPLY.
023100     MOVE ARQ-APPLICANT-NRIC TO APPL-NRIC
023200     READ APPLICATION-MSTR
023300         INVALID KEY
023400             MOVE 'N' TO WS-APPLICATION-FOUND-SW
023500         NOT INVALID KEY
023600             MOVE 'Y' TO WS-APPLICATION-FOUND-SW
023700     END-READ
023800     IF WS-APPLICATION-WAS-FOUND
023900         MOVE 'Y' TO WS-REJECT-SWITCH
024000         MOVE 'APPLICANT ALREADY HAS AN APPLICATION' TO ARS-REASON
024100         GO TO 1000-EXIT
024200     END-IF
024300
024400     MOVE ARQ-APPLICANT-NRIC TO APPLT-NRIC
024500     READ APPLICANT-MSTR
024600         INVALID KEY
024700             MOVE 'N' TO WS-APPLICANT-FOUND-SW
024800         NOT INVALID KEY
024900             MOVE 'Y' TO WS-APPLICANT-FOUND-SW
025000     END-READ
025100     IF NOT WS-APPLICANT-WAS-FOUND
025200         MOVE 'Y' TO WS-REJECT-SWITCH
025300         MOVE 'APPLICANT NOT ON MASTER FILE' TO ARS-REASON
025400         GO TO 1000-EXIT
025500     END-IF
025600
025700     PERFORM 1100-CHECK-ELIGIBILITY
025800     IF NOT WS-APPLICANT-IS-ELIGIBLE
025900         MOVE 'Y' TO WS-REJECT-SWITCH
026000         MOVE 'APPLICANT NOT ELIGIBLE FOR FLAT TYPE' TO ARS-REASON
026100         GO TO 1000-EXIT
026200     END-IF
026300
026400     MOVE ARQ-PROJECT-NAME TO PROJ-NAME
026500     READ PROJECT-MSTR
026600         INVALID KEY
026700             MOVE 'N' TO WS-PROJECT-FOUND-SW
026800         NOT INVALID KEY
026900             MOVE 'Y' TO WS-PROJECT-FOUND-SW
027000     END-READ
027100     IF NOT WS-PROJECT-WAS-FOUND
027200         MOVE 'Y' TO WS-REJECT-SWITCH
027300         MOVE 'PROJECT NOT FOUND' TO ARS-REASON
027400         GO TO 1000-EXIT
027500     END-IF
027600
027700     PERFORM 1200-CHECK-PROJECT-VISIBILITY
027800     IF WS-REQUEST-REJECTED
027900         GO TO 1000-EXIT
028000     END-IF
028100
028200     PERFORM 1300-LOAD-FLAT-COUNTS
028300     IF WS-FLAT-TOTAL-UNITS = ZERO
028400         MOVE 'Y' TO WS-REJECT-SWITCH
028500         MOVE 'FLAT TYPE NOT DEFINED ON PROJECT' TO ARS-REASON
028600         GO TO 1000-EXIT
028700     END-IF
028800     IF WS-FLAT-AVAIL-UNITS = ZERO
028900         MOVE 'Y' TO WS-REJECT-SWITCH
029000         MOVE 'NO AVAILABLE UNITS OF FLAT TYPE' TO ARS-REASON
029100         GO TO 1000-EXIT
029200     END-IF
029300
029400     MOVE ARQ-APPLICANT-NRIC TO APPL-NRIC
029500     MOVE ARQ-PROJECT-NAME   TO APPL-PROJECT-NAME
029600     MOVE 'P'                TO APPL-STATUS
029700     MOVE WS-RUN-DATE-CCYYMMDD TO APPL-DATE
029800     MOVE ARQ-FLAT-TYPE      TO APPL-FLAT-TYPE
029900     MOVE 'N'                TO APPL-WITHDRAWAL-REQD
030000     MOVE 'N'                TO APPL-WITHDRAWAL-STATUS
030100     MOVE 'N'                TO APPL-BOOKING-STATUS
030200     MOVE ZERO               TO APPL-BOOKING-DATE
030300     WRITE BTOH-APPLICATION-REC
030400
030500     MOVE ARQ-PROJECT-NAME TO APPLT-APPLIED-PROJECT
030600     REWRITE BTOH-APPLICANT-REC
030700     ADD 1 TO WS-APPLY-OK-COUNT.
030800 1000-EXIT.
030900     EXIT.
031000
031100*----  RULE 1 - APPLICANT FLAT-TYPE ELIGIBILITY ------------------
031200 1100-CHECK-ELIGIBILITY.
031300     MOVE 'N' TO WS-ELIGIBLE-SWITCH
031400     IF APPLT-SINGLE
031500         IF APPLT-AGE >= 35
031600             IF ARQ-TWO-ROOM
031700                 MOVE 'Y' TO WS-ELIGIBLE-SWITCH
031800             END-IF
031900         END-IF
032000     END-IF
032100     IF APPLT-MARRIED
032200         IF APPLT-AGE >= 21
032300             IF ARQ-TWO-ROOM OR ARQ-THREE-ROOM
032400                 MOVE 'Y' TO WS-ELIGIBLE-SWITCH
032500             END-IF
032600         END-IF
032700     END-IF.
032800
032900*----  RULE 2 - PROJECT VISIBILITY TO THIS APPLICANT -------------
033000 1200-CHECK-PROJECT-VISIBILITY.
033100     IF NOT PROJ-VISIBLE
033200         MOVE 'Y' TO WS-REJECT-SWITCH
033300         MOVE 'PROJECT NOT VISIBLE TO APPLICANT' TO ARS-REASON
033400         GO TO 1200-EXIT
033500     END-IF
033600     IF APPLT-SINGLE AND NOT PROJ-ELIG-SINGLES
033700         MOVE 'Y' TO WS-REJECT-SWITCH
033800         MOVE 'PROJECT NOT OPEN TO SINGLES' TO ARS-REASON
033900         GO TO 1200-EXIT
034000     END-IF
034100     IF APPLT-MARRIED AND NOT PROJ-ELIG-MARRIED
034200         MOVE 'Y' TO WS-REJECT-SWITCH
034300         MOVE 'PROJECT NOT OPEN TO MARRIED' TO ARS-REASON
034400     END-IF.
034500 1200-EXIT.
034600     EXIT.
034700
034800*----  LOAD TOTAL/AVAILABLE UNITS FOR THE REQUESTED FLAT TYPE ----
034900 1300-LOAD-FLAT-COUNTS.
035000     IF ARQ-TWO-ROOM
035100         MOVE PROJ-2R-TOTAL-UNITS TO WS-FLAT-TOTAL-UNITS
035200         MOVE PROJ-2R-AVAIL-UNITS TO WS-FLAT-AVAIL-UNITS
035300     END-IF
035400     IF ARQ-THREE-ROOM
035500         MOVE PROJ-3R-TOTAL-UNITS TO WS-FLAT-TOTAL-UNITS
035600         MOVE PROJ-3R-AVAIL-UNITS TO WS-FLAT-AVAIL-UNITS
035700     END-IF.
035800
035900*----  ACTION = WITHDRAW : BUSINESS RULE 5 -----------------------
036000 2000-PROCESS-WITHDRAW.
036100     MOVE ARQ-APPLICANT-NRIC TO APPL-NRIC
036200     READ APPLICATION-MSTR
036300         INVALID KEY
036400             MOVE 'N' TO WS-APPLICATION-FOUND-SW
036500         NOT INVALID KEY
036600             MOVE 'Y' TO WS-APPLICATION-FOUND-SW
036700     END-READ
036800     IF NOT WS-APPLICATION-WAS-FOUND
036900         MOVE 'Y' TO WS-REJECT-SWITCH
037000         MOVE 'NO APPLICATION ON FILE' TO ARS-REASON
037100         GO TO 2000-EXIT
037200     END-IF
037300     IF APPL-BOOKED
037400         MOVE 'Y' TO WS-REJECT-SWITCH
037500         MOVE 'APPLICATION ALREADY BOOKED' TO ARS-REASON
037600         GO TO 2000-EXIT
037700     END-IF
037800     MOVE 'Y' TO APPL-WITHDRAWAL-REQD
037900     MOVE 'P' TO APPL-WITHDRAWAL-STATUS
038000     REWRITE BTOH-APPLICATION-REC
038100     ADD 1 TO WS-WITHDRAW-OK-COUNT.
038200 2000-EXIT.
038300     EXIT.
038400
038500*----  ACTION = INITIATE-BOOKING ----------------------------------
038600 3000-PROCESS-INITIATE-BOOKING.
038700     MOVE ARQ-APPLICANT-NRIC TO APPL-NRIC
038800     READ APPLICATION-MSTR
038900         INVALID KEY
039000             MOVE 'N' TO WS-APPLICATION-FOUND-SW
039100         NOT INVALID KEY
039200             MOVE 'Y' TO WS-APPLICATION-FOUND-SW
039300     END-READ
039400     IF NOT WS-APPLICATION-WAS-FOUND
039500         MOVE 'Y' TO WS-REJECT-SWITCH
039600         MOVE 'NO APPLICATION ON FILE' TO ARS-REASON
039700         GO TO 3000-EXIT
039800     END-IF
039900     IF NOT APPL-SUCCESSFUL
040000         MOVE 'Y' TO WS-REJECT-SWITCH
040100         MOVE 'APPLICATION NOT SUCCESSFUL' TO ARS-REASON
040200         GO TO 3000-EXIT
040300     END-IF
040400     IF NOT APPL-BOOK-NONE
040500         MOVE 'Y' TO WS-REJECT-SWITCH
040600         MOVE 'BOOKING ALREADY IN PROGRESS' TO ARS-REASON
040700         GO TO 3000-EXIT
040800     END-IF
040900     MOVE 'P' TO APPL-BOOKING-STATUS
041000     REWRITE BTOH-APPLICATION-REC
041100     ADD 1 TO WS-BOOKING-OK-COUNT.
041200 3000-EXIT.
041300     EXIT.
041400
041500 9000-WRITE-RESULT.
041600     WRITE APPL-RESULT-REC.
041700
041800 1000-READ-NEXT-REQUEST.
041900     READ APPL-TRANS
042000         AT END
042100             MOVE 'Y' TO WS-EOF-SWITCH
042200         NOT AT END
042300             CONTINUE
042400     END-READ.
042500
042600 0900-TERMINATE.
042700     CLOSE APPL-TRANS
042800           APPL-RESULT
042900           APPLICANT-MSTR
043000           PROJECT-MSTR
043100           APPLICATION-MSTR
043200     DISPLAY 'BTOHAPPL - REQUESTS READ      = ' WS-REQUESTS-READ
043300     DISPLAY 'BTOHAPPL - APPLICATIONS FILED  = ' WS-APPLY-OK-COUNT
043400     DISPLAY 'BTOHAPPL - WITHDRAWALS FILED   = ' WS-WITHDRAW-OK-COUNT
043500     DISPLAY 'BTOHAPPL - BOOKINGS INITIATED  = ' WS-BOOKING-OK-COUNT
043600     DISPLAY 'BTOHAPPL - REJECTED            = ' WS-REJECTED-COUNT.
