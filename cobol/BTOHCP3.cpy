000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BTOHCP3                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = BTO HOUSING SYSTEM -                        *
000600*                    COPYBOOK FOR HDB MANAGER MASTER RECORD      *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*                                                                *
001100*  FILE  = MANAGER.DAT                                          *
001200*  DSORG = VSAM KSDS, KEY = MGR-NRIC                             *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500*  CHANGE ACTIVITY :                                             *
001600*       $SEG(BTOHCP3),COMP(HOUSING),PROD(BTO     ):              *
001700*                                                                *
001800*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
001900*   $D0= I41003 100 880314 RFMABU  : NEW MASTER FOR BTO PILOT    *
002000*   $P1= I41209 140 990118 GTANOY  : Y2K - CCYY APPL DATES       *
002100*                                                                *
002200******************************************************************
002300 01  BTOH-MANAGER-REC.
002400     03  MGR-NRIC                PIC X(09).
002500     03  MGR-NAME                PIC X(40).
002600     03  MGR-PASSWORD            PIC X(20).
002700     03  MGR-AGE                 PIC 9(03).
002800     03  MGR-MARITAL-STATUS      PIC X(01).
002900         88  MGR-SINGLE               VALUE 'S'.
003000         88  MGR-MARRIED              VALUE 'M'.
003100     03  FILLER                  PIC X(47).
