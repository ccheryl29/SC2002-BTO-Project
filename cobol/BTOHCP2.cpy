000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BTOHCP2                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = BTO HOUSING SYSTEM -                        *
000600*                    COPYBOOK FOR HDB OFFICER MASTER RECORD      *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*                                                                *
001100*  FILE  = OFFICER.DAT                                          *
001200*  DSORG = VSAM KSDS, KEY = OFCR-NRIC                            *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500* FUNCTION =                                                    *
001600*      AN OFFICER RECORD CARRIES EVERY FIELD OF THE APPLICANT    *
001700*      RECORD (AN OFFICER MAY ALSO APPLY FOR A FLAT) PLUS THE    *
001800*      PROJECT-HANDLING REGISTRATION FIELDS BELOW.               *
001900*                                                                *
002000*  CHANGE ACTIVITY :                                             *
002100*       $SEG(BTOHCP2),COMP(HOUSING),PROD(BTO     ):              *
002200*                                                                *
002300*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002400*   $D0= I41002 100 880314 RFMABU  : NEW MASTER FOR BTO PILOT    *
002500*   $P1= I41119 120 930905 LKSOON  : ADD REG-STATUS FOR MGR      *
002600*                                    APPROVAL WORKFLOW           *
002700*   $P2= I41208 140 990118 GTANOY  : Y2K - CCYY APPL DATES       *
002800*                                                                *
002900******************************************************************
003000 01  BTOH-OFFICER-REC.
003100     03  OFCR-NRIC               PIC X(09).
003200     03  OFCR-NAME               PIC X(40).
003300     03  OFCR-PASSWORD           PIC X(20).
003400     03  OFCR-AGE                PIC 9(03).
003500     03  OFCR-MARITAL-STATUS     PIC X(01).
003600         88  OFCR-SINGLE              VALUE 'S'.
003700         88  OFCR-MARRIED             VALUE 'M'.
003800     03  OFCR-APPLIED-PROJECT    PIC X(30).
003900     03  OFCR-HANDLING-PROJECT   PIC X(30).
004000     03  OFCR-REG-STATUS         PIC X(01).
004100         88  OFCR-REG-PENDING         VALUE 'P'.
004200         88  OFCR-REG-APPROVED        VALUE 'A'.
004300         88  OFCR-REG-REJECTED        VALUE 'R'.
004400         88  OFCR-REG-NONE            VALUE ' '.
004500     03  FILLER                  PIC X(16).
