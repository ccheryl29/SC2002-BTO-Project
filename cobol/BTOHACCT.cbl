000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = BTOHACCT                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = BTO HOUSING (Batch) Application -          *
000600*                     Account Password Change Run                *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*  RUN FREQUENCY = DAILY, ON DEMAND                               *
001100*  @BANNER_END                                                  *
001200*                                                                *
001300*  FUNCTION =                                                    *
001400*  THIS RUN LOOKS UP ONE NRIC AGAINST THE APPLICANT MASTER,      *
001500*  THEN THE OFFICER MASTER, THEN THE MANAGER MASTER, IN THAT     *
001600*  ORDER, AND REPORTS THE NAME AND PASSWORD ON FILE.  WHEN THE   *
001700*  REQUEST CARRIES A NEW PASSWORD THE MATCHING MASTER RECORD     *
001800*  IS REWRITTEN WITH IT.  NO BREAK PROCESSING - ONE REQUEST      *
001900*  RECORD IN, ONE RESULT RECORD OUT.                             *
002000*                                                                *
002100*-------------------------------------------------------------  *
002200*                                                                *
002300*  ENTRY POINT = BTOHACCT                                       *
002400*                                                                *
002500*-------------------------------------------------------------  *
002600*                                                                *
002700*  CHANGE ACTIVITY :                                             *
002800*                                                                *
002900*  $MOD(BTOHACCT),COMP(HOUSING),PROD(BTO     ):                 *
003000*                                                                *
003100*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003200* $D0= I41101 100 880412 RFMABU  : NEW RUN - BTO PILOT ACCOUNT   *
003300*                                  LOOKUP/PASSWORD CHANGE        *
003400* $P1= I41123 120 930927 LKSOON  : SEARCH ORDER CHANGED TO       *
003500*                                  APPLICANT-OFFICER-MANAGER     *
003600*                                  TO MATCH LOGON RUN            *
003700* $P2= I41215 140 990118 GTANOY  : Y2K - NO DATE FIELDS USED     *
003800*                                  BY THIS RUN, REVIEWED ONLY    *
003900* $P3= I41296 150 040722 DTANCI  : REVIEWED FOR HOUSING BOARD    *
004000*                                  SECURITY AUDIT HD04-0311,     *
004100*                                  NO LOGIC CHANGE               *
004200*                                                                *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    BTOHACCT.
004600 AUTHOR.        R F MABUHAY.
004700 INSTALLATION.  HDB DATA PROCESSING CENTRE.
004800 DATE-WRITTEN.  12 APRIL 1988.
004900 DATE-COMPILED.
005000 SECURITY.      HDB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ACCT-TRANS     ASSIGN TO ACCTTX
006000            ORGANIZATION   IS LINE SEQUENTIAL
006100            FILE STATUS    IS FS-ACCT-TRANS.
006200
006300     SELECT ACCT-RESULT    ASSIGN TO ACCTRS
006400            ORGANIZATION   IS LINE SEQUENTIAL
006500            FILE STATUS    IS FS-ACCT-RESULT.
006600
006700     SELECT APPLICANT-MSTR ASSIGN TO APPLMSTR
006800            ORGANIZATION   IS INDEXED
006900            ACCESS MODE    IS DYNAMIC
007000            RECORD KEY     IS APPLT-NRIC
007100            FILE STATUS    IS FS-APPLICANT.
007200
007300     SELECT OFFICER-MSTR   ASSIGN TO OFCRMSTR
007400            ORGANIZATION   IS INDEXED
007500            ACCESS MODE    IS DYNAMIC
007600            RECORD KEY     IS OFCR-NRIC
007700            FILE STATUS    IS FS-OFFICER.
007800
007900     SELECT MANAGER-MSTR   ASSIGN TO MGRMSTR
008000            ORGANIZATION   IS INDEXED
008100            ACCESS MODE    IS DYNAMIC
008200            RECORD KEY     IS MGR-NRIC
008300            FILE STATUS    IS FS-MANAGER.
008400
008500*----------------------------------------------------------------*
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  ACCT-TRANS
008900     RECORDING MODE IS F.
009000 01  ACCT-REQUEST.
009100     03  AR-NRIC                 PIC X(09).
009200     03  AR-NEW-PASSWORD         PIC X(20).
009300     03  FILLER                  PIC X(41).
009400
009500 FD  ACCT-RESULT
009600     RECORDING MODE IS F.
009700 01  ACCT-RESULT-REC.
009800     03  ARS-OUTCOME              PIC X(11).
009900     03  FILLER                   PIC X(01).
010000     03  ARS-NRIC                 PIC X(09).
010100     03  FILLER                   PIC X(01).
010200     03  ARS-NAME                 PIC X(40).
010300     03  FILLER                   PIC X(01).
010400     03  ARS-PASSWORD             PIC X(20).
010500     03  FILLER                   PIC X(01).
010600     03  ARS-REASON               PIC X(40).
010700
010800 FD  APPLICANT-MSTR
010900     RECORDING MODE IS F.
011000     COPY BTOHCP1.
011100
011200 FD  OFFICER-MSTR
011300     RECORDING MODE IS F.
011400     COPY BTOHCP2.
011500
011600 FD  MANAGER-MSTR
011700     RECORDING MODE IS F.
011800     COPY BTOHCP3.
011900
012000 WORKING-STORAGE SECTION.
012100 01  WS-FILE-STATUSES.
012200     03  FS-ACCT-TRANS           PIC X(02) VALUE SPACES.
012300     03  FS-ACCT-RESULT          PIC X(02) VALUE SPACES.
012400     03  FS-APPLICANT            PIC X(02) VALUE SPACES.
012500     03  FS-OFFICER              PIC X(02) VALUE SPACES.
012600     03  FS-MANAGER              PIC X(02) VALUE SPACES.
012700     03  FILLER                  PIC X(02) VALUE SPACES.
012800
012900 01  WS-SWITCHES.
013000     03  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
013100         88  WS-END-OF-TRANS          VALUE 'Y'.
013200     03  WS-MASTER-FOUND-SWITCH  PIC X(01) VALUE 'N'.
013300         88  WS-MASTER-WAS-FOUND      VALUE 'Y'.
013400     03  WS-REWRITE-NEEDED-SWITCH PIC X(01) VALUE 'N'.
013500         88  WS-REWRITE-IS-NEEDED     VALUE 'Y'.
013600     03  FILLER                  PIC X(01) VALUE SPACES.
013700
013800 01  WS-COUNTERS.
013900     03  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
014000     03  WS-FOUND-COUNT          PIC S9(07) COMP VALUE ZERO.
014100     03  WS-NOT-FOUND-COUNT      PIC S9(07) COMP VALUE ZERO.
014200     03  WS-CHANGED-COUNT        PIC S9(07) COMP VALUE ZERO.
014300     03  FILLER                  PIC X(01) VALUE SPACES.
014400
014500*----  WHICH MASTER THE NRIC WAS FOUND ON, FOR THE REWRITE STEP --
014600 01  WS-FOUND-ON-SWITCH          PIC X(01) VALUE SPACE.
014700     88  WS-FOUND-ON-APPLICANT       VALUE 'A'.
014800     88  WS-FOUND-ON-OFFICER         VALUE 'O'.
014900     88  WS-FOUND-ON-MANAGER         VALUE 'M'.
015000 01  WS-FOUND-ON-TABLE REDEFINES WS-FOUND-ON-SWITCH.
015100     03  WS-FOUND-ON-DIGIT       PIC X(01).
015200
015300 01  WS-MATCHED-NAME              PIC X(40).
015400 01  WS-MATCHED-PASSWORD          PIC X(20).
015500
015600*----  COMMON WORK VARIABLES (RUN-DATE, REJECT-MSG) -------------
015700     COPY BTOHCP7.
015800
015900*----------------------------------------------------------------*
016000 PROCEDURE DIVISION.
016100
016200 0000-MAINLINE.
016300     PERFORM 0100-INITIALISE
016400     PERFORM 0200-PROCESS-REQUESTS
016500         UNTIL WS-END-OF-TRANS
016600     PERFORM 0900-TERMINATE
016700     STOP RUN.
016800
016900 0100-INITIALISE.
017000     MOVE 'BTOHACCT'          TO WS-RUN-PROGRAM
017100     MOVE ZERO                TO WS-RUN-COUNT
017200     PERFORM 0150-EXPAND-RUN-DATE
017300     OPEN INPUT  ACCT-TRANS
017400     OPEN OUTPUT ACCT-RESULT
017500     OPEN I-O    APPLICANT-MSTR
017600     OPEN I-O    OFFICER-MSTR
017700     OPEN I-O    MANAGER-MSTR
017800     IF FS-ACCT-TRANS NOT = '00'
017900         DISPLAY 'BTOHACCT - ACCT-TRANS OPEN ERROR ' FS-ACCT-TRANS
018000         STOP RUN
018100     END-IF
018200     PERFORM 1000-READ-NEXT-REQUEST.
018300
018400 0150-EXPAND-RUN-DATE.
018500     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE
018600     IF WS-SYS-DATE-YY < WS-CENTURY-WINDOW
018700         MOVE 20 TO WS-RUN-DATE-CC
018800     ELSE
018900         MOVE 19 TO WS-RUN-DATE-CC
019000     END-IF
019100     MOVE WS-SYS-DATE-YY TO WS-RUN-DATE-YY
019200     MOVE WS-SYS-DATE-MM TO WS-RUN-DATE-MM
019300     MOVE WS-SYS-DATE-DD TO WS-RUN-DATE-DD.
019400
019500 0200-PROCESS-REQUESTS.
019600     ADD 1 TO WS-REQUESTS-READ
019700     MOVE 'N' TO WS-MASTER-FOUND-SWITCH
019800     MOVE 'N' TO WS-REWRITE-NEEDED-SWITCH
019900     MOVE SPACE TO WS-FOUND-ON-SWITCH
020000     PERFORM 1200-SEARCH-APPLICANT
020100     IF NOT WS-MASTER-WAS-FOUND
020200         PERFORM 1210-SEARCH-OFFICER
020300     END-IF
020400     IF NOT WS-MASTER-WAS-FOUND
020500         PERFORM 1220-SEARCH-MANAGER
020600     END-IF
020700     IF WS-MASTER-WAS-FOUND
020800         ADD 1 TO WS-FOUND-COUNT
020900         IF AR-NEW-PASSWORD NOT = SPACES
021000             MOVE AR-NEW-PASSWORD TO WS-MATCHED-PASSWORD
021100             MOVE 'Y' TO WS-REWRITE-NEEDED-SWITCH
021200             PERFORM 1300-REWRITE-MASTER
021300             ADD 1 TO WS-CHANGED-COUNT
021400         END-IF
021500         MOVE 'FOUND'      TO ARS-OUTCOME
021600         MOVE AR-NRIC      TO ARS-NRIC
021700         MOVE WS-MATCHED-NAME     TO ARS-NAME
021800         MOVE WS-MATCHED-PASSWORD TO ARS-PASSWORD
021900         MOVE SPACES       TO ARS-REASON
022000     ELSE
022100         ADD 1 TO WS-NOT-FOUND-COUNT
022200         MOVE 'NOT-FOUND'  TO ARS-OUTCOME
022300         MOVE AR-NRIC      TO ARS-NRIC
022400         MOVE SPACES       TO ARS-NAME
022500         MOVE SPACES       TO ARS-PASSWORD
022600         MOVE 'NRIC NOT ON ANY MASTER FILE' TO ARS-REASON
022700     END-IF
022800     PERFORM 1400-WRITE-RESULT
022900     PERFORM 1000-READ-NEXT-REQUEST.
023000
023100 1200-SEARCH-APPLICANT.
023200     MOVE AR-NRIC TO APPLT-NRIC
023300     READ APPLICANT-MSTR
023400         INVALID KEY
023500             MOVE 'N' TO WS-MASTER-FOUND-SWITCH
023600         NOT INVALID KEY
023700             MOVE 'Y' TO WS-MASTER-FOUND-SWITCH
023800             MOVE 'A' TO WS-FOUND-ON-SWITCH
023900             MOVE APPLT-NAME     TO WS-MATCHED-NAME
024000             MOVE APPLT-PASSWORD TO WS-MATCHED-PASSWORD
024100     END-READ.
024200
024300 1210-SEARCH-OFFICER.
024400     MOVE AR-NRIC TO OFCR-NRIC
024500     READ OFFICER-MSTR
024600         INVALID KEY
024700             MOVE 'N' TO WS-MASTER-FOUND-SWITCH
024800         NOT INVALID KEY
024900             MOVE 'Y' TO WS-MASTER-FOUND-SWITCH
025000             MOVE 'O' TO WS-FOUND-ON-SWITCH
025100             MOVE OFCR-NAME     TO WS-MATCHED-NAME
025200             MOVE OFCR-PASSWORD TO WS-MATCHED-PASSWORD
025300     END-READ.
025400
025500 1220-SEARCH-MANAGER.
025600     MOVE AR-NRIC TO MGR-NRIC
025700     READ MANAGER-MSTR
025800         INVALID KEY
025900             MOVE 'N' TO WS-MASTER-FOUND-SWITCH
026000         NOT INVALID KEY
026100             MOVE 'Y' TO WS-MASTER-FOUND-SWITCH
026200             MOVE 'M' TO WS-FOUND-ON-SWITCH
026300             MOVE MGR-NAME     TO WS-MATCHED-NAME
026400             MOVE MGR-PASSWORD TO WS-MATCHED-PASSWORD
026500     END-READ.
026600
026700 1300-REWRITE-MASTER.
026800     IF WS-FOUND-ON-APPLICANT
026900         MOVE WS-MATCHED-PASSWORD TO APPLT-PASSWORD
027000         REWRITE BTOH-APPLICANT-REC
027100     END-IF
027200     IF WS-FOUND-ON-OFFICER
027300         MOVE WS-MATCHED-PASSWORD TO OFCR-PASSWORD
027400         REWRITE BTOH-OFFICER-REC
027500     END-IF
027600     IF WS-FOUND-ON-MANAGER
027700         MOVE WS-MATCHED-PASSWORD TO MGR-PASSWORD
027800         REWRITE BTOH-MANAGER-REC
027900     END-IF.
028000
028100 1400-WRITE-RESULT.
028200     WRITE ACCT-RESULT-REC.
028300
028400 1000-READ-NEXT-REQUEST.
028500     READ ACCT-TRANS
028600         AT END
028700             MOVE 'Y' TO WS-EOF-SWITCH
028800         NOT AT END
028900             CONTINUE
029000     END-READ.
029100
029200 0900-TERMINATE.
029300     CLOSE ACCT-TRANS
029400           ACCT-RESULT
029500           APPLICANT-MSTR
029600           OFFICER-MSTR
029700           MANAGER-MSTR
029800     DISPLAY 'BTOHACCT - REQUESTS READ    = ' WS-REQUESTS-READ
029900     DISPLAY 'BTOHACCT - FOUND            = ' WS-FOUND-COUNT
030000     DISPLAY 'BTOHACCT - NOT FOUND        = ' WS-NOT-FOUND-COUNT
030100     DISPLAY 'BTOHACCT - PASSWORDS CHANGED= ' WS-CHANGED-COUNT.
