000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BTOHCP4                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = BTO HOUSING SYSTEM -                        *
000600*                    COPYBOOK FOR PROJECT MASTER RECORD          *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*                                                                *
001100*  FILE  = PROJECT.DAT                                          *
001200*  DSORG = VSAM KSDS, KEY = PROJ-NAME                            *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500* FUNCTION =                                                    *
001600*      A PROJECT CARRIES AT MOST TWO FLAT TYPES (2-ROOM AND      *
001700*      3-ROOM).  BOTH ARE STORED AS NAMED FIELDS BELOW; THE      *
001800*      REDEFINES GIVES A TABLE VIEW SO A PROGRAM CAN LOCATE THE  *
001900*      INVENTORY BLOCK FOR A GIVEN FLAT-TYPE CODE BY SUBSCRIPT   *
002000*      RATHER THAN A CHAIN OF IFS.                                *
002100*                                                                *
002200*  CHANGE ACTIVITY :                                             *
002300*       $SEG(BTOHCP4),COMP(HOUSING),PROD(BTO     ):              *
002400*                                                                *
002500*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002600*   $D0= I41004 100 880321 RFMABU  : NEW MASTER FOR BTO PILOT    *
002700*   $P1= I41120 120 930905 LKSOON  : ADD OFFICER SLOT COUNTERS   *
002800*   $P2= I41210 140 990118 GTANOY  : Y2K - CCYY OPEN/CLOSE DATES *
002900*   $P3= I41255 150 020714 RFMABU  : ADD FLAT-TYPE TABLE VIEW    *
003000*                                    FOR REPORT-FILTER SEARCH    *
003100*                                                                *
003200******************************************************************
003300 01  BTOH-PROJECT-REC.
003400     03  PROJ-NAME               PIC X(30).
003500     03  PROJ-NEIGHBORHOOD       PIC X(30).
003600     03  PROJ-APPL-OPEN-DATE     PIC 9(08).
003700     03  PROJ-APPL-CLOSE-DATE    PIC 9(08).
003800     03  PROJ-VISIBLE-FLAG       PIC X(01).
003900         88  PROJ-VISIBLE             VALUE 'Y'.
004000         88  PROJ-NOT-VISIBLE         VALUE 'N'.
004100     03  PROJ-ELIG-SINGLES-FLAG  PIC X(01).
004200         88  PROJ-ELIG-SINGLES        VALUE 'Y'.
004300     03  PROJ-ELIG-MARRIED-FLAG  PIC X(01).
004400         88  PROJ-ELIG-MARRIED        VALUE 'Y'.
004500     03  PROJ-DELETED-FLAG       PIC X(01).
004600         88  PROJ-DELETED             VALUE 'Y'.
004700         88  PROJ-NOT-DELETED         VALUE 'N'.
004800     03  PROJ-MANAGER-NRIC       PIC X(09).
004900     03  PROJ-OFCR-SLOTS-AVAIL   PIC 9(02).
005000     03  PROJ-OFCR-SLOTS-USED    PIC 9(02).
005100     03  PROJ-FLAT-2ROOM.
005200         05  PROJ-2R-TOTAL-UNITS PIC 9(04).
005300         05  PROJ-2R-AVAIL-UNITS PIC 9(04).
005400         05  PROJ-2R-PRICE       PIC 9(07).
005500     03  PROJ-FLAT-3ROOM.
005600         05  PROJ-3R-TOTAL-UNITS PIC 9(04).
005700         05  PROJ-3R-AVAIL-UNITS PIC 9(04).
005800         05  PROJ-3R-PRICE       PIC 9(07).
005900     03  FILLER                  PIC X(10).
006000
006100*----  TABLE VIEW OF THE TWO FLAT-TYPE BLOCKS ------------------
006200 01  BTOH-PROJECT-FLAT-TABLE REDEFINES BTOH-PROJECT-REC.
006300     03  FILLER                  PIC X(94).
006400     03  PROJ-FLAT-ENTRY OCCURS 2 TIMES
006500                                 INDEXED BY PROJ-FLAT-IDX.
006600         05  PROJ-FT-TOTAL-UNITS PIC 9(04).
006700         05  PROJ-FT-AVAIL-UNITS PIC 9(04).
006800         05  PROJ-FT-PRICE       PIC 9(07).
006900     03  FILLER                  PIC X(10).
