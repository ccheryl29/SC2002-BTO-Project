000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BTOHCP8                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = BTO HOUSING SYSTEM -                        *
000600*                    COPYBOOK FOR REPORT AND RECEIPT LINES       *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*  @BANNER_END                                                  *
001100*                                                                *
001200* FUNCTION =                                                    *
001300*      PRINT-LINE LAYOUTS FOR THE APPLICANT/BOOKING LISTING      *
001400*      PRODUCED BY BTOHPROJ AND THE BOOKING RECEIPT PRODUCED     *
001500*      BY BTOHBOOK.                                               *
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*       $SEG(BTOHCP8),COMP(HOUSING),PROD(BTO     ):              *
001900*                                                                *
002000*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002100*   $D0= I41008 120 930108 LKSOON  : NEW REPORT LINE LAYOUTS     *
002200*   $P1= I41177 130 950803 RFMABU  : ADD BOOKING RECEIPT LINE    *
002300*                                                                *
002400******************************************************************
002500 01  BTOH-REPORT-LINE.
002600     03  RL-APPLICANT-NAME       PIC X(40).
002700     03  FILLER                  PIC X(01) VALUE SPACE.
002800     03  RL-AGE                  PIC 9(03).
002900     03  FILLER                  PIC X(01) VALUE SPACE.
003000     03  RL-MARITAL-STATUS       PIC X(01).
003100     03  FILLER                  PIC X(01) VALUE SPACE.
003200     03  RL-PROJECT-NAME         PIC X(30).
003300     03  FILLER                  PIC X(01) VALUE SPACE.
003400     03  RL-FLAT-TYPE-DISPLAY    PIC X(08).
003500     03  FILLER                  PIC X(01) VALUE SPACE.
003600     03  RL-APPLICATION-DATE     PIC X(10).
003700     03  FILLER                  PIC X(01) VALUE SPACE.
003800     03  RL-APP-STATUS-DISPLAY   PIC X(12).
003900
004000 01  BTOH-REPORT-TRAILER.
004100     03  FILLER                  PIC X(20) VALUE
004200             'TOTAL APPLICANTS ='.
004300     03  RT-APPLICANT-COUNT      PIC ZZZ,ZZ9.
004400     03  FILLER                  PIC X(50) VALUE SPACES.
004500
004600 01  BTOH-RECEIPT-LINE.
004700     03  RC-APPLICANT-NAME       PIC X(40).
004800     03  FILLER                  PIC X(01) VALUE SPACE.
004900     03  RC-NRIC                 PIC X(09).
005000     03  FILLER                  PIC X(01) VALUE SPACE.
005100     03  RC-AGE                  PIC 9(03).
005200     03  FILLER                  PIC X(01) VALUE SPACE.
005300     03  RC-MARITAL-STATUS       PIC X(01).
005400     03  FILLER                  PIC X(01) VALUE SPACE.
005500     03  RC-FLAT-TYPE-DISPLAY    PIC X(08).
005600     03  FILLER                  PIC X(01) VALUE SPACE.
005700     03  RC-PROJECT-NAME         PIC X(30).
005800     03  FILLER                  PIC X(01) VALUE SPACE.
005900     03  RC-NEIGHBORHOOD         PIC X(30).
006000     03  FILLER                  PIC X(01) VALUE SPACE.
006100     03  RC-BOOKING-DATE         PIC X(10).
006200     03  FILLER                  PIC X(01) VALUE SPACE.
006300     03  RC-SELLING-PRICE        PIC ZZZZZZ9.
