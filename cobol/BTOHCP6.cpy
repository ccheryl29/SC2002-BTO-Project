000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BTOHCP6                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = BTO HOUSING SYSTEM -                        *
000600*                    COPYBOOK FOR PROJECT ENQUIRY MASTER RECORD  *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*                                                                *
001100*  FILE  = ENQUIRY.DAT                                          *
001200*  DSORG = VSAM KSDS, KEY = ENQ-ID                               *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500* FUNCTION =                                                    *
001600*      ONLY THE LATEST REPLY IS CARRIED ON THE MASTER.  NO RULE  *
001700*      IN THE SOURCE SYSTEM READS ANYTHING OLDER THAN THE LATEST *
001800*      REPLY OR THE REPLY COUNT, SO A REPEATING REPLY TABLE WAS  *
001900*      DESIGNED OUT OF THIS RECORD.                              *
002000*                                                                *
002100*  CHANGE ACTIVITY :                                             *
002200*       $SEG(BTOHCP6),COMP(HOUSING),PROD(BTO     ):              *
002300*                                                                *
002400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002500*   $D0= I41006 110 910918 LKSOON  : NEW MASTER - ENQUIRY RUN    *
002600*   $P1= I41212 140 990118 GTANOY  : Y2K - CCYY SUBMIT/REPLY DT  *
002700*                                                                *
002800******************************************************************
002900 01  BTOH-ENQUIRY-REC.
003000     03  ENQ-ID                  PIC X(12).
003100     03  ENQ-APPLICANT-NRIC      PIC X(09).
003200     03  ENQ-PROJECT-NAME        PIC X(30).
003300     03  ENQ-QUESTION-TEXT       PIC X(200).
003400     03  ENQ-DATE-SUBMITTED      PIC 9(08).
003500     03  ENQ-STATUS              PIC X(01).
003600         88  ENQ-PENDING              VALUE 'P'.
003700         88  ENQ-RESPONDED            VALUE 'R'.
003800     03  ENQ-REPLY-COUNT         PIC 9(02).
003900     03  ENQ-LATEST-REPLY-TEXT   PIC X(200).
004000     03  ENQ-LATEST-REPLY-BY     PIC X(09).
004100     03  ENQ-LATEST-REPLY-DATE   PIC 9(08).
004200     03  FILLER                  PIC X(21).
004300
004400*----  GENERIC WHOLE-RECORD VIEW, USED FOR RAW I/O AREA MOVES --
004500 01  BTOH-ENQUIRY-BUFFER REDEFINES BTOH-ENQUIRY-REC.
004600     03  ENQ-BUFFER-DATA         PIC X(500).
