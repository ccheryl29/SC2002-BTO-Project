000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = BTOHCP5                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = BTO HOUSING SYSTEM -                        *
000600*                    COPYBOOK FOR APPLICATION MASTER RECORD      *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*                                                                *
001100*  FILE  = APPLICATION.DAT                                      *
001200*  DSORG = VSAM KSDS, KEY = APPL-NRIC (ONE ACTIVE APPLICATION    *
001300*          PER APPLICANT IS ENFORCED BY RULE, NOT BY THE KEY)    *
001400*  @BANNER_END                                                  *
001500*                                                                *
001600*  CHANGE ACTIVITY :                                             *
001700*       $SEG(BTOHCP5),COMP(HOUSING),PROD(BTO     ):              *
001800*                                                                *
001900*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
002000*   $D0= I41005 100 880404 RFMABU  : NEW MASTER FOR BTO PILOT    *
002100*   $P1= I41121 120 930919 LKSOON  : ADD WITHDRAWAL FIELDS       *
002200*   $P2= I41177 130 950803 RFMABU  : ADD BOOKING FIELDS FOR      *
002300*                                    OFFICER FLAT BOOKING RUN    *
002400*   $P3= I41211 140 990118 GTANOY  : Y2K - CCYY APPL/BOOK DATES  *
002500*                                                                *
002600******************************************************************
002700 01  BTOH-APPLICATION-REC.
002800     03  APPL-NRIC               PIC X(09).
002900     03  APPL-PROJECT-NAME       PIC X(30).
003000     03  APPL-STATUS             PIC X(01).
003100         88  APPL-PENDING             VALUE 'P'.
003200         88  APPL-SUCCESSFUL          VALUE 'S'.
003300         88  APPL-UNSUCCESSFUL        VALUE 'U'.
003400         88  APPL-BOOKED              VALUE 'B'.
003500     03  APPL-DATE               PIC 9(08).
003600     03  APPL-FLAT-TYPE          PIC X(01).
003700         88  APPL-TWO-ROOM            VALUE '2'.
003800         88  APPL-THREE-ROOM          VALUE '3'.
003900     03  APPL-WITHDRAWAL-REQD    PIC X(01).
004000         88  APPL-WITHDRAWAL-WAS-REQD VALUE 'Y'.
004100     03  APPL-WITHDRAWAL-STATUS  PIC X(01).
004200         88  APPL-WDRL-NONE           VALUE 'N'.
004300         88  APPL-WDRL-PENDING        VALUE 'P'.
004400         88  APPL-WDRL-APPROVED       VALUE 'A'.
004500         88  APPL-WDRL-REJECTED       VALUE 'R'.
004600     03  APPL-BOOKING-STATUS     PIC X(01).
004700         88  APPL-BOOK-NONE           VALUE 'N'.
004800         88  APPL-BOOK-PENDING        VALUE 'P'.
004900         88  APPL-BOOK-COMPLETED      VALUE 'C'.
005000     03  APPL-BOOKING-DATE       PIC 9(08).
005100     03  FILLER                  PIC X(10).
005200
005300*----  GENERIC WHOLE-RECORD VIEW, USED FOR RAW I/O AREA MOVES --
005400 01  BTOH-APPLICATION-BUFFER REDEFINES BTOH-APPLICATION-REC.
005500     03  APPL-BUFFER-DATA        PIC X(70).
