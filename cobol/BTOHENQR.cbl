000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = BTOHENQR                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = BTO HOUSING (Batch) Application -          *
000600*                     Officer/Manager Enquiry Reply Run          *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001000*  RUN FREQUENCY = DAILY                                          *
001100*  @BANNER_END                                                  *
001200*                                                                *
001300*  FUNCTION =                                                    *
001400*  THIS RUN POSTS AN OFFICER'S OR MANAGER'S REPLY TO AN          *
001500*  APPLICANT'S PROJECT ENQUIRY.  ONLY THE LATEST REPLY IS HELD   *
001600*  ON THE MASTER (SEE BTOHCP6); THE REPLY COUNT IS BUMPED SO     *
001700*  THE APPLICANT CAN TELL A SECOND REPLY WAS MADE EVEN THOUGH    *
001800*  THE FIRST ONE IS NO LONGER ON FILE.  AN OFFICER MAY ONLY      *
001900*  REPLY TO AN ENQUIRY AGAINST THE PROJECT THEY HANDLE; A        *
002000*  MANAGER MAY ONLY REPLY TO AN ENQUIRY AGAINST A PROJECT THEY   *
002100*  THEMSELVES CREATED.                                            *
002200*                                                                *
002300*-------------------------------------------------------------  *
002400*                                                                *
002500*  ENTRY POINT = BTOHENQR                                       *
002600*                                                                *
002700*-------------------------------------------------------------  *
002800*                                                                *
002900*  CHANGE ACTIVITY :                                             *
003000*                                                                *
003100*  $MOD(BTOHENQR),COMP(HOUSING),PROD(BTO     ):                 *
003200*                                                                *
003300*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003400* $D0= I44012 110 910923 LKSOON  : NEW RUN - OFFICER ENQUIRY     *
003500*                                  REPLY                        *
003600* $P1= I44040 110 911015 LKSOON  : ADD MANAGER REPLY PATH FOR    *
003700*                                  PROJECTS WITH NO HANDLER YET  *
003800* $P2= I44103 140 990119 GTANOY  : Y2K - CCYY REPLY DATE         *
003900* $P3= I44191 150 031002 DTANCI  : REVIEWED FOR HOUSING BOARD    *
004000*                                  SECURITY AUDIT HD04-0311,     *
004100*                                  NO LOGIC CHANGE               *
004200*                                                                *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    BTOHENQR.
004600 AUTHOR.        L K SOON.
004700 INSTALLATION.  HDB DATA PROCESSING CENTRE.
004800 DATE-WRITTEN.  23 SEPTEMBER 1991.
004900 DATE-COMPILED.
005000 SECURITY.      HDB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ENQR-TRANS      ASSIGN TO ENQRTX
006000            ORGANIZATION    IS LINE SEQUENTIAL
006100            FILE STATUS     IS FS-ENQR-TRANS.
006200
006300     SELECT ENQR-RESULT     ASSIGN TO ENQRRS
006400            ORGANIZATION    IS LINE SEQUENTIAL
006500            FILE STATUS     IS FS-ENQR-RESULT.
006600
006700     SELECT OFFICER-MSTR    ASSIGN TO OFCRMSTR
006800            ORGANIZATION    IS INDEXED
006900            ACCESS MODE     IS DYNAMIC
007000            RECORD KEY      IS OFCR-NRIC
007100            FILE STATUS     IS FS-OFFICER.
007200
007300     SELECT MANAGER-MSTR    ASSIGN TO MGRMSTR
007400            ORGANIZATION    IS INDEXED
007500            ACCESS MODE     IS DYNAMIC
007600            RECORD KEY      IS MGR-NRIC
007700            FILE STATUS     IS FS-MANAGER.
007800
007900     SELECT PROJECT-MSTR    ASSIGN TO PROJMSTR
008000            ORGANIZATION    IS INDEXED
008100            ACCESS MODE     IS DYNAMIC
008200            RECORD KEY      IS PROJ-NAME
008300            FILE STATUS     IS FS-PROJECT.
008400
008500     SELECT ENQUIRY-MSTR    ASSIGN TO ENQYMSTR
008600            ORGANIZATION    IS INDEXED
008700            ACCESS MODE     IS DYNAMIC
008800            RECORD KEY      IS ENQ-ID
008900            FILE STATUS     IS FS-ENQUIRY.
009000
009100*----------------------------------------------------------------*
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  ENQR-TRANS
009500     RECORDING MODE IS F.
009600 01  ENQR-REQUEST.
009700     03  ERQ-REPLIER-NRIC        PIC X(09).
009800     03  ERQ-REPLIER-ROLE        PIC X(08).
009900         88  ERQ-ROLE-IS-OFFICER     VALUE 'OFFICER'.
010000         88  ERQ-ROLE-IS-MANAGER     VALUE 'MANAGER'.
010100     03  ERQ-ENQUIRY-ID          PIC X(12).
010200     03  ERQ-REPLY-TEXT          PIC X(200).
010300     03  FILLER                  PIC X(21).
010400
010500 FD  ENQR-RESULT
010600     RECORDING MODE IS F.
010700 01  ERR-RESULT-REC.
010800     03  ERR-OUTCOME             PIC X(11).
010900     03  FILLER                  PIC X(01).
011000     03  ERR-ENQUIRY-ID          PIC X(12).
011100     03  FILLER                  PIC X(01).
011200     03  ERR-REASON              PIC X(40).
011300
011400 FD  OFFICER-MSTR
011500     RECORDING MODE IS F.
011600     COPY BTOHCP2.
011700
011800 FD  MANAGER-MSTR
011900     RECORDING MODE IS F.
012000     COPY BTOHCP3.
012100
012200 FD  PROJECT-MSTR
012300     RECORDING MODE IS F.
012400     COPY BTOHCP4.
012500
012600 FD  ENQUIRY-MSTR
012700     RECORDING MODE IS F.
012800     COPY BTOHCP6.
012900
013000 WORKING-STORAGE SECTION.
013100 01  WS-FILE-STATUSES.
013200     03  FS-ENQR-TRANS           PIC X(02) VALUE SPACES.
013300     03  FS-ENQR-RESULT          PIC X(02) VALUE SPACES.
013400     03  FS-OFFICER              PIC X(02) VALUE SPACES.
013500     03  FS-MANAGER              PIC X(02) VALUE SPACES.
013600     03  FS-PROJECT              PIC X(02) VALUE SPACES.
013700     03  FS-ENQUIRY              PIC X(02) VALUE SPACES.
013800     03  FILLER                  PIC X(02) VALUE SPACES.
013900
014000 01  WS-SWITCHES.
014100     03  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
014200         88  WS-END-OF-TRANS          VALUE 'Y'.
014300     03  WS-OFFICER-FOUND-SW     PIC X(01) VALUE 'N'.
014400         88  WS-OFFICER-WAS-FOUND     VALUE 'Y'.
014500     03  WS-MANAGER-FOUND-SW     PIC X(01) VALUE 'N'.
014600         88  WS-MANAGER-WAS-FOUND     VALUE 'Y'.
014700     03  WS-PROJECT-FOUND-SW     PIC X(01) VALUE 'N'.
014800         88  WS-PROJECT-WAS-FOUND     VALUE 'Y'.
014900     03  WS-ENQUIRY-FOUND-SW     PIC X(01) VALUE 'N'.
015000         88  WS-ENQUIRY-WAS-FOUND     VALUE 'Y'.
015100     03  WS-AUTHORISED-SWITCH    PIC X(01) VALUE 'N'.
015200         88  WS-REPLIER-IS-AUTHORISED VALUE 'Y'.
015300     03  WS-REJECT-SWITCH        PIC X(01) VALUE 'N'.
015400         88  WS-REQUEST-REJECTED      VALUE 'Y'.
015500     03  FILLER                  PIC X(01) VALUE SPACES.
015600
015700 01  WS-COUNTERS.
015800     03  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
015900     03  WS-REPLIED-COUNT        PIC S9(07) COMP VALUE ZERO.
016000     03  WS-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
016100     03  FILLER                  PIC X(01) VALUE SPACES.
016200
016300     COPY BTOHCP7.
016400
016500*----------------------------------------------------------------*
016600 PROCEDURE DIVISION.
016700
016800 0000-MAINLINE.
016900     PERFORM 0100-INITIALISE
017000     PERFORM 0200-PROCESS-REQUESTS
017100         UNTIL WS-END-OF-TRANS
017200     PERFORM 0900-TERMINATE
017300     STOP RUN.
017400
017500 0100-INITIALISE.
017600     MOVE 'BTOHENQR'          TO WS-RUN-PROGRAM
017700     MOVE ZERO                TO WS-RUN-COUNT
017800     PERFORM 0150-EXPAND-RUN-DATE
017900     OPEN INPUT  ENQR-TRANS
018000     OPEN OUTPUT ENQR-RESULT
018100     OPEN INPUT  OFFICER-MSTR
018200     OPEN INPUT  MANAGER-MSTR
018300     OPEN INPUT  PROJECT-MSTR
018400     OPEN I-O    ENQUIRY-MSTR
018500     IF FS-ENQR-TRANS NOT = '00'
018600         DISPLAY 'BTOHENQR - ENQR-TRANS OPEN ERROR ' FS-ENQR-TRANS
018700         STOP RUN
018800     END-IF
018900     PERFORM 8000-READ-NEXT-REQUEST.
019000
019100 0150-EXPAND-RUN-DATE.
019200     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE
019300     IF WS-SYS-DATE-YY < WS-CENTURY-WINDOW
019400         MOVE 20 TO WS-RUN-DATE-CC
019500     ELSE
019600         MOVE 19 TO WS-RUN-DATE-CC
019700     END-IF
019800     MOVE WS-SYS-DATE-YY TO WS-RUN-DATE-YY
019900     MOVE WS-SYS-DATE-MM TO WS-RUN-DATE-MM
020000     MOVE WS-SYS-DATE-DD TO WS-RUN-DATE-DD.
020100
020200 0200-PROCESS-REQUESTS.
020300     ADD 1 TO WS-REQUESTS-READ
020400     MOVE 'N' TO WS-REJECT-SWITCH
020500     MOVE SPACES TO ERR-REASON
020600     PERFORM 1000-PROCESS-REPLY
020700     PERFORM 9000-WRITE-RESULT
020800     PERFORM 8000-READ-NEXT-REQUEST.
020900
021000*----  REPLY ACTION : BUSINESS RULE 16 ----------------------------
021100 1000-PROCESS-REPLY.
021200     IF ERQ-REPLY-TEXT = SPACES
021300         MOVE 'Y' TO WS-REJECT-SWITCH
021400         MOVE 'REPLY TEXT IS BLANK' TO ERR-REASON
021500         GO TO 1000-EXIT
021600     END-IF
021700
021800     MOVE ERQ-ENQUIRY-ID TO ENQ-ID
021900     READ ENQUIRY-MSTR
022000         INVALID KEY
022100             MOVE 'N' TO WS-ENQUIRY-FOUND-SW
022200         NOT INVALID KEY
022300             MOVE 'Y' TO WS-ENQUIRY-FOUND-SW
022400     END-READ
022500     IF NOT WS-ENQUIRY-WAS-FOUND
022600         MOVE 'Y' TO WS-REJECT-SWITCH
022700         MOVE 'ENQUIRY NOT FOUND' TO ERR-REASON
022800         GO TO 1000-EXIT
022900     END-IF
023000
023100     MOVE 'N' TO WS-AUTHORISED-SWITCH
023200     EVALUATE TRUE
023300         WHEN ERQ-ROLE-IS-OFFICER
023400             PERFORM 1100-CHECK-OFFICER-AUTHORISED
023500         WHEN ERQ-ROLE-IS-MANAGER
023600             PERFORM 1200-CHECK-MANAGER-AUTHORISED
023700         WHEN OTHER
023800             MOVE 'Y' TO WS-REJECT-SWITCH
023900             MOVE 'UNKNOWN REPLIER ROLE' TO ERR-REASON
024000             GO TO 1000-EXIT
024100     END-EVALUATE
024200     IF NOT WS-REPLIER-IS-AUTHORISED
024300         MOVE 'Y' TO WS-REJECT-SWITCH
024400         GO TO 1000-EXIT
024500     END-IF
024600
024700     ADD 1 TO ENQ-REPLY-COUNT
024800     MOVE ERQ-REPLY-TEXT       TO ENQ-LATEST-REPLY-TEXT
024900     MOVE ERQ-REPLIER-NRIC     TO ENQ-LATEST-REPLY-BY
025000     MOVE WS-RUN-DATE-CCYYMMDD TO ENQ-LATEST-REPLY-DATE
025100     MOVE 'R'                  TO ENQ-STATUS
025200     REWRITE BTOH-ENQUIRY-REC
025300     ADD 1 TO WS-REPLIED-COUNT.
025400 1000-EXIT.
025500     EXIT.
025600
025700*----  RULE 16 - OFFICER MAY REPLY ONLY ON THE PROJECT THEY ------
025800*----  HANDLE ------------------------------------------------------
025900 1100-CHECK-OFFICER-AUTHORISED.
026000     MOVE ERQ-REPLIER-NRIC TO OFCR-NRIC
026100     READ OFFICER-MSTR
026200         INVALID KEY
026300             MOVE 'N' TO WS-OFFICER-FOUND-SW
026400         NOT INVALID KEY
026500             MOVE 'Y' TO WS-OFFICER-FOUND-SW
026600     END-READ
026700     IF NOT WS-OFFICER-WAS-FOUND
026800         MOVE 'REPLIER IS NOT A KNOWN OFFICER' TO ERR-REASON
026900         GO TO 1100-EXIT
027000     END-IF
027100     IF OFCR-REG-STATUS NOT = 'A'
027200             OR OFCR-HANDLING-PROJECT NOT = ENQ-PROJECT-NAME
027300         MOVE 'OFFICER DOES NOT HANDLE THIS PROJECT' TO ERR-REASON
027400         GO TO 1100-EXIT
027500     END-IF
027600     MOVE 'Y' TO WS-AUTHORISED-SWITCH.
027700 1100-EXIT.
027800     EXIT.
027900
028000*----  RULE 16 - MANAGER MAY REPLY ONLY ON A PROJECT THEY --------
028100*----  THEMSELVES CREATED -------------------------------------------
028200 1200-CHECK-MANAGER-AUTHORISED.
028300     MOVE ERQ-REPLIER-NRIC TO MGR-NRIC
028400     READ MANAGER-MSTR
028500         INVALID KEY
028600             MOVE 'N' TO WS-MANAGER-FOUND-SW
028700         NOT INVALID KEY
028800             MOVE 'Y' TO WS-MANAGER-FOUND-SW
028900     END-READ
029000     IF NOT WS-MANAGER-WAS-FOUND
029100         MOVE 'REPLIER IS NOT A KNOWN MANAGER' TO ERR-REASON
029200         GO TO 1200-EXIT
029300     END-IF
029400     MOVE ENQ-PROJECT-NAME TO PROJ-NAME
029500     READ PROJECT-MSTR
029600         INVALID KEY
029700             MOVE 'N' TO WS-PROJECT-FOUND-SW
029800         NOT INVALID KEY
029900             MOVE 'Y' TO WS-PROJECT-FOUND-SW
030000     END-READ
030100     IF NOT WS-PROJECT-WAS-FOUND THEN
030200         MOVE 'PROJECT FOR THIS ENQUIRY NOT FOUND' TO ERR-REASON
030300         GO TO 1200-EXIT
030400     END-IF
030500     IF PROJ-MANAGER-NRIC NOT = ERQ-REPLIER-NRIC
030600         MOVE 'MANAGER DID NOT CREATE THIS PROJECT' TO ERR-REASON
030700         GO TO 1200-EXIT
030800     END-IF
030900     MOVE 'Y' TO WS-AUTHORISED-SWITCH.
031000 1200-EXIT.
031100     EXIT.
031200
031300 9000-WRITE-RESULT.
031400     MOVE ERQ-ENQUIRY-ID TO ERR-ENQUIRY-ID
031500     IF WS-REQUEST-REJECTED
031600         ADD 1 TO WS-REJECTED-COUNT
031700         MOVE 'REJECTED' TO ERR-OUTCOME
031800     ELSE
031900         MOVE 'ACCEPTED' TO ERR-OUTCOME
032000     END-IF
032100     WRITE ERR-RESULT-REC.
032200
032300 8000-READ-NEXT-REQUEST.
032400     READ ENQR-TRANS
032500         AT END
032600             MOVE 'Y' TO WS-EOF-SWITCH
032700         NOT AT END
032800             CONTINUE
032900     END-READ.
033000
033100 0900-TERMINATE.
033200     CLOSE ENQR-TRANS
033300           ENQR-RESULT
033400           OFFICER-MSTR
033500           MANAGER-MSTR
033600           PROJECT-MSTR
033700           ENQUIRY-MSTR
033800     DISPLAY 'BTOHENQR - REQUESTS READ    = ' WS-REQUESTS-READ
033900     DISPLAY 'BTOHENQR - REPLIED          = ' WS-REPLIED-COUNT
034000     DISPLAY 'BTOHENQR - REJECTED         = ' WS-REJECTED-COUNT.
