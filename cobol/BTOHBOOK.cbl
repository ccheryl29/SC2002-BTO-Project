000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = BTOHBOOK                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = BTO HOUSING (Batch) Application -          *
000600*                     Officer Flat-Booking Completion And        *
000700*                     Receipt Printing                            *
000800*                                                                *
000900*  @BANNER_START                           01                   *
001000*  HOUSING & DEVELOPMENT BATCH SYSTEMS UNIT                      *
001100*  RUN FREQUENCY = DAILY                                          *
001200*  @BANNER_END                                                  *
001300*                                                                *
001400*  FUNCTION =                                                    *
001500*  THIS RUN IS THE LAST STEP IN THE BTO CYCLE - AN HDB OFFICER   *
001600*  COMPLETES THE FLAT BOOKING FOR A SUCCESSFUL APPLICANT AND,    *
001700*  SEPARATELY, PRINTS THE BOOKING RECEIPT.  COMPLETION DECREMENTS*
001800*  THE PROJECT'S AVAILABLE-UNITS COUNT FOR THE BOOKED FLAT TYPE; *
001900*  THIS IS THE ONLY RUN THAT TOUCHES THAT COUNTER DOWNWARD.      *
002000*                                                                *
002100*-------------------------------------------------------------  *
002200*                                                                *
002300*  ENTRY POINT = BTOHBOOK                                       *
002400*                                                                *
002500*-------------------------------------------------------------  *
002600*                                                                *
002700*  CHANGE ACTIVITY :                                             *
002800*                                                                *
002900*  $MOD(BTOHBOOK),COMP(HOUSING),PROD(BTO     ):                 *
003000*                                                                *
003100*  PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003200* $D0= I43007 130 950803 RFMABU  : NEW RUN - FLAT BOOKING        *
003300*                                  COMPLETION FOR OFFICER COUNTER*
003400* $P1= I43044 130 950822 LKSOON  : ADD RECEIPT-PRINT ACTION      *
003500* $P2= I43101 140 990119 GTANOY  : Y2K - CCYY BOOKING-DATE       *
003600* $P3= I43156 160 050630 DTANCI  : VERIFY HANDLING-PROJECT MATCH *
003700*                                  BEFORE COMPLETION - AUDIT 05-4*
003800*                                                                *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    BTOHBOOK.
004200 AUTHOR.        R F MABUHAY.
004300 INSTALLATION.  HDB DATA PROCESSING CENTRE.
004400 DATE-WRITTEN.  03 AUGUST 1995.
004500 DATE-COMPILED.
004600 SECURITY.      HDB INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT BOOK-TRANS      ASSIGN TO BOOKTX
005600            ORGANIZATION    IS LINE SEQUENTIAL
005700            FILE STATUS     IS FS-BOOK-TRANS.
005800
005900     SELECT BOOK-RESULT     ASSIGN TO BOOKRS
006000            ORGANIZATION    IS LINE SEQUENTIAL
006100            FILE STATUS     IS FS-BOOK-RESULT.
006200
006300     SELECT BOOK-RECEIPT    ASSIGN TO BOOKRCPT
006400            ORGANIZATION    IS LINE SEQUENTIAL
006500            FILE STATUS     IS FS-BOOK-RECEIPT.
006600
006700     SELECT OFFICER-MSTR    ASSIGN TO OFCRMSTR
006800            ORGANIZATION    IS INDEXED
006900            ACCESS MODE     IS DYNAMIC
007000            RECORD KEY      IS OFCR-NRIC
007100            FILE STATUS     IS FS-OFFICER.
007200
007300     SELECT APPLICANT-MSTR  ASSIGN TO APPLMSTR
007400            ORGANIZATION    IS INDEXED
007500            ACCESS MODE     IS DYNAMIC
007600            RECORD KEY      IS APPLT-NRIC
007700            FILE STATUS     IS FS-APPLICANT.
007800
007900     SELECT PROJECT-MSTR    ASSIGN TO PROJMSTR
008000            ORGANIZATION    IS INDEXED
008100            ACCESS MODE     IS DYNAMIC
008200            RECORD KEY      IS PROJ-NAME
008300            FILE STATUS     IS FS-PROJECT.
008400
008500     SELECT APPLICATION-MSTR ASSIGN TO APPNMSTR
008600            ORGANIZATION     IS INDEXED
008700            ACCESS MODE      IS DYNAMIC
008800            RECORD KEY       IS APPL-NRIC
008900            FILE STATUS      IS FS-APPLICATION.
009000
009100*----------------------------------------------------------------*
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  BOOK-TRANS
009500     RECORDING MODE IS F.
009600 01  BOOK-REQUEST.
009700     03  BRQ-OFFICER-NRIC        PIC X(09).
009800     03  BRQ-APPLICANT-NRIC      PIC X(09).
009900     03  BRQ-ACTION              PIC X(08).
010000         88  BRQ-IS-COMPLETE         VALUE 'COMPLETE'.
010100         88  BRQ-IS-RECEIPT          VALUE 'RECEIPT'.
010200     03  FILLER                  PIC X(24).
010300
010400 FD  BOOK-RESULT
010500     RECORDING MODE IS F.
010600 01  BKR-RESULT-REC.
010700     03  BKR-OUTCOME             PIC X(11).
010800     03  FILLER                  PIC X(01).
010900     03  BKR-APPLICANT-NRIC      PIC X(09).
011000     03  FILLER                  PIC X(01).
011100     03  BKR-REASON              PIC X(40).
011200
011300 FD  BOOK-RECEIPT
011400     RECORDING MODE IS F.
011500 01  BOOK-RECEIPT-REC            PIC X(150).
011600
011700 FD  OFFICER-MSTR
011800     RECORDING MODE IS F.
011900     COPY BTOHCP2.
012000
012100 FD  APPLICANT-MSTR
012200     RECORDING MODE IS F.
012300     COPY BTOHCP1.
012400
012500 FD  PROJECT-MSTR
012600     RECORDING MODE IS F.
012700     COPY BTOHCP4.
012800
012900 FD  APPLICATION-MSTR
013000     RECORDING MODE IS F.
013100     COPY BTOHCP5.
013200
013300 WORKING-STORAGE SECTION.
013400 01  WS-FILE-STATUSES.
013500     03  FS-BOOK-TRANS           PIC X(02) VALUE SPACES.
013600     03  FS-BOOK-RESULT          PIC X(02) VALUE SPACES.
013700     03  FS-BOOK-RECEIPT         PIC X(02) VALUE SPACES.
013800     03  FS-OFFICER              PIC X(02) VALUE SPACES.
013900     03  FS-APPLICANT            PIC X(02) VALUE SPACES.
014000     03  FS-PROJECT              PIC X(02) VALUE SPACES.
014100     03  FS-APPLICATION          PIC X(02) VALUE SPACES.
014200     03  FILLER                  PIC X(02) VALUE SPACES.
014300
014400 01  WS-SWITCHES.
014500     03  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
014600         88  WS-END-OF-TRANS          VALUE 'Y'.
014700     03  WS-OFFICER-FOUND-SW     PIC X(01) VALUE 'N'.
014800         88  WS-OFFICER-WAS-FOUND     VALUE 'Y'.
014900     03  WS-APPLICANT-FOUND-SW   PIC X(01) VALUE 'N'.
015000         88  WS-APPLICANT-WAS-FOUND   VALUE 'Y'.
015100     03  WS-PROJECT-FOUND-SW     PIC X(01) VALUE 'N'.
015200         88  WS-PROJECT-WAS-FOUND     VALUE 'Y'.
015300     03  WS-APPLICATION-FOUND-SW PIC X(01) VALUE 'N'.
015400         88  WS-APPLICATION-WAS-FOUND VALUE 'Y'.
015500     03  WS-REJECT-SWITCH        PIC X(01) VALUE 'N'.
015600         88  WS-REQUEST-REJECTED      VALUE 'Y'.
015700     03  FILLER                  PIC X(01) VALUE SPACES.
015800
015900 01  WS-COUNTERS.
016000     03  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
016100     03  WS-COMPLETED-COUNT      PIC S9(07) COMP VALUE ZERO.
016200     03  WS-RECEIPT-COUNT        PIC S9(07) COMP VALUE ZERO.
016300     03  WS-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
016400     03  FILLER                  PIC X(01) VALUE SPACES.
016500
016600*----  FLAT-TYPE AVAIL-UNITS HOLDING AREA FOR 1100 ----------------
016700 01  WS-FLAT-WORK.
016800     03  WS-FLAT-AVAIL-UNITS     PIC 9(04) VALUE ZERO.
016900     03  FILLER                  PIC X(04).
017000
017100*----  BOOKING-DATE COMPONENT BREAKOUT FOR RECEIPT LINE ----------
017200 01  WS-BOOK-DATE-WORK.
017300     03  WS-BOOK-DATE-CCYYMMDD   PIC 9(08).
017400 01  WS-BOOK-DATE-X REDEFINES WS-BOOK-DATE-WORK.
017500     03  WS-BOOK-DATE-CCYY       PIC 9(04).
017600     03  WS-BOOK-DATE-MM         PIC 9(02).
017700     03  WS-BOOK-DATE-DD         PIC 9(02).
017800
017900 01  WS-BOOK-DATE-DISPLAY.
018000     03  WS-BDSP-DD              PIC 99.
018100     03  FILLER                  PIC X VALUE '/'.
018200     03  WS-BDSP-MM              PIC 99.
018300     03  FILLER                  PIC X VALUE '/'.
018400     03  WS-BDSP-CCYY            PIC 9(04).
018500
018600     COPY BTOHCP7.
018700     COPY BTOHCP8.
018800
018900*----------------------------------------------------------------*
019000 PROCEDURE DIVISION.
019100
019200 0000-MAINLINE.
019300     PERFORM 0100-INITIALISE
019400     PERFORM 0200-PROCESS-REQUESTS
019500         UNTIL WS-END-OF-TRANS
019600     PERFORM 0900-TERMINATE
019700     STOP RUN.
019800
019900 0100-INITIALISE.
020000     MOVE 'BTOHBOOK'          TO WS-RUN-PROGRAM
020100     MOVE ZERO                TO WS-RUN-COUNT
020200     PERFORM 0150-EXPAND-RUN-DATE
020300     OPEN INPUT  BOOK-TRANS
020400     OPEN OUTPUT BOOK-RESULT
020500     OPEN OUTPUT BOOK-RECEIPT
020600     OPEN INPUT  OFFICER-MSTR
020700     OPEN INPUT  APPLICANT-MSTR
020800     OPEN I-O    PROJECT-MSTR
020900     OPEN I-O    APPLICATION-MSTR
021000     IF FS-BOOK-TRANS NOT = '00'
021100         DISPLAY 'BTOHBOOK - BOOK-TRANS OPEN ERROR ' FS-BOOK-TRANS
021200         STOP RUN
021300     END-IF
021400     PERFORM 8000-READ-NEXT-REQUEST.
021500
021600 0150-EXPAND-RUN-DATE.
021700     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE
021800     IF WS-SYS-DATE-YY < WS-CENTURY-WINDOW
021900         MOVE 20 TO WS-RUN-DATE-CC
022000     ELSE
022100         MOVE 19 TO WS-RUN-DATE-CC
022200     END-IF
022300     MOVE WS-SYS-DATE-YY TO WS-RUN-DATE-YY
022400     MOVE WS-SYS-DATE-MM TO WS-RUN-DATE-MM
022500     MOVE WS-SYS-DATE-DD TO WS-RUN-DATE-DD.
022600
022700 0200-PROCESS-REQUESTS.
022800     ADD 1 TO WS-REQUESTS-READ
022900     MOVE 'N' TO WS-REJECT-SWITCH
023000     MOVE SPACES TO BKR-REASON
023100     EVALUATE TRUE
023200         WHEN BRQ-IS-COMPLETE
023300             PERFORM 1000-PROCESS-COMPLETE
023400             PERFORM 9000-WRITE-RESULT
023500         WHEN BRQ-IS-RECEIPT
023600             PERFORM 2000-PROCESS-RECEIPT
023700             PERFORM 9000-WRITE-RESULT
023800         WHEN OTHER
023900             MOVE 'Y' TO WS-REJECT-SWITCH
024000             MOVE 'UNKNOWN ACTION CODE' TO BKR-REASON
024100             PERFORM 9000-WRITE-RESULT
024200     END-EVALUATE
024300     PERFORM 8000-READ-NEXT-REQUEST.
024400
024500*----  ACTION = COMPLETE : BUSINESS RULE 7 ------------------------
024600 1000-PROCESS-COMPLETE.
024700     MOVE BRQ-OFFICER-NRIC TO OFCR-NRIC
024800     READ OFFICER-MSTR
024900         INVALID KEY
025000             MOVE 'N' TO WS-OFFICER-FOUND-SW
025100         NOT INVALID KEY
025200             MOVE 'Y' TO WS-OFFICER-FOUND-SW
025300     END-READ
025400     IF NOT WS-OFFICER-WAS-FOUND OR OFCR-REG-STATUS NOT = 'A'
025500         MOVE 'Y' TO WS-REJECT-SWITCH
025600         MOVE 'OFFICER NOT AN APPROVED HANDLER' TO BKR-REASON
025700         GO TO 1000-EXIT
025800     END-IF
025900
026000     MOVE BRQ-APPLICANT-NRIC TO APPL-NRIC
026100     READ APPLICATION-MSTR
026200         INVALID KEY
026300             MOVE 'N' TO WS-APPLICATION-FOUND-SW
026400         NOT INVALID KEY
026500             MOVE 'Y' TO WS-APPLICATION-FOUND-SW
026600     END-READ
026700     IF NOT WS-APPLICATION-WAS-FOUND
026800         MOVE 'Y' TO WS-REJECT-SWITCH
026900         MOVE 'APPLICATION NOT FOUND' TO BKR-REASON
027000         GO TO 1000-EXIT
027100     END-IF
027200     IF APPL-PROJECT-NAME NOT = OFCR-HANDLING-PROJECT
027300         MOVE 'Y' TO WS-REJECT-SWITCH
027400         MOVE 'OFFICER DOES NOT HANDLE THIS PROJECT' TO BKR-REASON
027500         GO TO 1000-EXIT
027600     END-IF
027700     IF NOT APPL-SUCCESSFUL OR NOT APPL-BOOK-PENDING
027800         MOVE 'Y' TO WS-REJECT-SWITCH
027900         MOVE 'APPLICATION NOT READY FOR BOOKING' TO BKR-REASON
028000         GO TO 1000-EXIT
028100     END-IF
028200
028300     MOVE APPL-PROJECT-NAME TO PROJ-NAME
028400     READ PROJECT-MSTR
028500         INVALID KEY
028600             MOVE 'N' TO WS-PROJECT-FOUND-SW
028700         NOT INVALID KEY
028800             MOVE 'Y' TO WS-PROJECT-FOUND-SW
028900     END-READ
029000     IF NOT WS-PROJECT-WAS-FOUND
029100         MOVE 'Y' TO WS-REJECT-SWITCH
029200         MOVE 'PROJECT NOT FOUND' TO BKR-REASON
029300         GO TO 1000-EXIT
029400     END-IF
029500
029600     PERFORM 1100-DECREMENT-FLAT-INVENTORY
029700     IF WS-REQUEST-REJECTED
029800         GO TO 1000-EXIT
029900     END-IF
030000
030100     MOVE 'C' TO APPL-BOOKING-STATUS
030200     MOVE 'B' TO APPL-STATUS
030300     MOVE WS-RUN-DATE-CCYYMMDD TO APPL-BOOKING-DATE
030400     REWRITE BTOH-APPLICATION-REC
030500     ADD 1 TO WS-COMPLETED-COUNT.
030600 1000-EXIT.
030700     EXIT.
030800
030900*----  RULE 7 - DECREMENT THE AVAIL-UNITS COUNT FOR THE BOOKED ---
031000*----  FLAT TYPE, REJECT IF NONE LEFT -----------------------------
031100 1100-DECREMENT-FLAT-INVENTORY.
031200     IF APPL-TWO-ROOM
031300         MOVE PROJ-2R-AVAIL-UNITS TO WS-FLAT-AVAIL-UNITS
031400     ELSE
031500         MOVE PROJ-3R-AVAIL-UNITS TO WS-FLAT-AVAIL-UNITS
031600     END-IF
031700     IF WS-FLAT-AVAIL-UNITS = ZERO
031800         MOVE 'Y' TO WS-REJECT-SWITCH
031900         MOVE 'NO UNITS REMAIN FOR THIS FLAT TYPE' TO BKR-REASON
032000         GO TO 1100-EXIT
032100     END-IF
032200     IF APPL-TWO-ROOM
032300         SUBTRACT 1 FROM PROJ-2R-AVAIL-UNITS
032400     ELSE
032500         SUBTRACT 1 FROM PROJ-3R-AVAIL-UNITS
032600     END-IF
032700     REWRITE BTOH-PROJECT-REC.
032800 1100-EXIT.
032900     EXIT.
033000
033100*----  ACTION = RECEIPT -------------------------------------------
033200 2000-PROCESS-RECEIPT.
033300     MOVE BRQ-APPLICANT-NRIC TO APPL-NRIC
033400     READ APPLICATION-MSTR
033500         INVALID KEY
033600             MOVE 'N' TO WS-APPLICATION-FOUND-SW
033700         NOT INVALID KEY
033800             MOVE 'Y' TO WS-APPLICATION-FOUND-SW
033900     END-READ
034000     IF NOT WS-APPLICATION-WAS-FOUND OR NOT APPL-BOOK-COMPLETED
034100         MOVE 'Y' TO WS-REJECT-SWITCH
034200         MOVE 'NO COMPLETED BOOKING FOR THIS APPLICANT'
034300             TO BKR-REASON
034400         GO TO 2000-EXIT
034500     END-IF
034600
034700     MOVE BRQ-APPLICANT-NRIC TO APPLT-NRIC
034800     READ APPLICANT-MSTR
034900         INVALID KEY
035000             MOVE 'N' TO WS-APPLICANT-FOUND-SW
035100         NOT INVALID KEY
035200             MOVE 'Y' TO WS-APPLICANT-FOUND-SW
035300     END-READ
035400     IF NOT WS-APPLICANT-WAS-FOUND
035500         MOVE 'Y' TO WS-REJECT-SWITCH
035600         MOVE 'APPLICANT MASTER RECORD NOT FOUND' TO BKR-REASON
035700         GO TO 2000-EXIT
035800     END-IF
035900
036000     MOVE APPL-PROJECT-NAME TO PROJ-NAME
036100     READ PROJECT-MSTR
036200         INVALID KEY
036300             MOVE 'N' TO WS-PROJECT-FOUND-SW
036400         NOT INVALID KEY
036500             MOVE 'Y' TO WS-PROJECT-FOUND-SW
036600     END-READ
036700     IF NOT WS-PROJECT-WAS-FOUND
036800         MOVE 'Y' TO WS-REJECT-SWITCH
036900         MOVE 'PROJECT NOT FOUND' TO BKR-REASON
037000         GO TO 2000-EXIT
037100     END-IF
037200
037300     PERFORM 2100-WRITE-RECEIPT-LINE
037400     ADD 1 TO WS-RECEIPT-COUNT.
037500 2000-EXIT.
037600     EXIT.
037700
037800 2100-WRITE-RECEIPT-LINE.
037900     MOVE APPLT-NAME             TO RC-APPLICANT-NAME
038000     MOVE APPLT-NRIC             TO RC-NRIC
038100     MOVE APPLT-AGE              TO RC-AGE
038200     MOVE APPLT-MARITAL-STATUS   TO RC-MARITAL-STATUS
038300     MOVE APPL-PROJECT-NAME      TO RC-PROJECT-NAME
038400     MOVE PROJ-NEIGHBORHOOD      TO RC-NEIGHBORHOOD
038500     IF APPL-TWO-ROOM
038600         MOVE '2-ROOM  '         TO RC-FLAT-TYPE-DISPLAY
038700         MOVE PROJ-2R-PRICE      TO RC-SELLING-PRICE
038800     ELSE
038900         MOVE '3-ROOM  '         TO RC-FLAT-TYPE-DISPLAY
039000         MOVE PROJ-3R-PRICE      TO RC-SELLING-PRICE
039100     END-IF
039200     MOVE APPL-BOOKING-DATE TO WS-BOOK-DATE-CCYYMMDD
039300     MOVE WS-BOOK-DATE-DD   TO WS-BDSP-DD
039400     MOVE WS-BOOK-DATE-MM   TO WS-BDSP-MM
039500     MOVE WS-BOOK-DATE-CCYY TO WS-BDSP-CCYY
039600     MOVE WS-BOOK-DATE-DISPLAY TO RC-BOOKING-DATE
039700     WRITE BOOK-RECEIPT-REC FROM BTOH-RECEIPT-LINE.
039800
039900 9000-WRITE-RESULT.
040000     MOVE BRQ-APPLICANT-NRIC TO BKR-APPLICANT-NRIC
040100     IF WS-REQUEST-REJECTED
040200         ADD 1 TO WS-REJECTED-COUNT
040300         MOVE 'REJECTED' TO BKR-OUTCOME
040400     ELSE
040500         MOVE 'ACCEPTED' TO BKR-OUTCOME
040600     END-IF
040700     WRITE BKR-RESULT-REC.
040800
040900 8000-READ-NEXT-REQUEST.
041000     READ BOOK-TRANS
041100         AT END
041200             MOVE 'Y' TO WS-EOF-SWITCH
041300         NOT AT END
041400             CONTINUE
041500     END-READ.
041600
041700 0900-TERMINATE.
041800     CLOSE BOOK-TRANS
041900           BOOK-RESULT
042000           BOOK-RECEIPT
042100           OFFICER-MSTR
042200           APPLICANT-MSTR
042300           PROJECT-MSTR
042400           APPLICATION-MSTR
042500     DISPLAY 'BTOHBOOK - REQUESTS READ    = ' WS-REQUESTS-READ
042600     DISPLAY 'BTOHBOOK - COMPLETED        = ' WS-COMPLETED-COUNT
042700     DISPLAY 'BTOHBOOK - RECEIPTS PRINTED = ' WS-RECEIPT-COUNT
042800     DISPLAY 'BTOHBOOK - REJECTED         = ' WS-REJECTED-COUNT.
